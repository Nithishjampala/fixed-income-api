000100*****************************************************************
000200* COUPREC  -  COUPON PAYMENT RECORD LAYOUT
000300* ONE RECORD PER PROJECTED COUPON PAYMENT DATE FOR A HOLDING,
000400* WRITTEN BY THE COUPON SERVICE (FIPB030) TO COUPON-SCHEDULE.
000500*---------------------------------------------------------------
000600* 1996-02-27  RBH  ORIGINAL LAYOUT, REQ PA-041 (COUPON
000700*                  PROJECTION FOR CASH FORECASTING).
000800* 1998-11-30  DWK  Y2K - CP-PAY-DTE CONFIRMED 8-DIGIT CCYYMMDD,
000900*                  NO CHANGE REQUIRED.
001000* 2002-08-05  TLM  ADDED CP-STATUS-CDE (PAID/PROJECTED) PER
001100*                  TREASURY REQUEST.
001200*****************************************************************
001300 01  COUPON-PAYMENT-RECORD.
001400     05  CP-HOLD-ID                PIC X(36).
001500     05  CP-PAY-DTE                 PIC 9(08).
001600     05  CP-PAY-AMT                 PIC S9(11)V9999.
001700     05  CP-ACCR-DAYS               PIC 9(05).
001800     05  CP-STATUS-CDE              PIC X(09).
001900         88  CP-STATUS-PAID            VALUE 'PAID'.
002000         88  CP-STATUS-PROJECTED       VALUE 'PROJECTED'.
002100     05  FILLER                     PIC X(02).
