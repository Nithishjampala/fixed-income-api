000100*****************************************************************
000200* FCPARM   -  FINANCIAL CALCULATOR CALL PARAMETER AREA
000300* PASSED ON EVERY CALL TO FIPB010 (FINANCIAL-CALCULATOR).  THE
000400* CALLER SETS FC-FUNCTION-CDE AND THE INPUT FIELDS THAT FUNCTION
000500* NEEDS, THEN TESTS FC-STATUS-CDE AND READS THE OUTPUT FIELDS.
000600* ONE FAT PARAMETER AREA IS USED FOR ALL EIGHT FUNCTIONS RATHER
000700* THAN SEPARATE CALLS, SINCE THIS COMPILER GENERATION SUPPORTS
000800* ONE ENTRY POINT PER LOAD MODULE.
000900*---------------------------------------------------------------
001000* 1996-02-27  RBH  ORIGINAL PARAMETER AREA, REQ PA-041.
001100* 1997-11-03  RBH  ADDED DURATION/CONVEXITY FIELDS (REQ PA-050).
001200* 1998-11-30  DWK  Y2K - ALL DATE FIELDS CONFIRMED 8-DIGIT
001300*                  CCYYMMDD, NO 2-DIGIT YEAR FIELDS REMAIN.
001400* 2001-07-09  TLM  ADDED FC-ACCRUED-INT-AMT (REQ PA-061).
001500*****************************************************************
001600 01  FC-PARAMETER-AREA.
001700     05  FC-FUNCTION-CDE           PIC X(02).
001800         88  FC-FN-FREQ-MULT           VALUE '01'.
001900         88  FC-FN-DAY-COUNT           VALUE '02'.
002000         88  FC-FN-CURR-YIELD          VALUE '03'.
002100         88  FC-FN-YTM                 VALUE '04'.
002200         88  FC-FN-DURATION            VALUE '05'.
002300         88  FC-FN-CONVEXITY           VALUE '06'.
002400         88  FC-FN-COUPON-DTE          VALUE '07'.
002500         88  FC-FN-ACCRUED-INT         VALUE '08'.
002600     05  FC-STATUS-CDE              PIC X(01).
002700         88  FC-STATUS-OK              VALUE '0'.
002800         88  FC-STATUS-NO-RESULT       VALUE '1'.
002900*    ---------------  COMMON SECURITY TERMS  -------------------
003000     05  FC-FACE-VALUE              PIC S9(13)V99.
003100     05  FC-COUPON-RTE              PIC S9(03)V99.
003200     05  FC-FREQ-CDE                PIC X(12).
003300     05  FC-FREQ-MULT               PIC 9(02)     COMP.
003400     05  FC-DAY-CNT-CDE             PIC X(10).
003500     05  FC-ISSUE-DTE               PIC 9(08).
003600     05  FC-MATURITY-DTE            PIC 9(08).
003700     05  FC-YEARS-TO-MAT            PIC S9(05)V9(04).
003800*    ---------------  FC-2  DAY COUNT  --------------------------
003900     05  FC-START-DTE               PIC 9(08).
004000     05  FC-END-DTE                 PIC 9(08).
004100     05  FC-DAYS-NUMER              PIC 9(05)     COMP.
004200     05  FC-DAYS-DENOM              PIC 9(05)     COMP.
004300*    ---------------  FC-3  CURRENT YIELD  ----------------------
004400     05  FC-PRICE-PCT               PIC S9(11)V9(04).
004500     05  FC-CURRENT-YIELD           PIC S9(05)V9(04).
004600*    ---------------  FC-4  YTM  ---------------------------------
004700     05  FC-CURRENT-PRICE-AMT       PIC S9(13)V9(04).
004800     05  FC-YTM-RESULT              PIC S9(05)V9(04).
004900*    ---------------  FC-5/FC-6  DURATION/CONVEXITY  -------------
005000     05  FC-YTM-PCT-IN              PIC S9(05)V9(04).
005100     05  FC-MACAULAY-DUR            PIC S9(05)V9(04).
005200     05  FC-MODIFIED-DUR            PIC S9(05)V9(04).
005300     05  FC-CONVEXITY-RESULT        PIC S9(07)V9(04).
005400*    ---------------  FC-7  COUPON DATE STEP  -------------------
005500     05  FC-PRIOR-DTE               PIC 9(08).
005600*    ---------------  FC-8  ACCRUED INTEREST  --------------------
005700     05  FC-LAST-COUPON-DTE         PIC 9(08).
005800     05  FC-SETTLEMENT-DTE          PIC 9(08).
005900     05  FC-ACCRUED-INT-AMT         PIC S9(11)V9(04).
006000     05  FILLER                     PIC X(10).
