000100*****************************************************************
000200* HOLDMST  -  HOLDING RECORD LAYOUT
000300* ONE RECORD PER LOT OF A SECURITY HELD IN A PORTFOLIO.  USED
000400* AS BOTH THE STANDING HOLDINGS FILE (READ BY FIPB020/FIPB030)
000500* AND, REDEFINED BELOW, AS THE INCOMING HOLDING-INTAKE
000600* TRANSACTION RECORD VALIDATED BY FIPB040.
000700*---------------------------------------------------------------
000800* 1994-05-02  RBH  ORIGINAL LAYOUT, REQ PA-014.
000900* 1997-01-14  RBH  ADDED HOLD-CURRENT-FLG FOR THE "CURRENT
001000*                  HOLDINGS ONLY" ANALYTICS OPTION.
001100* 1998-11-30  DWK  Y2K - HOLD-PURCH-DTE SPLIT TO CC/YY/MM/DD.
001200* 2001-07-09  TLM  ADDED HOLD-ACCR-INT-PD, INTEREST PURCHASED
001300*                  NOW TRACKED SEPARATELY FROM PRICE (REQ
001400*                  PA-061).
001500*****************************************************************
001600 01  HOLDING-RECORD.
001700     05  HOLD-ID                   PIC X(36).
001800     05  HOLD-PORT-ID               PIC X(36).
001900     05  HOLD-SEC-ID                PIC X(36).
002000     05  HOLD-PURCH-DTE.
002100         10  HOLD-PURCH-CC-DTE      PIC 9(02).
002200         10  HOLD-PURCH-YY-DTE      PIC 9(02).
002300         10  HOLD-PURCH-MM-DTE      PIC 9(02).
002400         10  HOLD-PURCH-DD-DTE      PIC 9(02).
002500     05  HOLD-PURCH-DTE-NUM REDEFINES HOLD-PURCH-DTE
002600                                    PIC 9(08).
002700     05  HOLD-PURCH-PRICE           PIC S9(11)V9999.
002800     05  HOLD-QUANTITY              PIC S9(11)V9999.
002900     05  HOLD-ACCR-INT-PD           PIC S9(11)V9999.
003000     05  HOLD-CURRENT-FLG           PIC X(01).
003100         88  HOLD-IS-CURRENT           VALUE 'Y'.
003200         88  HOLD-IS-NOT-CURRENT       VALUE 'N'.
003300     05  FILLER                     PIC X(08).
003400*
003500 01  HOLDING-INTAKE-RECORD REDEFINES HOLDING-RECORD.
003600     05  HI-HOLD-ID                PIC X(36).
003700     05  HI-PORT-ID                 PIC X(36).
003800     05  HI-SEC-ID                  PIC X(36).
003900     05  HI-PURCH-DTE               PIC 9(08).
004000     05  HI-PURCH-PRICE             PIC S9(11)V9999.
004100     05  HI-QUANTITY                PIC S9(11)V9999.
004200     05  HI-ACCR-INT-PD             PIC S9(11)V9999.
004300     05  HI-CURRENT-FLG             PIC X(01).
004400     05  FILLER                     PIC X(08).
