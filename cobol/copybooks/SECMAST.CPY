000100*****************************************************************
000200* SECMAST  -  SECURITY MASTER RECORD LAYOUT
000300* ONE RECORD PER FIXED-INCOME SECURITY (BOND, T-BILL, CD,
000400* DEBENTURE) HELD BY ANY PORTFOLIO.  READ INTO A TABLE AND
000500* SEARCHED IN MEMORY BY SEC-ID -- NO INDEXED FILE ON THIS SHOP'S
000600* BOXES FOR THIS SYSTEM.
000700*---------------------------------------------------------------
000800* 1994-04-11  RBH  ORIGINAL LAYOUT FOR THE PORTFOLIO ANALYTICS
000900*                  CONVERSION (REQ PA-014).
001000* 1995-09-02  RBH  ADDED SEC-RATING-CDE PER CREDIT REVIEW.
001100* 1998-11-30  DWK  Y2K - ISSUE/MATURITY DATE GROUPS SPLIT INTO
001200*                  CC/YY/MM/DD, CENTURY NO LONGER ASSUMED.
001300* 2003-02-18  TLM  ADDED SEC-CURRENCY-CDE, DEFAULT USD (REQ
001400*                  PA-077, MULTI-CURRENCY HOLDINGS).
001500*****************************************************************
001600 01  SEC-MASTER-RECORD.
001700     05  SEC-ID                    PIC X(36).
001800     05  SEC-NAME                  PIC X(30).
001900     05  SEC-TYPE-CDE              PIC X(15).
002000         88  SEC-GOVERNMENT-BOND       VALUE 'GOVERNMENT_BOND'.
002100         88  SEC-CORPORATE-BOND        VALUE 'CORPORATE_BOND'.
002200         88  SEC-T-BILL                VALUE 'T_BILL'.
002300         88  SEC-CD                    VALUE 'CD'.
002400         88  SEC-DEBENTURE             VALUE 'DEBENTURE'.
002500     05  SEC-FACE-VALUE             PIC S9(13)V99.
002600     05  SEC-COUPON-RATE            PIC S9(03)V99.
002700     05  SEC-COUPON-FREQ-CDE        PIC X(12).
002800         88  SEC-FREQ-MONTHLY          VALUE 'MONTHLY'.
002900         88  SEC-FREQ-QUARTERLY        VALUE 'QUARTERLY'.
003000         88  SEC-FREQ-SEMI-ANNUAL      VALUE 'SEMI_ANNUAL'.
003100         88  SEC-FREQ-ANNUAL           VALUE 'ANNUAL'.
003200         88  SEC-FREQ-ZERO-COUPON      VALUE 'ZERO_COUPON'.
003300     05  SEC-ISSUE-DTE.
003400         10  SEC-ISSUE-CC-DTE       PIC 9(02).
003500         10  SEC-ISSUE-YY-DTE       PIC 9(02).
003600         10  SEC-ISSUE-MM-DTE       PIC 9(02).
003700         10  SEC-ISSUE-DD-DTE       PIC 9(02).
003800     05  SEC-ISSUE-DTE-NUM REDEFINES SEC-ISSUE-DTE
003900                                    PIC 9(08).
004000     05  SEC-MATURITY-DTE.
004100         10  SEC-MATURITY-CC-DTE    PIC 9(02).
004200         10  SEC-MATURITY-YY-DTE    PIC 9(02).
004300         10  SEC-MATURITY-MM-DTE    PIC 9(02).
004400         10  SEC-MATURITY-DD-DTE    PIC 9(02).
004500     05  SEC-MATURITY-DTE-NUM REDEFINES SEC-MATURITY-DTE
004600                                    PIC 9(08).
004700     05  SEC-DAY-CNT-CDE            PIC X(10).
004800         88  SEC-DYCNT-ACT-360         VALUE 'ACT_360'.
004900         88  SEC-DYCNT-ACT-365         VALUE 'ACT_365'.
005000         88  SEC-DYCNT-30-360          VALUE 'THIRTY_360'.
005100         88  SEC-DYCNT-ACT-ACT         VALUE 'ACT_ACT'.
005200     05  SEC-CURRENCY-CDE           PIC X(03).
005300     05  SEC-ISSUER-NME             PIC X(30).
005400     05  SEC-RATING-CDE             PIC X(10).
005500     05  FILLER                     PIC X(18).
