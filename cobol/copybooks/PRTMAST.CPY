000100*****************************************************************
000200* PRTMAST  -  PORTFOLIO MASTER RECORD LAYOUT
000300* ONE RECORD PER INVESTMENT PORTFOLIO.  TOTAL-INVESTED IS
000400* MAINTAINED BY THE HOLDING INTAKE RUN (FIPB040) EACH TIME A NEW
000500* HOLDING IS BOOKED AGAINST THE PORTFOLIO.
000600*---------------------------------------------------------------
000700* 1994-04-11  RBH  ORIGINAL LAYOUT, REQ PA-014.
000800* 1996-06-20  RBH  ADDED PRT-TOTAL-INVESTED (WAS COMPUTED ON THE
000900*                  FLY BEFORE, CUSTOMER SVC WANTED IT STORED).
001000* 1998-11-30  DWK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001100*                  NO CHANGE REQUIRED.
001200*****************************************************************
001300 01  PORT-MASTER-RECORD.
001400     05  PORT-ID                   PIC X(36).
001500     05  PORT-NAME                 PIC X(30).
001600     05  PORT-TOTAL-INVESTED        PIC S9(13)V99.
001700     05  FILLER                     PIC X(09).
