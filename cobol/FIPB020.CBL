000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FIPB020.
000300 AUTHOR.        R B HARTLEY.
000400 INSTALLATION.  INVESTMENT SYSTEMS - PORTFOLIO ACCOUNTING.
000500 DATE-WRITTEN.  04/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* FIPB020 - PORTFOLIO ANALYTICS REPORT
001000* READS THE SECURITY MASTER INTO A WORKING-STORAGE TABLE, THEN
001100* PASSES THE PORTFOLIO MASTER AND THE HOLDINGS FILE (BOTH IN
001200* PORT-ID ORDER) WITH A CONTROL BREAK AT EACH PORTFOLIO.  PER
001300* CURRENT HOLDING IT CALLS FIPB010 FOR YIELD, DURATION AND
001400* CONVEXITY AND WRITES A DETAIL LINE; AT EACH BREAK IT WRITES
001500* THE PORTFOLIO'S VALUATION AND VALUE-WEIGHTED AVERAGES; AT
001600* END OF FILE IT WRITES THE GRAND TOTAL LINE.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900* 1994-04-11  RBH  ORIGINAL - VALUATION AND HOLDINGS COUNT
002000*                  ONLY (PA-014).
002100* 1996-02-27  RBH  ADDED CURRENT YIELD/YTM/DURATION/CONVEXITY
002200*                  VIA CALL TO THE NEW FIPB010 MODULE, AND
002300*                  THE VALUE-WEIGHTED PORTFOLIO AVERAGES
002400*                  (PA-041).
002500* 1998-11-30  DWK  Y2K - AS-OF DATE AND ALL MASTER DATES ARE
002600*                  8-DIGIT CCYYMMDD.  YEARS-TO-MATURITY NOW
002700*                  JULIAN-BASED, NO 2-DIGIT YEAR MATH LEFT.
002800* 2001-07-09  TLM  REPLACED THE HARDCODED AS-OF DATE WITH A
002900*                  ONE-RECORD RUN PARAMETER FILE PER AUDIT
003000*                  REQUEST (PA-061).
003100* 2004-05-20  TLM  WTD-AVG-MATURITY WAS ACCUMULATING EVEN WHEN
003200*                  YEARS-TO-MATURITY WAS NOT POSITIVE - FIXED
003300*                  PER PA-083.
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'
004000     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
004100     UPSI-0 OFF STATUS IS WS-TRACE-SW-OFF.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SECURITY-MASTER  ASSIGN TO SECMAST
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT PORTFOLIO-MASTER ASSIGN TO PORTMAST
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT HOLDINGS-FILE    ASSIGN TO HOLDFILE
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT RUN-PARM-FILE    ASSIGN TO RUNPARM
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT ANALYTICS-REPORT ASSIGN TO ANALRPT
005300         ORGANIZATION IS RECORD SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  SECURITY-MASTER
005900     LABEL RECORD IS STANDARD
006000     DATA RECORD IS SEC-MASTER-RECORD.
006100 COPY SECMAST.
006200
006300 FD  PORTFOLIO-MASTER
006400     LABEL RECORD IS STANDARD
006500     DATA RECORD IS PORT-MASTER-RECORD.
006600 COPY PRTMAST.
006700
006800 FD  HOLDINGS-FILE
006900     LABEL RECORD IS STANDARD
007000     DATA RECORD IS HOLDING-RECORD.
007100 COPY HOLDMST.
007200
007300 FD  RUN-PARM-FILE
007400     LABEL RECORD IS STANDARD
007500     DATA RECORD IS RUN-PARM-RECORD.
007600*    RUN-PARM-RECORD -
007700*        ONE-RECORD RUN PARAMETER FILE, AS-OF DATE ONLY
007800 01  RUN-PARM-RECORD.
007900*    RP-AS-OF-DTE - AS-OF DATE READ FROM THE RUN PARAMETER FILE
008000     05  RP-AS-OF-DTE          PIC 9(08).
008100     05  FILLER                PIC X(72).
008200
008300 FD  ANALYTICS-REPORT
008400     LABEL RECORD IS OMITTED
008500     RECORD CONTAINS 132 CHARACTERS
008600     DATA RECORD IS PRTLINE
008700     LINAGE IS 60 WITH FOOTING AT 56.
008800*    PRTLINE - 132-COLUMN PRINT RECORD FOR ANALYTICS-REPORT
008900 01  PRTLINE                   PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200*    WS-MORE-PORT - 'NO' WHEN THE PORTFOLIO MASTER HITS EOF
009300 77  WS-MORE-PORT              PIC X(03)     VALUE 'YES'.
009400*    WS-MORE-HOLD - 'NO' WHEN THE HOLDINGS FILE HITS EOF
009500 77  WS-MORE-HOLD              PIC X(03)     VALUE 'YES'.
009600*    WS-MORE-SEC - 'NO' WHEN THE SECURITY MASTER HITS EOF
009700 77  WS-MORE-SEC               PIC X(03)     VALUE 'YES'.
009800*    WS-SEC-COUNT -
009900*        TALLY ACCUMULATED AS RECORDS ARE READ
010000 77  WS-SEC-COUNT              PIC 9(04)       COMP VALUE 0.
010100*    WS-SEC-IDX - SCANNING SUBSCRIPT FOR THE SECURITY TABLE LOOKUP
010200 77  WS-SEC-IDX                PIC 9(04)       COMP VALUE 0.
010300*    WS-FOUND-IDX - HOLDS THE SECURITY TABLE SLOT ONCE FOUND
010400 77  WS-FOUND-IDX               PIC 9(04)       COMP VALUE 0.
010500*    WS-PAGE-CTR -
010600*        RUNNING COUNT, RESET AT THE TOP OF THE RUN
010700 77  WS-PAGE-CTR               PIC 9(03)       COMP VALUE 0.
010800*    WS-MN-HOLD-CNT -
010900*        HOLDINGS COUNTED TOWARD THE CURRENT PORTFOLIO
011000 77  WS-MN-HOLD-CNT            PIC 9(05)       COMP VALUE 0.
011100*    WS-GT-HOLD-CNT - HOLDINGS COUNTED ACROSS THE WHOLE RUN
011200 77  WS-GT-HOLD-CNT            PIC 9(07)       COMP VALUE 0.
011300*    WS-DAYS-TO-MAT - CALENDAR DAYS FROM AS-OF DATE TO MATURITY
011400 77  WS-DAYS-TO-MAT            PIC S9(07)      COMP VALUE 0.
011500*    WS-MOD-4 - YEAR MOD 4, LEAP YEAR TEST
011600 77  WS-MOD-4                  PIC 9(02)       COMP.
011700*    WS-MOD-100 - YEAR MOD 100, LEAP YEAR CENTURY TEST
011800 77  WS-MOD-100                PIC 9(02)       COMP.
011900*    WS-MOD-400 - YEAR MOD 400, LEAP YEAR CENTURY TEST
012000 77  WS-MOD-400                PIC 9(03)       COMP.
012100*    WS-DUMMY - THROWAWAY REMAINDER FOR A DIVIDE WE DO NOT NEED
012200 77  WS-DUMMY                  PIC 9(09)       COMP.
012300*    WS-LEAP-ADJ-1 -
012400*        ONE EXTRA DAY WHEN THE FIRST DATE IS A LEAP YEAR
012500 77  WS-LEAP-ADJ-1             PIC 9(01)       COMP.
012600*    WS-LEAP-ADJ-2 -
012700*        ONE EXTRA DAY WHEN THE SECOND DATE IS A LEAP YEAR
012800 77  WS-LEAP-ADJ-2             PIC 9(01)       COMP.
012900*    WS-YEAR-FULL-1 - 4-DIGIT YEAR OF THE FIRST DATE
013000 77  WS-YEAR-FULL-1            PIC 9(04)       COMP.
013100*    WS-YEAR-FULL-2 - 4-DIGIT YEAR OF THE SECOND DATE
013200 77  WS-YEAR-FULL-2            PIC 9(04)       COMP.
013300*    WS-JULIAN-1 - JULIAN DAY NUMBER OF THE FIRST DATE
013400 77  WS-JULIAN-1               PIC 9(08)       COMP.
013500*    WS-JULIAN-2 - JULIAN DAY NUMBER OF THE SECOND DATE
013600 77  WS-JULIAN-2               PIC 9(08)       COMP.
013700*    WS-AS-OF-DTE -
013800*        AS-OF DATE CARRIED FORWARD FROM THE RUN PARAMETER
013900 77  WS-AS-OF-DTE              PIC 9(08).
014000
014100*    WS-YEARS-TO-MAT - YEARS FROM AS-OF DATE TO MATURITY
014200 01  WS-YEARS-TO-MAT           PIC S9(05)V9(04) COMP.
014300
014400*    WS-SWITCHES -
014500*        FLAG GROUP, REBUILT EACH TIME 2500-YIELD-CALC RUNS
014600 01  WS-SWITCHES.
014700*    WS-SEC-FOUND-SW -
014800*        'Y' ONCE THE SECURITY-MASTER SCAN FINDS A MATCH
014900     05  WS-SEC-FOUND-SW       PIC X(01).
015000*    WS-SEC-FOUND - 'Y' ONCE 2110-SCAN-ONE MATCHES THE SECURITY
015100         88  WS-SEC-FOUND          VALUE 'Y'.
015200*    WS-SEC-NOT-FOUND - 'Y' WHEN THE SECURITY TABLE SCAN RUNS DRY
015300         88  WS-SEC-NOT-FOUND      VALUE 'N'.
015400*    WS-YEARS-SW - 'Y' WHEN YEARS-TO-MATURITY CAME BACK POSITIVE
015500     05  WS-YEARS-SW           PIC X(01).
015600*    WS-YEARS-OK - 'N' WHEN YEARS-TO-MATURITY CAME BACK ZERO/NEG
015700         88  WS-YEARS-OK           VALUE 'Y'.
015800*    WS-YTM-SW - 'Y' WHEN FIPB010 RETURNED A CONVERGED YTM
015900     05  WS-YTM-SW             PIC X(01).
016000*    WS-YTM-OK - 'N' WHEN FIPB010 FLAGGED FC-STATUS-NO-RESULT
016100         88  WS-YTM-OK             VALUE 'Y'.
016200*    WS-DUR-SW - 'Y' WHEN FIPB010 RETURNED A DURATION RESULT
016300     05  WS-DUR-SW             PIC X(01).
016400*    WS-DUR-OK - 'N' WHEN THE DURATION CALL CAME BACK NO-RESULT
016500         88  WS-DUR-OK             VALUE 'Y'.
016600*    WS-CONV-SW - 'Y' WHEN FIPB010 RETURNED A CONVEXITY RESULT
016700     05  WS-CONV-SW            PIC X(01).
016800*    WS-CONV-OK - 'N' WHEN THE CONVEXITY CALL CAME BACK NO-RESULT
016900         88  WS-CONV-OK            VALUE 'Y'.
017000
017100*    WS-CURR-PORTFOLIO -
017200*        PORTFOLIO MASTER FIELDS FOR THE CURRENT BREAK
017300 01  WS-CURR-PORTFOLIO.
017400*    WS-CURR-PORT-ID - PORT-ID OF THE PORTFOLIO CURRENTLY BREAKING
017500     05  WS-CURR-PORT-ID       PIC X(36).
017600*    WS-CURR-PORT-NAME -
017700*        PORT-NAME PRINTED ON THE PORTFOLIO HEADING
017800     05  WS-CURR-PORT-NAME     PIC X(30).
017900
018000*    WS-PORT-ACCUM -
018100*        PORTFOLIO-LEVEL ACCUMULATORS, ZEROED AT EACH BREAK
018200 01  WS-PORT-ACCUM.
018300*    WS-MN-MKT-VALUE -
018400*        MARKET VALUE SUBTOTAL FOR THE CURRENT PORTFOLIO
018500     05  WS-MN-MKT-VALUE       PIC S9(13)V99    VALUE 0.
018600*    WS-MN-COST-BASIS -
018700*        COST BASIS SUBTOTAL FOR THE CURRENT PORTFOLIO
018800     05  WS-MN-COST-BASIS      PIC S9(13)V99    VALUE 0.
018900*    WS-MN-WT-SUM - SUM OF MARKET-VALUE WEIGHTS, DENOMINATOR BELOW
019000     05  WS-MN-WT-SUM          PIC S9(15)V9(04) VALUE 0.
019100*    WS-MN-WTD-YTM-SUM - MARKET-VALUE-WEIGHTED YTM, NUMERATOR SUM
019200     05  WS-MN-WTD-YTM-SUM     PIC S9(17)V9(04) VALUE 0.
019300*    WS-MN-WTD-DUR-SUM -
019400*        MARKET-VALUE-WEIGHTED DURATION, NUMERATOR SUM
019500     05  WS-MN-WTD-DUR-SUM     PIC S9(17)V9(04) VALUE 0.
019600*    WS-MN-WTD-CONV-SUM -
019700*        MARKET-VALUE-WEIGHTED CONVEXITY, NUMERATOR SUM
019800     05  WS-MN-WTD-CONV-SUM    PIC S9(19)V9(04) VALUE 0.
019900*    WS-MN-WTD-MAT-SUM -
020000*        MARKET-VALUE-WEIGHTED MATURITY, NUMERATOR SUM
020100     05  WS-MN-WTD-MAT-SUM     PIC S9(17)V9(04) VALUE 0.
020200
020300*    WS-GRAND-ACCUM -
020400*        RUN-WIDE ACCUMULATORS, ZEROED ONCE AT 1000-INIT
020500 01  WS-GRAND-ACCUM.
020600*    WS-GT-MKT-VALUE -
020700*        MARKET VALUE GRAND TOTAL ACROSS ALL PORTFOLIOS
020800     05  WS-GT-MKT-VALUE       PIC S9(15)V99    VALUE 0.
020900
021000*    WS-HOLDING-CALC -
021100*        ONE HOLDING'S ANALYTICS, REBUILT EVERY HOLDING
021200 01  WS-HOLDING-CALC.
021300*    WS-WEIGHT -
021400*        THIS HOLDING'S SHARE OF THE PORTFOLIO MARKET VALUE
021500     05  WS-WEIGHT             PIC S9(15)V9(04) VALUE 0.
021600*    WS-MKT-VALUE - CURRENT MARKET VALUE OF THIS HOLDING
021700     05  WS-MKT-VALUE          PIC S9(13)V99    VALUE 0.
021800*    WS-HOLD-YTM - YIELD TO MATURITY RETURNED BY FIPB010 FC-4
021900     05  WS-HOLD-YTM           PIC S9(05)V9(04) VALUE 0.
022000*    WS-HOLD-CURR-YLD - CURRENT YIELD RETURNED BY FIPB010 FC-3
022100     05  WS-HOLD-CURR-YLD      PIC S9(05)V9(04) VALUE 0.
022200*    WS-HOLD-MAC-DUR - MACAULAY DURATION RETURNED BY FIPB010 FC-5
022300     05  WS-HOLD-MAC-DUR       PIC S9(05)V9(04) VALUE 0.
022400*    WS-HOLD-MOD-DUR - MODIFIED DURATION RETURNED BY FIPB010 FC-5
022500     05  WS-HOLD-MOD-DUR       PIC S9(05)V9(04) VALUE 0.
022600*    WS-HOLD-CONVEXITY - CONVEXITY RETURNED BY FIPB010 FC-6
022700     05  WS-HOLD-CONVEXITY     PIC S9(07)V9(04) VALUE 0.
022800
022900*    WS-RESULT-AREA -
023000*        THE PORTFOLIO-LEVEL WEIGHTED AVERAGES, ONE BREAK'S WORTH
023100 01  WS-RESULT-AREA.
023200*    WS-WTD-YIELD - PORTFOLIO VALUE-WEIGHTED AVERAGE YIELD
023300     05  WS-WTD-YIELD          PIC S9(05)V9(04) VALUE 0.
023400*    WS-PORT-DURATION - PORTFOLIO VALUE-WEIGHTED AVERAGE DURATION
023500     05  WS-PORT-DURATION      PIC S9(05)V9(04) VALUE 0.
023600*    WS-PORT-CONVEXITY -
023700*        PORTFOLIO VALUE-WEIGHTED AVERAGE CONVEXITY
023800     05  WS-PORT-CONVEXITY     PIC S9(07)V9(04) VALUE 0.
023900*    WS-WTD-MATURITY -
024000*        PORTFOLIO VALUE-WEIGHTED AVERAGE YEARS TO MATURITY
024100     05  WS-WTD-MATURITY       PIC S9(05)V9(04) VALUE 0.
024200
024300*    WS-EDIT-AREA -
024400*        NUMERIC-EDITED COUNTERPARTS TO THE METRICS ABOVE
024500 01  WS-EDIT-AREA.
024600*    WS-CURR-YLD-EDIT - EDITED CURRENT YIELD FOR THE DETAIL LINE
024700     05  WS-CURR-YLD-EDIT      PIC ZZ9.9999.
024800*    WS-YTM-EDIT - EDITED YTM FOR THE DETAIL LINE
024900     05  WS-YTM-EDIT           PIC ZZ9.9999.
025000*    WS-MAC-DUR-EDIT -
025100*        EDITED MACAULAY DURATION FOR THE DETAIL LINE
025200     05  WS-MAC-DUR-EDIT       PIC ZZ9.9999.
025300*    WS-MOD-DUR-EDIT -
025400*        EDITED MODIFIED DURATION FOR THE DETAIL LINE
025500     05  WS-MOD-DUR-EDIT       PIC ZZ9.9999.
025600*    WS-CONVEXITY-EDIT - EDITED CONVEXITY FOR THE DETAIL LINE
025700     05  WS-CONVEXITY-EDIT     PIC ZZZ9.9999.
025800*    WS-WTD-YIELD-EDIT -
025900*        EDITED WEIGHTED YIELD FOR THE SUBTOTAL LINE
026000     05  WS-WTD-YIELD-EDIT     PIC ZZ9.9999.
026100*    WS-PORT-DUR-EDIT -
026200*        EDITED PORTFOLIO DURATION FOR THE SUBTOTAL LINE
026300     05  WS-PORT-DUR-EDIT      PIC ZZ9.9999.
026400*    WS-PORT-CONV-EDIT -
026500*        EDITED PORTFOLIO CONVEXITY FOR THE SUBTOTAL LINE
026600     05  WS-PORT-CONV-EDIT     PIC ZZZ9.9999.
026700*    WS-WTD-MAT-EDIT -
026800*        EDITED WEIGHTED MATURITY FOR THE SUBTOTAL LINE
026900     05  WS-WTD-MAT-EDIT       PIC ZZ9.9999.
027000
027100*    WS-SEC-TABLE -
027200*        WHOLE SECURITY MASTER, LOADED ONCE AT 1000-INIT
027300 01  WS-SEC-TABLE.
027400*    WS-SEC-ENTRY - ONE SECURITY MASTER ENTRY IN THE TABLE ABOVE
027500     05  WS-SEC-ENTRY OCCURS 2000 TIMES.
027600*    WS-SEC-ID-T - SECURITY ID, THE KEY 2110-SCAN-ONE MATCHES ON
027700         10  WS-SEC-ID-T          PIC X(36).
027800*    WS-SEC-NAME-T - SECURITY NAME, CARRIED THROUGH TO THE REPORT
027900         10  WS-SEC-NAME-T        PIC X(30).
028000*    WS-SEC-FACE-T - FACE VALUE, PER $100 OF PAR
028100         10  WS-SEC-FACE-T        PIC S9(13)V99.
028200*    WS-SEC-COUPON-T - ANNUAL COUPON RATE, PERCENT
028300         10  WS-SEC-COUPON-T      PIC S9(03)V99.
028400*    WS-SEC-FREQ-T - COUPON FREQUENCY CODE FED TO FIPB010 FC-1
028500         10  WS-SEC-FREQ-T        PIC X(12).
028600*    WS-SEC-ISSUE-T - ISSUE DATE, CCYYMMDD
028700         10  WS-SEC-ISSUE-T       PIC 9(08).
028800*    WS-SEC-MATURITY-T - MATURITY DATE, CCYYMMDD
028900         10  WS-SEC-MATURITY-T    PIC 9(08).
029000*    WS-SEC-DAYCNT-T -
029100*        DAY-COUNT CONVENTION CODE FED TO FIPB010 FC-2
029200         10  WS-SEC-DAYCNT-T      PIC X(10).
029300
029400*    WS-DATE-WORK-1 -
029500*        FIRST DATE FED TO 9700-JULIAN-DIFF, SPLIT BY CC/YY/MM/DD
029600 01  WS-DATE-WORK-1.
029700*    WS-WK1-CC - CENTURY OF THE FIRST WORK DATE
029800     05  WS-WK1-CC             PIC 9(02).
029900*    WS-WK1-YY - YEAR-IN-CENTURY OF THE FIRST WORK DATE
030000     05  WS-WK1-YY             PIC 9(02).
030100*    WS-WK1-MM - MONTH OF THE FIRST WORK DATE
030200     05  WS-WK1-MM             PIC 9(02).
030300*    WS-WK1-DD - DAY OF THE FIRST WORK DATE
030400     05  WS-WK1-DD             PIC 9(02).
030500*    WS-DATE-WORK-1-NUM -
030600*        SAME FIELD, REDEFINED AS ONE 8-DIGIT NUMBER
030700 01  WS-DATE-WORK-1-NUM REDEFINES WS-DATE-WORK-1
030800                               PIC 9(08).
030900
031000*    WS-DATE-WORK-2 -
031100*        SECOND DATE FED TO 9700-JULIAN-DIFF, SPLIT BY CC/YY/MM/DD
031200 01  WS-DATE-WORK-2.
031300*    WS-WK2-CC - CENTURY OF THE SECOND WORK DATE
031400     05  WS-WK2-CC             PIC 9(02).
031500*    WS-WK2-YY - YEAR-IN-CENTURY OF THE SECOND WORK DATE
031600     05  WS-WK2-YY             PIC 9(02).
031700*    WS-WK2-MM - MONTH OF THE SECOND WORK DATE
031800     05  WS-WK2-MM             PIC 9(02).
031900*    WS-WK2-DD - DAY OF THE SECOND WORK DATE
032000     05  WS-WK2-DD             PIC 9(02).
032100*    WS-DATE-WORK-2-NUM -
032200*        SAME FIELD, REDEFINED AS ONE 8-DIGIT NUMBER
032300 01  WS-DATE-WORK-2-NUM REDEFINES WS-DATE-WORK-2
032400                               PIC 9(08).
032500
032600*    WS-CUM-DAYS-LIT - CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP
032700 01  WS-CUM-DAYS-LIT   PIC X(36)
032800             VALUE '000031059090120151181212243273304334'.
032900*    WS-CUM-DAYS-TBL -
033000*        TABLE LOADED ONCE AT THE TOP OF THE RUN
033100 01  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-LIT.
033200*    WS-CUM-DAYS - SAME LITERAL, REDEFINED AS A 12-ENTRY TABLE
033300     05  WS-CUM-DAYS           PIC 9(03) OCCURS 12 TIMES.
033400
033500*    COMPANY-TITLE -
033600*        REPORT TITLE LINE, PAGE 1 OF EACH PORTFOLIO BREAK
033700 01  COMPANY-TITLE.
033800     05  FILLER                PIC X(06) VALUE 'DATE: '.
033900*    O-MM - AS-OF MONTH EDITED INTO THE TITLE LINE
034000     05  O-MM                  PIC 99.
034100     05  FILLER                PIC X     VALUE '/'.
034200*    O-DD - AS-OF DAY EDITED INTO THE TITLE LINE
034300     05  O-DD                  PIC 99.
034400     05  FILLER                PIC X     VALUE '/'.
034500*    O-CCYY - AS-OF YEAR EDITED INTO THE TITLE LINE
034600     05  O-CCYY                PIC 9(04).
034700     05  FILLER                PIC X(34) VALUE SPACES.
034800     05  FILLER                PIC X(34) VALUE
034900             'FIXED INCOME PORTFOLIO SYSTEM'.
035000     05  FILLER                PIC X(36) VALUE SPACES.
035100     05  FILLER                PIC X(06) VALUE 'PAGE: '.
035200*    O-PCTR -
035300*        RUNNING COUNT, RESET AT THE TOP OF THE RUN
035400     05  O-PCTR                PIC Z9.
035500     05  FILLER                PIC X(04) VALUE SPACES.
035600
035700*    COLUMN-HEADINGS-1 - DETAIL LINE COLUMN HEADINGS
035800 01  COLUMN-HEADINGS-1.
035900     05  FILLER                PIC X(10) VALUE 'HOLDING ID'.
036000     05  FILLER                PIC X(02) VALUE SPACES.
036100     05  FILLER                PIC X(20) VALUE
036200             'SECURITY NAME'.
036300     05  FILLER                PIC X(02) VALUE SPACES.
036400     05  FILLER                PIC X(14) VALUE 'QUANTITY'.
036500     05  FILLER                PIC X(02) VALUE SPACES.
036600     05  FILLER                PIC X(09) VALUE 'PRICE'.
036700     05  FILLER                PIC X(02) VALUE SPACES.
036800     05  FILLER                PIC X(16) VALUE
036900             'MARKET VALUE'.
037000     05  FILLER                PIC X(02) VALUE SPACES.
037100     05  FILLER                PIC X(08) VALUE 'CUR YLD'.
037200     05  FILLER                PIC X(01) VALUE SPACE.
037300     05  FILLER                PIC X(08) VALUE 'YTM'.
037400     05  FILLER                PIC X(01) VALUE SPACE.
037500     05  FILLER                PIC X(08) VALUE 'MAC DUR'.
037600     05  FILLER                PIC X(01) VALUE SPACE.
037700     05  FILLER                PIC X(08) VALUE 'MOD DUR'.
037800     05  FILLER                PIC X(01) VALUE SPACE.
037900     05  FILLER                PIC X(09) VALUE 'CONVEXITY'.
038000     05  FILLER                PIC X(08) VALUE SPACES.
038100
038200*    BLANK-LINE - ONE BLANK PRINT LINE FOR SPACING
038300 01  BLANK-LINE.
038400     05  FILLER                PIC X(132) VALUE SPACES.
038500
038600*    PORTFOLIO-HEADING-LINE -
038700*        PORTFOLIO ID/NAME HEADING PRINTED AT EACH BREAK
038800 01  PORTFOLIO-HEADING-LINE.
038900     05  FILLER                PIC X(11) VALUE
039000             'PORTFOLIO: '.
039100*    O-PH-PORT-ID - PORT-ID EDITED INTO THE PORTFOLIO HEADING
039200     05  O-PH-PORT-ID          PIC X(36).
039300     05  FILLER                PIC X(02) VALUE SPACES.
039400*    O-PH-PORT-NAME - PORT-NAME EDITED INTO THE PORTFOLIO HEADING
039500     05  O-PH-PORT-NAME        PIC X(30).
039600     05  FILLER                PIC X(53) VALUE SPACES.
039700
039800*    DETAIL-LINE - ONE PRINTED LINE PER HOLDING
039900 01  DETAIL-LINE.
040000*    O-HOLD-ID - HOLD-ID EDITED FOR THE DETAIL LINE
040100     05  O-HOLD-ID             PIC X(10).
040200     05  FILLER                PIC X(02) VALUE SPACES.
040300*    O-SEC-NAME - SECURITY NAME EDITED FOR THE DETAIL LINE
040400     05  O-SEC-NAME            PIC X(20).
040500     05  FILLER                PIC X(02) VALUE SPACES.
040600*    O-QUANTITY - QUANTITY EDITED FOR THE DETAIL LINE
040700     05  O-QUANTITY            PIC Z,ZZZ,ZZ9.9999.
040800     05  FILLER                PIC X(02) VALUE SPACES.
040900*    O-PURCH-PRICE - PURCHASE PRICE EDITED FOR THE DETAIL LINE
041000     05  O-PURCH-PRICE         PIC ZZZ9.9999.
041100     05  FILLER                PIC X(02) VALUE SPACES.
041200*    O-MKT-VALUE - MARKET VALUE EDITED FOR THE DETAIL LINE
041300     05  O-MKT-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99.
041400     05  FILLER                PIC X(02) VALUE SPACES.
041500*    O-CURR-YIELD - CURRENT YIELD EDITED FOR THE DETAIL LINE
041600     05  O-CURR-YIELD          PIC X(08).
041700     05  FILLER                PIC X(01) VALUE SPACE.
041800*    O-YTM - YTM EDITED FOR THE DETAIL LINE
041900     05  O-YTM                 PIC X(08).
042000     05  FILLER                PIC X(01) VALUE SPACE.
042100*    O-MAC-DUR - MACAULAY DURATION EDITED FOR THE DETAIL LINE
042200     05  O-MAC-DUR             PIC X(08).
042300     05  FILLER                PIC X(01) VALUE SPACE.
042400*    O-MOD-DUR - MODIFIED DURATION EDITED FOR THE DETAIL LINE
042500     05  O-MOD-DUR             PIC X(08).
042600     05  FILLER                PIC X(01) VALUE SPACE.
042700*    O-CONVEXITY - CONVEXITY EDITED FOR THE DETAIL LINE
042800     05  O-CONVEXITY           PIC X(09).
042900     05  FILLER                PIC X(08) VALUE SPACES.
043000
043100*    PORTFOLIO-TOTAL-LINE -
043200*        GRAND TOTAL ACCUMULATED THROUGH THE RUN
043300 01  PORTFOLIO-TOTAL-LINE.
043400     05  FILLER                PIC X(14) VALUE
043500             'PORT TOTALS: '.
043600*    O-MN-PORT-ID - PORT-ID REPEATED ON THE SUBTOTAL LINE
043700     05  O-MN-PORT-ID          PIC X(10).
043800     05  FILLER                PIC X(02) VALUE SPACES.
043900*    O-MN-MKT-VALUE - MARKET VALUE SUBTOTAL EDITED FOR PRINT
044000     05  O-MN-MKT-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99.
044100     05  FILLER                PIC X(01) VALUE SPACE.
044200*    O-MN-COST-BASIS - COST BASIS SUBTOTAL EDITED FOR PRINT
044300     05  O-MN-COST-BASIS       PIC Z,ZZZ,ZZZ,ZZ9.99.
044400     05  FILLER                PIC X(01) VALUE SPACE.
044500*    O-MN-UNREAL-GL - UNREALIZED GAIN/LOSS EDITED FOR PRINT
044600     05  O-MN-UNREAL-GL        PIC -Z,ZZZ,ZZ9.99.
044700     05  FILLER                PIC X(01) VALUE SPACE.
044800*    O-MN-HOLD-CNT - HOLDINGS COUNT EDITED FOR THE SUBTOTAL LINE
044900     05  O-MN-HOLD-CNT         PIC ZZZ9.
045000     05  FILLER                PIC X(01) VALUE SPACE.
045100*    O-MN-WTD-YIELD - WEIGHTED YIELD EDITED FOR THE SUBTOTAL LINE
045200     05  O-MN-WTD-YIELD        PIC X(08).
045300     05  FILLER                PIC X(01) VALUE SPACE.
045400*    O-MN-PORT-DUR -
045500*        WEIGHTED DURATION EDITED FOR THE SUBTOTAL LINE
045600     05  O-MN-PORT-DUR         PIC X(08).
045700     05  FILLER                PIC X(01) VALUE SPACE.
045800*    O-MN-PORT-CONV -
045900*        WEIGHTED CONVEXITY EDITED FOR THE SUBTOTAL LINE
046000     05  O-MN-PORT-CONV        PIC X(08).
046100     05  FILLER                PIC X(01) VALUE SPACE.
046200*    O-MN-WTD-MAT - WEIGHTED MATURITY EDITED FOR THE SUBTOTAL LINE
046300     05  O-MN-WTD-MAT          PIC X(08).
046400     05  FILLER                PIC X(18) VALUE SPACES.
046500
046600*    GRAND-TOTAL-LINE -
046700*        GRAND TOTAL ACCUMULATED THROUGH THE RUN
046800 01  GRAND-TOTAL-LINE.
046900     05  FILLER                PIC X(20) VALUE
047000             'GRAND TOTALS: '.
047100     05  FILLER                PIC X(14) VALUE
047200             'MKT VALUE: '.
047300*    O-GT-MKT-VALUE - MARKET VALUE GRAND TOTAL EDITED FOR PRINT
047400     05  O-GT-MKT-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99.
047500     05  FILLER                PIC X(04) VALUE SPACES.
047600     05  FILLER                PIC X(16) VALUE
047700             'HOLDINGS CNT: '.
047800*    O-GT-HOLD-CNT - HOLDINGS GRAND TOTAL EDITED FOR PRINT
047900     05  O-GT-HOLD-CNT         PIC ZZZ,ZZ9.
048000     05  FILLER                PIC X(55) VALUE SPACES.
048100
048200 COPY FCPARM.
048300
048400 PROCEDURE DIVISION.
048500*    MAINLINE DRIVES ONE PASS OF 2000 PER PORTFOLIO BREAK - SEE
048600*    9200-READ-PORT FOR THE BREAK KEY
048700 0000-MAIN.
048800     PERFORM 1000-INIT.
048900     PERFORM 2000-MAINLINE
049000         UNTIL WS-MORE-PORT = 'NO'.
049100     PERFORM 3000-CLOSING.
049200     STOP RUN.
049300
049400*    END OF 0000-MAIN
049500*    FOUR INPUTS, ONE REPORT - NO INTERMEDIATE WORK FILES
049600 1000-INIT.
049700     OPEN INPUT  SECURITY-MASTER.
049800     OPEN INPUT  PORTFOLIO-MASTER.
049900     OPEN INPUT  HOLDINGS-FILE.
050000     OPEN INPUT  RUN-PARM-FILE.
050100     OPEN OUTPUT ANALYTICS-REPORT.
050200
050300*    THE AS-OF DATE IS A RUN PARAMETER, NEVER THE SYSTEM CLOCK  *
050400     READ RUN-PARM-FILE
050500         AT END MOVE 0 TO RP-AS-OF-DTE.
050600     MOVE RP-AS-OF-DTE TO WS-AS-OF-DTE.
050700     CLOSE RUN-PARM-FILE.
050800
050900     PERFORM 9610-READ-SECURITY.
051000     PERFORM 9600-LOAD-SECURITIES
051100         UNTIL WS-MORE-SEC = 'NO'.
051200
051300     PERFORM 9100-HEADINGS.
051400     PERFORM 9200-READ-PORT.
051500     PERFORM 9210-READ-HOLD.
051600
051700*    END OF 1000-INIT
051800*    PORT-ID CHANGES WHENEVER THE HOLDINGS FILE ROLLS TO A NEW
051900*    PORTFOLIO - THAT IS THE MINOR CONTROL BREAK FOR THIS RUN
052000 2000-MAINLINE.
052100     MOVE PORT-ID   TO WS-CURR-PORT-ID.
052200     MOVE PORT-NAME TO WS-CURR-PORT-NAME.
052300     PERFORM 2050-ZERO-PORT-ACCUM.
052400     PERFORM 2100-WRITE-PORT-HEADING.
052500     PERFORM 2200-PROCESS-HOLDINGS
052600         UNTIL WS-MORE-HOLD = 'NO'
052700            OR HOLD-PORT-ID NOT = WS-CURR-PORT-ID.
052800     PERFORM 9000-MINORSUBTOTALS.
052900     PERFORM 9200-READ-PORT.
053000
053100*    END OF 2000-MAINLINE
053200 2050-ZERO-PORT-ACCUM.
053300*    CLEAR EVERY PORTFOLIO-LEVEL ACCUMULATOR SO THE WEIGHTED
053400*    AVERAGES AT 9000-MINORSUBTOTALS REFLECT ONLY THIS PORTFOLIO
053500     MOVE 0 TO WS-MN-MKT-VALUE.
053600     MOVE 0 TO WS-MN-COST-BASIS.
053700     MOVE 0 TO WS-MN-WT-SUM.
053800     MOVE 0 TO WS-MN-WTD-YTM-SUM.
053900     MOVE 0 TO WS-MN-WTD-DUR-SUM.
054000     MOVE 0 TO WS-MN-WTD-CONV-SUM.
054100     MOVE 0 TO WS-MN-WTD-MAT-SUM.
054200     MOVE 0 TO WS-MN-HOLD-CNT.
054300
054400*    END OF 2050-ZERO-PORT-ACCUM
054500 2100-WRITE-PORT-HEADING.
054600     MOVE WS-CURR-PORT-ID   TO O-PH-PORT-ID.
054700     MOVE WS-CURR-PORT-NAME TO O-PH-PORT-NAME.
054800*     WRITE OUT PORTFOLIO-HEADING-LINE
054900     WRITE PRTLINE FROM PORTFOLIO-HEADING-LINE
055000         AFTER ADVANCING 2 LINES
055100             AT EOP
055200                 PERFORM 9100-HEADINGS.
055300
055400*    ONLY CURRENT HOLDINGS (CURRENT-FLG = 'Y') ARE PROCESSED    *
055500*    END OF 2100-WRITE-PORT-HEADING
055600 2200-PROCESS-HOLDINGS.
055700*     TEST HOLD-IS-CURRENT
055800     IF HOLD-IS-CURRENT
055900         PERFORM 2300-LOOKUP-SECURITY
056000*         TEST WS-SEC-FOUND
056100         IF WS-SEC-FOUND
056200             PERFORM 2400-YEARS-TO-MAT
056300             PERFORM 2500-YIELD-CALC
056400             PERFORM 2600-VALUATION
056500             PERFORM 2700-ACCUM-WEIGHTED
056600             PERFORM 2800-DETAIL-OUTPUT.
056700     PERFORM 9210-READ-HOLD.
056800
056900*    END OF 2200-PROCESS-HOLDINGS
057000 2300-LOOKUP-SECURITY.
057100     MOVE 'N' TO WS-SEC-FOUND-SW.
057200     MOVE 1   TO WS-SEC-IDX.
057300     PERFORM 2310-SCAN-ONE
057400         UNTIL WS-SEC-IDX > WS-SEC-COUNT
057500            OR WS-SEC-FOUND.
057600
057700*    END OF 2300-LOOKUP-SECURITY
057800 2310-SCAN-ONE.
057900*     TEST WS-SEC-ID-T
058000     IF WS-SEC-ID-T (WS-SEC-IDX) = HOLD-SEC-ID
058100         MOVE WS-SEC-IDX TO WS-FOUND-IDX
058200         MOVE 'Y' TO WS-SEC-FOUND-SW
058300     ELSE
058400*         ADVANCE THE SECURITY TABLE SCAN TO THE NEXT SLOT
058500         ADD 1 TO WS-SEC-IDX.
058600
058700*    AN-1 YEARS TO MATURITY - (MATURITY - AS-OF) DAYS / 365.25  *
058800*    END OF 2310-SCAN-ONE
058900 2400-YEARS-TO-MAT.
059000     MOVE WS-AS-OF-DTE TO WS-DATE-WORK-1-NUM.
059100     MOVE WS-SEC-MATURITY-T (WS-FOUND-IDX)
059200         TO WS-DATE-WORK-2-NUM.
059300     PERFORM 9700-JULIAN-DIFF.
059400*     WORK OUT WS-DAYS-TO-MAT, JULIAN DAYS FROM AS-OF TO MATURITY
059500     COMPUTE WS-DAYS-TO-MAT = WS-JULIAN-2 - WS-JULIAN-1.
059600*     WORK OUT WS-YEARS-TO-MAT
059700*         CONVERT DAYS TO YEARS, 365.25-DAY YEAR
059800     COMPUTE WS-YEARS-TO-MAT ROUNDED =
059900         WS-DAYS-TO-MAT / 365.25.
060000*     TEST WS-YEARS-TO-MAT
060100     IF WS-YEARS-TO-MAT > 0
060200         MOVE 'Y' TO WS-YEARS-SW
060300     ELSE
060400         MOVE 'N' TO WS-YEARS-SW.
060500
060600*    AN-2 PER-HOLDING YIELD DRIVER - SKIPPED WHEN MATURED       *
060700*    END OF 2400-YEARS-TO-MAT
060800 2500-YIELD-CALC.
060900     MOVE 'N' TO WS-YTM-SW.
061000     MOVE 'N' TO WS-DUR-SW.
061100     MOVE 'N' TO WS-CONV-SW.
061200*     TEST WS-YEARS-OK
061300     IF WS-YEARS-OK
061400         MOVE WS-SEC-FREQ-T (WS-FOUND-IDX) TO FC-FREQ-CDE
061500         SET FC-FN-FREQ-MULT TO TRUE
061600         CALL 'FIPB010' USING FC-PARAMETER-AREA
061700
061800         MOVE WS-SEC-FACE-T   (WS-FOUND-IDX) TO FC-FACE-VALUE
061900         MOVE WS-SEC-COUPON-T (WS-FOUND-IDX) TO FC-COUPON-RTE
062000         MOVE WS-YEARS-TO-MAT                TO FC-YEARS-TO-MAT
062100         MOVE HOLD-PURCH-PRICE               TO FC-PRICE-PCT
062200*         WORK OUT FC-CURRENT-PRICE-AMT
062300*             PRICE PERCENT OF PAR TIMES FACE VALUE
062400         COMPUTE FC-CURRENT-PRICE-AMT =
062500             FC-FACE-VALUE * FC-PRICE-PCT / 100
062600
062700         SET FC-FN-CURR-YIELD TO TRUE
062800         CALL 'FIPB010' USING FC-PARAMETER-AREA
062900         MOVE FC-CURRENT-YIELD TO WS-HOLD-CURR-YLD
063000
063100         SET FC-FN-YTM TO TRUE
063200         CALL 'FIPB010' USING FC-PARAMETER-AREA
063300*         TEST FC-STATUS-OK
063400         IF FC-STATUS-OK
063500             MOVE 'Y' TO WS-YTM-SW
063600             MOVE FC-YTM-RESULT TO WS-HOLD-YTM
063700             MOVE FC-YTM-RESULT TO FC-YTM-PCT-IN
063800
063900             SET FC-FN-DURATION TO TRUE
064000             CALL 'FIPB010' USING FC-PARAMETER-AREA
064100*             TEST FC-STATUS-OK
064200             IF FC-STATUS-OK
064300                 MOVE 'Y' TO WS-DUR-SW
064400                 MOVE FC-MACAULAY-DUR TO WS-HOLD-MAC-DUR
064500                 MOVE FC-MODIFIED-DUR TO WS-HOLD-MOD-DUR
064600
064700             SET FC-FN-CONVEXITY TO TRUE
064800             CALL 'FIPB010' USING FC-PARAMETER-AREA
064900*             TEST FC-STATUS-OK
065000             IF FC-STATUS-OK
065100                 MOVE 'Y' TO WS-CONV-SW
065200                 MOVE FC-CONVEXITY-RESULT
065300                     TO WS-HOLD-CONVEXITY.
065400
065500*    AN-3 PORTFOLIO VALUATION - PURCHASE PRICE IS THE MARKET    *
065600*    PROXY, SO COST BASIS EQUALS MARKET VALUE                   *
065700*    END OF 2500-YIELD-CALC
065800 2600-VALUATION.
065900*     WORK OUT WS-MKT-VALUE
066000*         FACE TIMES QUANTITY TIMES PRICE PERCENT
066100     COMPUTE WS-MKT-VALUE ROUNDED =
066200         WS-SEC-FACE-T (WS-FOUND-IDX) * HOLD-QUANTITY
066300         * HOLD-PURCH-PRICE / 100.
066400*     ADD INTO WS-MKT-VALUE
066500     ADD WS-MKT-VALUE TO WS-MN-MKT-VALUE.
066600*     ADD INTO WS-MKT-VALUE
066700     ADD WS-MKT-VALUE TO WS-MN-COST-BASIS.
066800*     COUNT THIS HOLDING TOWARD THE PORTFOLIO
066900     ADD 1 TO WS-MN-HOLD-CNT.
067000
067100*    AN-4 VALUE-WEIGHTED SUMS - WEIGHT ACCUMULATES FOR EVERY    *
067200*    PROCESSED HOLDING; EACH METRIC SUM ONLY WHEN THAT METRIC   *
067300*    EXISTS FOR THE HOLDING                                     *
067400*    END OF 2600-VALUATION
067500 2700-ACCUM-WEIGHTED.
067600*     WORK OUT WS-WEIGHT
067700*         FACE VALUE TIMES QUANTITY, THE WEIGHTING BASIS
067800     COMPUTE WS-WEIGHT ROUNDED =
067900         WS-SEC-FACE-T (WS-FOUND-IDX) * HOLD-QUANTITY.
068000*     ADD INTO WS-WEIGHT
068100     ADD WS-WEIGHT TO WS-MN-WT-SUM.
068200*     TEST WS-YTM-OK
068300     IF WS-YTM-OK
068400*         WORK OUT WS-MN-WTD-YTM-SUM
068500*             RUNNING SUM OF YTM TIMES WEIGHT
068600         COMPUTE WS-MN-WTD-YTM-SUM ROUNDED =
068700             WS-MN-WTD-YTM-SUM + WS-HOLD-YTM * WS-WEIGHT.
068800*     TEST WS-DUR-OK
068900     IF WS-DUR-OK
069000*         WORK OUT WS-MN-WTD-DUR-SUM
069100*             RUNNING SUM OF MOD DURATION TIMES WEIGHT
069200         COMPUTE WS-MN-WTD-DUR-SUM ROUNDED =
069300             WS-MN-WTD-DUR-SUM + WS-HOLD-MOD-DUR * WS-WEIGHT.
069400*     TEST WS-CONV-OK
069500     IF WS-CONV-OK
069600*         WORK OUT WS-MN-WTD-CONV-SUM
069700*             RUNNING SUM OF CONVEXITY TIMES WEIGHT
069800         COMPUTE WS-MN-WTD-CONV-SUM ROUNDED =
069900             WS-MN-WTD-CONV-SUM +
070000             WS-HOLD-CONVEXITY * WS-WEIGHT.
070100*     TEST WS-YEARS-OK
070200     IF WS-YEARS-OK
070300*         WORK OUT WS-MN-WTD-MAT-SUM
070400*             RUNNING SUM OF YEARS-TO-MAT TIMES WEIGHT
070500         COMPUTE WS-MN-WTD-MAT-SUM ROUNDED =
070600             WS-MN-WTD-MAT-SUM + WS-YEARS-TO-MAT * WS-WEIGHT.
070700
070800*    METRIC COLUMNS PRINT N/A WHEN THE HOLDING IS MATURED OR    *
070900*    YTM DID NOT CONVERGE                                       *
071000*    END OF 2700-ACCUM-WEIGHTED
071100 2800-DETAIL-OUTPUT.
071200*    THE FIRST FIVE COLUMNS COME STRAIGHT OFF THE HOLDING AND
071300*    THE LOOKED-UP SECURITY - NO SWITCH TO TEST
071400     MOVE HOLD-ID TO O-HOLD-ID.
071500     MOVE WS-SEC-NAME-T (WS-FOUND-IDX) TO O-SEC-NAME.
071600     MOVE HOLD-QUANTITY    TO O-QUANTITY.
071700     MOVE HOLD-PURCH-PRICE TO O-PURCH-PRICE.
071800     MOVE WS-MKT-VALUE     TO O-MKT-VALUE.
071900*     TEST WS-YEARS-OK
072000     IF WS-YEARS-OK
072100         MOVE WS-HOLD-CURR-YLD TO WS-CURR-YLD-EDIT
072200         MOVE WS-CURR-YLD-EDIT TO O-CURR-YIELD
072300     ELSE
072400         MOVE '     N/A' TO O-CURR-YIELD.
072500*     TEST WS-YTM-OK
072600     IF WS-YTM-OK
072700         MOVE WS-HOLD-YTM TO WS-YTM-EDIT
072800         MOVE WS-YTM-EDIT TO O-YTM
072900     ELSE
073000         MOVE '     N/A' TO O-YTM.
073100*     TEST WS-DUR-OK
073200     IF WS-DUR-OK
073300         MOVE WS-HOLD-MAC-DUR TO WS-MAC-DUR-EDIT
073400         MOVE WS-MAC-DUR-EDIT TO O-MAC-DUR
073500         MOVE WS-HOLD-MOD-DUR TO WS-MOD-DUR-EDIT
073600         MOVE WS-MOD-DUR-EDIT TO O-MOD-DUR
073700     ELSE
073800         MOVE '     N/A' TO O-MAC-DUR
073900         MOVE '     N/A' TO O-MOD-DUR.
074000*     TEST WS-CONV-OK
074100     IF WS-CONV-OK
074200         MOVE WS-HOLD-CONVEXITY TO WS-CONVEXITY-EDIT
074300         MOVE WS-CONVEXITY-EDIT TO O-CONVEXITY
074400     ELSE
074500         MOVE '      N/A' TO O-CONVEXITY.
074600*     WRITE OUT DETAIL-LINE
074700     WRITE PRTLINE FROM DETAIL-LINE
074800         AFTER ADVANCING 1 LINE
074900             AT EOP
075000                 PERFORM 9100-HEADINGS.
075100
075200*    PORTFOLIO BREAK - DIVIDE THE WEIGHTED SUMS BY THE TOTAL    *
075300*    WEIGHT AND WRITE THE VALUATION/AVERAGES LINE               *
075400*    END OF 2800-DETAIL-OUTPUT
075500 9000-MINORSUBTOTALS.
075600     MOVE WS-CURR-PORT-ID(1:10)  TO O-MN-PORT-ID.
075700     MOVE WS-MN-MKT-VALUE        TO O-MN-MKT-VALUE.
075800     MOVE WS-MN-COST-BASIS       TO O-MN-COST-BASIS.
075900*     WORK OUT O-MN-UNREAL-GL, MARKET VALUE LESS COST BASIS
076000     COMPUTE O-MN-UNREAL-GL =
076100         WS-MN-MKT-VALUE - WS-MN-COST-BASIS.
076200     MOVE WS-MN-HOLD-CNT         TO O-MN-HOLD-CNT.
076300*     TEST WS-MN-WT-SUM
076400     IF WS-MN-WT-SUM > 0
076500*         WORK OUT WS-WTD-YIELD, WEIGHTED YTM SUM OVER WEIGHT SUM
076600         COMPUTE WS-WTD-YIELD ROUNDED =
076700             WS-MN-WTD-YTM-SUM / WS-MN-WT-SUM
076800         MOVE WS-WTD-YIELD TO WS-WTD-YIELD-EDIT
076900         MOVE WS-WTD-YIELD-EDIT TO O-MN-WTD-YIELD
077000*         WORK OUT WS-PORT-DURATION
077100*             WEIGHTED DURATION SUM OVER WEIGHT SUM
077200         COMPUTE WS-PORT-DURATION ROUNDED =
077300             WS-MN-WTD-DUR-SUM / WS-MN-WT-SUM
077400         MOVE WS-PORT-DURATION TO WS-PORT-DUR-EDIT
077500         MOVE WS-PORT-DUR-EDIT TO O-MN-PORT-DUR
077600*         WORK OUT WS-PORT-CONVEXITY
077700*             WEIGHTED CONVEXITY SUM OVER WEIGHT SUM
077800         COMPUTE WS-PORT-CONVEXITY ROUNDED =
077900             WS-MN-WTD-CONV-SUM / WS-MN-WT-SUM
078000         MOVE WS-PORT-CONVEXITY TO WS-PORT-CONV-EDIT
078100         MOVE WS-PORT-CONV-EDIT TO O-MN-PORT-CONV
078200*         WORK OUT WS-WTD-MATURITY
078300*             WEIGHTED MATURITY SUM OVER WEIGHT SUM
078400         COMPUTE WS-WTD-MATURITY ROUNDED =
078500             WS-MN-WTD-MAT-SUM / WS-MN-WT-SUM
078600         MOVE WS-WTD-MATURITY TO WS-WTD-MAT-EDIT
078700         MOVE WS-WTD-MAT-EDIT TO O-MN-WTD-MAT
078800     ELSE
078900         MOVE '     N/A' TO O-MN-WTD-YIELD
079000         MOVE '     N/A' TO O-MN-PORT-DUR
079100         MOVE '      N/A' TO O-MN-PORT-CONV
079200         MOVE '     N/A' TO O-MN-WTD-MAT.
079300
079400*     WRITE OUT PORTFOLIO-TOTAL-LINE
079500     WRITE PRTLINE FROM PORTFOLIO-TOTAL-LINE
079600         AFTER ADVANCING 2 LINES
079700             AT EOP
079800                 PERFORM 9100-HEADINGS.
079900*     WRITE OUT BLANK-LINE
080000     WRITE PRTLINE FROM BLANK-LINE
080100         AFTER ADVANCING 1 LINE.
080200
080300*     ADD INTO WS-MN-MKT-VALUE
080400     ADD WS-MN-MKT-VALUE TO WS-GT-MKT-VALUE.
080500*     ADD INTO WS-MN-HOLD-CNT
080600     ADD WS-MN-HOLD-CNT  TO WS-GT-HOLD-CNT.
080700
080800*    NEW PAGE HEADING - PRINTS THE TITLE LINE, COLUMN HEADINGS  *
080900*    AND THE AS-OF DATE CARRIED FORWARD FROM THE RUN PARAMETER  *
081000*    END OF 9000-MINORSUBTOTALS
081100 9100-HEADINGS.
081200*     BUMP THE PAGE COUNTER FOR THE NEXT HEADING
081300     ADD 1 TO WS-PAGE-CTR.
081400     MOVE WS-PAGE-CTR TO O-PCTR.
081500     MOVE WS-AS-OF-DTE TO WS-DATE-WORK-1-NUM.
081600     MOVE WS-WK1-MM TO O-MM.
081700     MOVE WS-WK1-DD TO O-DD.
081800*     WORK OUT O-CCYY, CENTURY TIMES 100 PLUS YEAR-IN-CENTURY
081900     COMPUTE O-CCYY = WS-WK1-CC * 100 + WS-WK1-YY.
082000*     WRITE OUT COMPANY-TITLE
082100     WRITE PRTLINE FROM COMPANY-TITLE
082200         AFTER ADVANCING PAGE.
082300*     WRITE OUT COLUMN-HEADINGS-1
082400     WRITE PRTLINE FROM COLUMN-HEADINGS-1
082500         AFTER ADVANCING 2 LINES.
082600*     WRITE OUT BLANK-LINE
082700     WRITE PRTLINE FROM BLANK-LINE
082800         AFTER ADVANCING 1 LINE.
082900
083000*    END OF 9100-HEADINGS
083100 9200-READ-PORT.
083200*     READ THE NEXT PORTFOLIO-MASTER
083300     READ PORTFOLIO-MASTER
083400         AT END MOVE 'NO' TO WS-MORE-PORT.
083500
083600*    END OF 9200-READ-PORT
083700 9210-READ-HOLD.
083800*     READ THE NEXT HOLDINGS-FILE
083900     READ HOLDINGS-FILE
084000         AT END MOVE 'NO' TO WS-MORE-HOLD.
084100
084200*    END OF 9210-READ-HOLD
084300 9600-LOAD-SECURITIES.
084400*     TALLY ONE MORE SECURITY LOADED INTO THE TABLE
084500     ADD 1 TO WS-SEC-COUNT.
084600*    ONE SECURITY-MASTER RECORD BECOMES ONE TABLE ENTRY - THE
084700*    FIELDS BELOW ARE EVERYTHING 2300-LOOKUP-SECURITY AND THE
084800*    VALUATION/YIELD PARAGRAPHS NEED, NOTHING ELSE IS KEPT
084900     MOVE SEC-ID          TO WS-SEC-ID-T       (WS-SEC-COUNT).
085000     MOVE SEC-NAME         TO WS-SEC-NAME-T     (WS-SEC-COUNT).
085100     MOVE SEC-FACE-VALUE   TO WS-SEC-FACE-T     (WS-SEC-COUNT).
085200     MOVE SEC-COUPON-RATE  TO WS-SEC-COUPON-T   (WS-SEC-COUNT).
085300     MOVE SEC-COUPON-FREQ-CDE
085400         TO WS-SEC-FREQ-T (WS-SEC-COUNT).
085500     MOVE SEC-ISSUE-DTE-NUM
085600         TO WS-SEC-ISSUE-T (WS-SEC-COUNT).
085700     MOVE SEC-MATURITY-DTE-NUM
085800         TO WS-SEC-MATURITY-T (WS-SEC-COUNT).
085900     MOVE SEC-DAY-CNT-CDE  TO WS-SEC-DAYCNT-T   (WS-SEC-COUNT).
086000     PERFORM 9610-READ-SECURITY.
086100
086200*    END OF 9600-LOAD-SECURITIES
086300 9610-READ-SECURITY.
086400*     READ THE NEXT SECURITY-MASTER
086500     READ SECURITY-MASTER
086600         AT END MOVE 'NO' TO WS-MORE-SEC.
086700
086800*    JULIAN DAY NUMBER DIFFERENCE BETWEEN WS-DATE-WORK-1 AND    *
086900*    WS-DATE-WORK-2, PROLEPTIC GREGORIAN                        *
087000*    END OF 9610-READ-SECURITY
087100 9700-JULIAN-DIFF.
087200     PERFORM 9710-TO-JULIAN-1.
087300     PERFORM 9720-TO-JULIAN-2.
087400
087500*    END OF 9700-JULIAN-DIFF
087600 9710-TO-JULIAN-1.
087700*     WORK OUT WS-YEAR-FULL-1
087800*         CENTURY TIMES 100 PLUS YEAR-IN-CENTURY
087900     COMPUTE WS-YEAR-FULL-1 = WS-WK1-CC * 100 + WS-WK1-YY.
088000*     TEST DIVISIBLE BY 4, THE BASIC LEAP-YEAR RULE
088100     DIVIDE WS-YEAR-FULL-1 BY 4 GIVING WS-DUMMY
088200         REMAINDER WS-MOD-4.
088300*     TEST DIVISIBLE BY 100, THE CENTURY EXCEPTION
088400     DIVIDE WS-YEAR-FULL-1 BY 100 GIVING WS-DUMMY
088500         REMAINDER WS-MOD-100.
088600*     TEST DIVISIBLE BY 400, THE CENTURY-OF-400 RULE
088700     DIVIDE WS-YEAR-FULL-1 BY 400 GIVING WS-DUMMY
088800         REMAINDER WS-MOD-400.
088900*     TEST WS-MOD-4
089000     IF (WS-MOD-4 = 0 AND WS-MOD-100 NOT = 0)
089100             OR WS-MOD-400 = 0
089200         MOVE 1 TO WS-LEAP-ADJ-1
089300     ELSE
089400         MOVE 0 TO WS-LEAP-ADJ-1.
089500*     WORK OUT WS-JULIAN-1
089600*         DAYS SINCE A FIXED EPOCH, PER 9710S ALGORITHM
089700     COMPUTE WS-JULIAN-1 =
089800         (WS-YEAR-FULL-1 - 1) * 365
089900         + ((WS-YEAR-FULL-1 - 1) / 4)
090000         - ((WS-YEAR-FULL-1 - 1) / 100)
090100         + ((WS-YEAR-FULL-1 - 1) / 400)
090200         + WS-CUM-DAYS (WS-WK1-MM)
090300         + WS-WK1-DD.
090400*     TEST WS-WK1-MM
090500     IF WS-WK1-MM > 2 AND WS-LEAP-ADJ-1 = 1
090600*         ADD A LEAP DAY NOW THAT MARCH HAS BEEN REACHED
090700         ADD 1 TO WS-JULIAN-1.
090800
090900*    END OF 9710-TO-JULIAN-1
091000 9720-TO-JULIAN-2.
091100*     WORK OUT WS-YEAR-FULL-2
091200*         CENTURY TIMES 100 PLUS YEAR-IN-CENTURY
091300     COMPUTE WS-YEAR-FULL-2 = WS-WK2-CC * 100 + WS-WK2-YY.
091400*     TEST DIVISIBLE BY 4, THE BASIC LEAP-YEAR RULE
091500     DIVIDE WS-YEAR-FULL-2 BY 4 GIVING WS-DUMMY
091600         REMAINDER WS-MOD-4.
091700*     TEST DIVISIBLE BY 100, THE CENTURY EXCEPTION
091800     DIVIDE WS-YEAR-FULL-2 BY 100 GIVING WS-DUMMY
091900         REMAINDER WS-MOD-100.
092000*     TEST DIVISIBLE BY 400, THE CENTURY-OF-400 RULE
092100     DIVIDE WS-YEAR-FULL-2 BY 400 GIVING WS-DUMMY
092200         REMAINDER WS-MOD-400.
092300*     TEST WS-MOD-4
092400     IF (WS-MOD-4 = 0 AND WS-MOD-100 NOT = 0)
092500             OR WS-MOD-400 = 0
092600         MOVE 1 TO WS-LEAP-ADJ-2
092700     ELSE
092800         MOVE 0 TO WS-LEAP-ADJ-2.
092900*     WORK OUT WS-JULIAN-2
093000*         DAYS SINCE A FIXED EPOCH, PER 9720S ALGORITHM
093100     COMPUTE WS-JULIAN-2 =
093200         (WS-YEAR-FULL-2 - 1) * 365
093300         + ((WS-YEAR-FULL-2 - 1) / 4)
093400         - ((WS-YEAR-FULL-2 - 1) / 100)
093500         + ((WS-YEAR-FULL-2 - 1) / 400)
093600         + WS-CUM-DAYS (WS-WK2-MM)
093700         + WS-WK2-DD.
093800*     TEST WS-WK2-MM
093900     IF WS-WK2-MM > 2 AND WS-LEAP-ADJ-2 = 1
094000*         ADD A LEAP DAY NOW THAT MARCH HAS BEEN REACHED
094100         ADD 1 TO WS-JULIAN-2.
094200
094300*    END OF 9720-TO-JULIAN-2
094400 3000-CLOSING.
094500     MOVE WS-GT-MKT-VALUE TO O-GT-MKT-VALUE.
094600     MOVE WS-GT-HOLD-CNT  TO O-GT-HOLD-CNT.
094700*     WRITE OUT GRAND-TOTAL-LINE
094800     WRITE PRTLINE FROM GRAND-TOTAL-LINE
094900         AFTER ADVANCING 3 LINES.
095000     CLOSE SECURITY-MASTER.
095100     CLOSE PORTFOLIO-MASTER.
095200     CLOSE HOLDINGS-FILE.
095300     CLOSE ANALYTICS-REPORT.
