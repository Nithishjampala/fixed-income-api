000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FIPB010.
000300 AUTHOR.        R B HARTLEY.
000400 INSTALLATION.  INVESTMENT SYSTEMS - PORTFOLIO ACCOUNTING.
000500 DATE-WRITTEN.  02/27/1996.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* FIPB010 - FINANCIAL CALCULATOR                        *
001000* CALLED SUBPROGRAM, NO FILES OF ITS OWN.  PURE          *
001100* COMPUTATION ON THE FC-PARAMETER-AREA PASSED BY THE     *
001200* CALLER.  CALLER SETS FC-FUNCTION-CDE AND THE INPUT     *
001300* FIELDS FOR THAT FUNCTION, CALLS THIS MODULE, THEN      *
001400* TESTS FC-STATUS-CDE AND READS THE OUTPUT FIELDS.       *
001500* CALLED BY FIPB020 (ANALYTICS) AND FIPB030 (COUPONS).   *
001600*----------------------------------------------------------
001700* CHANGE LOG
001800* 1996-02-27  RBH  ORIGINAL - FREQ MULTIPLIER, DAY       *
001900*                  COUNT, CURRENT YIELD (PA-041).        *
002000* 1996-04-09  RBH  ADDED YTM NEWTON-RAPHSON SOLVER AND   *
002100*                  THE ZERO-COUPON CLOSED FORM (PA-044). *
002200* 1997-11-03  RBH  ADDED MACAULAY/MODIFIED DURATION      *
002300*                  AND CONVEXITY (PA-050).               *
002400* 1998-06-18  RBH  ADDED THE FRACTIONAL-POWER/NEWTON     *
002500*                  SQRT UTILITY SO THE ZERO-COUPON YTM   *
002600*                  AND THE FACE-VALUE DISCOUNTING IN     *
002700*                  THE BOND YTM LOOP CAN RAISE (1+Y) TO  *
002800*                  A FRACTIONAL PERIOD COUNT.            *
002900* 1998-11-30  DWK  Y2K - ALL DATE ARITHMETIC REWORKED    *
003000*                  TO A 4-DIGIT YEAR (CC+YY) BEFORE      *
003100*                  THE JULIAN CONVERSION.  NO 2-DIGIT    *
003200*                  YEAR ASSUMPTIONS REMAIN HERE.         *
003300* 2000-03-14  RBH  ADDED COUPON DATE STEP-BACK (PA-057). *
003400*                  STEPS ONE PERIOD AT A TIME - CALLER   *
003500*                  LOOPS THIS FROM MATURITY BACK TO      *
003600*                  ISSUE DATE.                           *
003700* 2001-07-09  TLM  ADDED ACCRUED INTEREST (PA-061).      *
003800*                  REUSES THE DAY COUNT PARAGRAPH        *
003900*                  INTERNALLY.                           *
004000* 2004-05-20  TLM  30/360 DAY COUNT WAS TRUNCATING THE   *
004100*                  YEAR DIFFERENCE - FIXED TO USE THE    *
004200*                  FULL 4-DIGIT YEAR THROUGHOUT (PA-083).*
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS FC-NUMERIC-CLASS IS '0' THRU '9'
004900     UPSI-0 ON  STATUS IS FC-TRACE-SW-ON
005000     UPSI-0 OFF STATUS IS FC-TRACE-SW-OFF.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*    ITERATION COUNTERS AND SCRATCH SUBSCRIPTS FOR THE NEWTON
005500*    SOLVERS AND THE JULIAN DATE ARITHMETIC BELOW - ALL COMP
005600*    PER SHOP STANDARD FOR ANYTHING THAT IS INCREMENTED
005700 77  WS-T                      PIC 9(05)       COMP.
005800 77  WS-N-FLOOR                PIC 9(05)       COMP.
005900 77  WS-ITER-CTR               PIC 9(03)       COMP.
006000 77  WS-MONTHS-BACK            PIC 9(02)       COMP.
006100 77  WS-MOD-4                  PIC 9(02)       COMP.
006200 77  WS-MOD-100                PIC 9(02)       COMP.
006300 77  WS-MOD-400                PIC 9(03)       COMP.
006400 77  WS-LEAP-ADJ-1             PIC 9(01)       COMP.
006500 77  WS-LEAP-ADJ-2             PIC 9(01)       COMP.
006600 77  WS-DUMMY                  PIC 9(07)       COMP.
006700 77  WS-D1                     PIC 9(02)       COMP.
006800 77  WS-D2                     PIC 9(02)       COMP.
006900 77  WS-YEAR-FULL-1            PIC 9(04)       COMP.
007000 77  WS-YEAR-FULL-2            PIC 9(04)       COMP.
007100 77  WS-ABS-MONTH              PIC S9(07)      COMP.
007200 77  WS-NEW-YEAR               PIC 9(04)       COMP.
007300 77  WS-MAX-DAY                PIC 9(02)       COMP.
007400 77  WS-POW-CTR                PIC 9(02)       COMP.
007500 77  WS-POW-INT                PIC 9(05)       COMP.
007600 77  WS-SQRT-ITER              PIC 9(02)       COMP.
007700 77  WS-JULIAN-1               PIC 9(08)       COMP.
007800 77  WS-JULIAN-2               PIC 9(08)       COMP.
007900
008000*    YTM NEWTON-RAPHSON AND DURATION/CONVEXITY SUMMATION WORK
008100*    AREA.  EVERYTHING HERE IS COMP SINCE NONE OF IT EVER
008200*    PRINTS - ONLY THE RESULT FIELDS BACK IN FC-PARAMETER-AREA
008300*    GET MOVED OUT TO THE CALLER                                 *
008400 01  WS-CALC-AREA.
008500     05  WS-Y                  PIC S9(03)V9(09) COMP.
008600     05  WS-Y-NEW              PIC S9(03)V9(09) COMP.
008700     05  WS-PV                 PIC S9(09)V9(09) COMP.
008800     05  WS-PV-PRIME           PIC S9(09)V9(09) COMP.
008900     05  WS-DISC-FACTOR        PIC S9(03)V9(09) COMP.
009000     05  WS-DISC-STEP          PIC S9(03)V9(09) COMP.
009100     05  WS-ONE-PLUS-Y         PIC S9(03)V9(09) COMP.
009200     05  WS-DISC-N             PIC S9(05)V9(09) COMP.
009300     05  WS-DELTA              PIC S9(09)V9(09) COMP.
009400     05  WS-PERIODIC-COUPON    PIC S9(11)V9(04) COMP.
009500     05  WS-WEIGHTED-SUM       PIC S9(13)V9(09) COMP.
009600     05  WS-TOTAL-SUM          PIC S9(13)V9(09) COMP.
009700     05  WS-PERIODIC-YIELD     PIC S9(03)V9(09) COMP.
009800     05  WS-N-PERIODS          PIC S9(07)V9(04) COMP.
009900     05  WS-RATIO              PIC S9(05)V9(09) COMP.
010000     05  WS-CURRENT-PRICE      PIC S9(13)V9(04) COMP.
010100     05  WS-ANNUAL-COUPON      PIC S9(13)V9(04) COMP.
010200     05  WS-PERIOD-LENGTH      PIC S9(05)V9(04) COMP.
010300     05  WS-CONVERGED          PIC X(01).
010400         88  WS-IS-CONVERGED      VALUE 'Y'.
010500
010600*    THE FRACTIONAL-POWER UTILITY'S OWN WORK AREA - KEPT
010700*    SEPARATE FROM WS-CALC-AREA SINCE 9300-COMPUTE-POWER IS
010800*    CALLED FROM INSIDE THE DURATION/CONVEXITY/YTM LOOPS AND
010900*    MUST NOT CLOBBER THEIR RUNNING TOTALS                       *
011000 01  WS-POW-AREA.
011100     05  WS-POW-BASE           PIC S9(05)V9(09) COMP.
011200     05  WS-POW-EXPONENT       PIC S9(05)V9(09) COMP.
011300     05  WS-POW-RESULT         PIC S9(09)V9(09) COMP.
011400     05  WS-POW-FRAC           PIC S9(01)V9(09) COMP.
011500     05  WS-SQRT-CHAIN         PIC S9(05)V9(09) COMP.
011600     05  WS-SQRT-IN            PIC S9(05)V9(09) COMP.
011700     05  WS-SQRT-OUT           PIC S9(05)V9(09) COMP.
011800     05  WS-SQRT-PREV          PIC S9(05)V9(09) COMP.
011900
012000*    WORK DATES SPLIT INTO CC/YY/MM/DD SO THE JULIAN CONVERSION
012100*    CAN ADDRESS EACH PART SEPARATELY, REDEFINED FLAT SO THE
012200*    CALLER'S 8-DIGIT CCYYMMDD FIELD CAN BE MOVED IN WITH ONE
012300*    MOVE
012400 01  WS-DATE-WORK-1.
012500     05  WS-WK1-CC             PIC 9(02).
012600     05  WS-WK1-YY             PIC 9(02).
012700     05  WS-WK1-MM             PIC 9(02).
012800     05  WS-WK1-DD             PIC 9(02).
012900 01  WS-DATE-WORK-1-NUM REDEFINES WS-DATE-WORK-1
013000                               PIC 9(08).
013100
013200 01  WS-DATE-WORK-2.
013300     05  WS-WK2-CC             PIC 9(02).
013400     05  WS-WK2-YY             PIC 9(02).
013500     05  WS-WK2-MM             PIC 9(02).
013600     05  WS-WK2-DD             PIC 9(02).
013700 01  WS-DATE-WORK-2-NUM REDEFINES WS-DATE-WORK-2
013800                               PIC 9(08).
013900
014000*    THE CANDIDATE DATE WORKED ON BY THE COUPON STEP-BACK
014100*    PARAGRAPH - SPLIT THE SAME WAY AS THE WORK DATES ABOVE
014200 01  WS-CAND-DTE.
014300     05  WS-CAND-CC            PIC 9(02).
014400     05  WS-CAND-YY            PIC 9(02).
014500     05  WS-CAND-MM            PIC 9(02).
014600     05  WS-CAND-DD            PIC 9(02).
014700 01  WS-CAND-DTE-NUM REDEFINES WS-CAND-DTE
014800                               PIC 9(08).
014900
015000*    CUMULATIVE DAYS BEFORE EACH MONTH (NON-LEAP), LOADED AS A
015100*    REDEFINES OF A LITERAL SO NO PER-OCCURRENCE VALUE CLAUSE IS
015200*    NEEDED - ONE FEBRUARY DAY IS ADDED BACK BY THE CALLER'S
015300*    LEAP TEST WHEN THE DATE FALLS AFTER FEBRUARY
015400 01  WS-CUM-DAYS-LIT   PIC X(36)
015500             VALUE '000031059090120151181212243273304334'.
015600 01  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-LIT.
015700     05  WS-CUM-DAYS           PIC 9(03) OCCURS 12 TIMES.
015800
015900*    DAYS IN EACH CALENDAR MONTH (NON-LEAP FEBRUARY), SAME
016000*    REDEFINES-OF-LITERAL IDIOM - USED BY THE COUPON STEP-BACK
016100*    TO CLAMP A MONTH-END TARGET DAY THAT DOESN'T EXIST IN THE
016200*    SHORTER TARGET MONTH
016300 01  WS-DAYS-IN-MO-LIT PIC X(24)
016400             VALUE '312831303130313130313031'.
016500 01  WS-DAYS-IN-MO-TBL REDEFINES WS-DAYS-IN-MO-LIT.
016600     05  WS-DAYS-IN-MO         PIC 9(02) OCCURS 12 TIMES.
016700
016800 LINKAGE SECTION.
016900 COPY FCPARM.
017000
017100 PROCEDURE DIVISION USING FC-PARAMETER-AREA.
017200 0000-MAIN.
017300*    ONE CALL, ONE FUNCTION, ONE RETURN - THIS LOAD MODULE DOES
017400*    NO I-O OF ITS OWN AND HOLDS NO STATE BETWEEN CALLS
017500     PERFORM 1000-DISPATCH.
017600*    GOBACK, NOT STOP RUN - THIS IS A CALLED SUBPROGRAM AND
017700*    MUST RETURN CONTROL TO FIPB020/FIPB030, NOT END THE JOB
017800     GOBACK.
017900
018000*    END OF 0000-MAIN
018100 1000-DISPATCH.
018200*    DISPATCH ON THE FUNCTION CODE THE CALLER SET.  DEFAULT     *
018300*    STATUS IS OK - ONLY THE PARAGRAPHS THAT DETECT AN          *
018400*    UNDEFINED RESULT FLIP IT TO NO-RESULT.                     *
018500     SET FC-STATUS-OK TO TRUE.
018600*    ONE LEG PER FUNCTION CODE - FC-8 (BELOW)
018700     EVALUATE TRUE
018800*        FC-1 - COUPONS PER YEAR FOR THE FREQUENCY CODE
018900         WHEN FC-FN-FREQ-MULT
019000             PERFORM 2000-FREQ-MULTIPLIER
019100*        FC-2 - DAYS BETWEEN TWO DATES, PER DAY-COUNT CONVENTION
019200         WHEN FC-FN-DAY-COUNT
019300             PERFORM 2100-DAY-COUNT
019400*        FC-3 - ANNUAL COUPON OVER CURRENT PRICE
019500         WHEN FC-FN-CURR-YIELD
019600             PERFORM 2200-CURRENT-YIELD
019700*        FC-4 - YIELD TO MATURITY, NEWTON-RAPHSON OR CLOSED FORM
019800         WHEN FC-FN-YTM
019900             PERFORM 2300-YTM
020000*        FC-5 - MACAULAY/MODIFIED DURATION
020100         WHEN FC-FN-DURATION
020200             PERFORM 2400-DURATION
020300*        FC-6 - CONVEXITY
020400         WHEN FC-FN-CONVEXITY
020500             PERFORM 2500-CONVEXITY
020600*        FC-7 - STEP ONE COUPON PERIOD BACK FROM A GIVEN DATE
020700         WHEN FC-FN-COUPON-DTE
020800             PERFORM 2600-COUPON-DATE-STEP
020900*        FC-8 - ACCRUED INTEREST SINCE THE LAST COUPON DATE
021000         WHEN FC-FN-ACCRUED-INT
021100             PERFORM 2700-ACCRUED-INTEREST
021200         WHEN OTHER
021300             SET FC-STATUS-NO-RESULT TO TRUE.
021400
021500*----------------------------------------------------------------
021600* FC-1  FREQUENCY MULTIPLIER
021700*----------------------------------------------------------------
021800*    END OF 1000-DISPATCH
021900 2000-FREQ-MULTIPLIER.
022000*    TRANSLATE THE SECURITY'S COUPON FREQUENCY CODE INTO THE
022100*    NUMBER OF COUPONS PAID PER YEAR - EVERY OTHER FUNCTION
022200*    THAT TOUCHES A COUPON BOND NEEDS THIS FIRST                 *
022300     EVALUATE FC-FREQ-CDE
022400         WHEN 'MONTHLY'
022500             MOVE 12 TO FC-FREQ-MULT
022600         WHEN 'QUARTERLY'
022700             MOVE 4 TO FC-FREQ-MULT
022800         WHEN 'SEMI_ANNUAL'
022900             MOVE 2 TO FC-FREQ-MULT
023000         WHEN 'ANNUAL'
023100             MOVE 1 TO FC-FREQ-MULT
023200         WHEN 'ZERO_COUPON'
023300*            ZERO MEANS "NO PERIODIC COUPON" - THE CALLER'S
023400*            FREQ-MULT TEST IS WHAT ROUTES TO THE ZERO-COUPON
023500*            BRANCH IN EVERY OTHER FUNCTION BELOW                *
023600             MOVE 0 TO FC-FREQ-MULT
023700         WHEN OTHER
023800*            UNRECOGNIZED CODE - DEFAULT TO ANNUAL RATHER THAN
023900*            FAIL THE CALL OUTRIGHT
024000             MOVE 1 TO FC-FREQ-MULT.
024100
024200*----------------------------------------------------------------
024300* FC-2  DAY COUNT
024400*----------------------------------------------------------------
024500*    END OF 2000-FREQ-MULTIPLIER
024600 2100-DAY-COUNT.
024700*    RETURN THE NUMERATOR/DENOMINATOR OF THE DAY-COUNT FRACTION
024800*    FOR THE SECURITY'S OWN DAY-COUNT CONVENTION - ACT/ACT USES
024900*    365 HERE SINCE THE SHOP DOES NOT YET SPLIT LEAP YEARS OUT
025000*    OF THE ANNUAL BASIS                                         *
025100     EVALUATE FC-DAY-CNT-CDE
025200         WHEN 'ACT_360'
025300             PERFORM 9000-JULIAN-DIFF
025400             MOVE 360 TO FC-DAYS-DENOM
025500         WHEN 'ACT_365'
025600             PERFORM 9000-JULIAN-DIFF
025700             MOVE 365 TO FC-DAYS-DENOM
025800         WHEN 'ACT_ACT'
025900             PERFORM 9000-JULIAN-DIFF
026000             MOVE 365 TO FC-DAYS-DENOM
026100         WHEN 'THIRTY_360'
026200             PERFORM 2150-THIRTY-360-CALC
026300         WHEN OTHER
026400*            UNKNOWN CONVENTION - ZERO NUMERATOR RATHER THAN
026500*            GUESS AT A DAY COUNT
026600             MOVE 0 TO FC-DAYS-NUMER
026700             MOVE 365 TO FC-DAYS-DENOM.
026800
026900*    30/360 - EACH MONTH COUNTS AS 30 DAYS REGARDLESS OF THE
027000*    ACTUAL CALENDAR, WITH THE STANDARD BOND-MARKET END-OF-
027100*    MONTH ADJUSTMENT BELOW
027200*    END OF 2100-DAY-COUNT
027300 2150-THIRTY-360-CALC.
027400     MOVE FC-START-DTE TO WS-DATE-WORK-1-NUM.
027500     MOVE FC-END-DTE   TO WS-DATE-WORK-2-NUM.
027600*    CLAMP A START DAY OF 31 DOWN TO 30                          *
027700     IF WS-WK1-DD > 30
027800         MOVE 30 TO WS-D1
027900     ELSE
028000         MOVE WS-WK1-DD TO WS-D1.
028100*    AN END DAY OF 31 ONLY CLAMPS TO 30 IF THE START DAY ALREADY
028200*    CLAMPED - OTHERWISE THE END DAY IS LEFT ALONE               *
028300     IF WS-D1 = 30 AND WS-WK2-DD > 30
028400         MOVE 30 TO WS-D2
028500     ELSE
028600*         TEST WS-D1
028700         IF WS-D1 = 30
028800             MOVE WS-WK2-DD TO WS-D2
028900         ELSE
029000             MOVE WS-WK2-DD TO WS-D2.
029100*     WORK OUT WS-YEAR-FULL-1
029200     COMPUTE WS-YEAR-FULL-1 = WS-WK1-CC * 100 + WS-WK1-YY.
029300*     WORK OUT WS-YEAR-FULL-2
029400     COMPUTE WS-YEAR-FULL-2 = WS-WK2-CC * 100 + WS-WK2-YY.
029500*    YEARS TIMES 360 PLUS MONTHS TIMES 30 PLUS THE ADJUSTED DAYS
029600     COMPUTE FC-DAYS-NUMER =
029700         (WS-YEAR-FULL-2 - WS-YEAR-FULL-1) * 360 +
029800         (WS-WK2-MM - WS-WK1-MM) * 30 +
029900         (WS-D2 - WS-D1).
030000     MOVE 360 TO FC-DAYS-DENOM.
030100
030200*    ACTUAL CALENDAR DAYS BETWEEN TWO DATES, VIA THE JULIAN DAY
030300*    NUMBER OF EACH - SHARED BY ACT_360/ACT_365/ACT_ACT ABOVE
030400*    AND BY FC-8 ACCRUED INTEREST BELOW                          *
030500*    END OF 2150-THIRTY-360-CALC
030600 9000-JULIAN-DIFF.
030700     MOVE FC-START-DTE TO WS-DATE-WORK-1-NUM.
030800     MOVE FC-END-DTE   TO WS-DATE-WORK-2-NUM.
030900     PERFORM 9100-TO-JULIAN-1.
031000     PERFORM 9110-TO-JULIAN-2.
031100*     WORK OUT FC-DAYS-NUMER
031200     COMPUTE FC-DAYS-NUMER = WS-JULIAN-2 - WS-JULIAN-1.
031300
031400*    PROLEPTIC GREGORIAN JULIAN DAY NUMBER FOR WS-DATE-WORK-1 -
031500*    LEAP TEST FIRST, THEN CUMULATIVE DAYS TO THE START OF THE
031600*    MONTH PLUS THE DAY OF MONTH, PLUS ONE MORE DAY IF WE ARE
031700*    PAST FEBRUARY IN A LEAP YEAR
031800*    END OF 9000-JULIAN-DIFF
031900 9100-TO-JULIAN-1.
032000*     WORK OUT WS-YEAR-FULL-1
032100     COMPUTE WS-YEAR-FULL-1 = WS-WK1-CC * 100 + WS-WK1-YY.
032200*     TEST DIVISIBLE BY 4, THE BASIC LEAP-YEAR RULE
032300     DIVIDE WS-YEAR-FULL-1 BY 4 GIVING WS-DUMMY
032400         REMAINDER WS-MOD-4.
032500*     TEST DIVISIBLE BY 100, THE CENTURY EXCEPTION
032600     DIVIDE WS-YEAR-FULL-1 BY 100 GIVING WS-DUMMY
032700         REMAINDER WS-MOD-100.
032800*     TEST DIVISIBLE BY 400, THE CENTURY-OF-400 RULE
032900     DIVIDE WS-YEAR-FULL-1 BY 400 GIVING WS-DUMMY
033000         REMAINDER WS-MOD-400.
033100*    LEAP YEAR RULE - DIVISIBLE BY 4 AND NOT BY 100, OR
033200*    DIVISIBLE BY 400
033300     IF (WS-MOD-4 = 0 AND WS-MOD-100 NOT = 0)
033400             OR WS-MOD-400 = 0
033500         MOVE 1 TO WS-LEAP-ADJ-1
033600     ELSE
033700         MOVE 0 TO WS-LEAP-ADJ-1.
033800*    DAYS FROM YEAR 1 THROUGH THE END OF THE PRIOR YEAR, PLUS
033900*    THE CUMULATIVE-DAYS TABLE ENTRY FOR THIS MONTH, PLUS THE
034000*    DAY OF MONTH ITSELF                                         *
034100     COMPUTE WS-JULIAN-1 =
034200         (WS-YEAR-FULL-1 - 1) * 365
034300         + ((WS-YEAR-FULL-1 - 1) / 4)
034400         - ((WS-YEAR-FULL-1 - 1) / 100)
034500         + ((WS-YEAR-FULL-1 - 1) / 400)
034600         + WS-CUM-DAYS (WS-WK1-MM)
034700         + WS-WK1-DD.
034800*     TEST WS-WK1-MM
034900     IF WS-WK1-MM > 2 AND WS-LEAP-ADJ-1 = 1
035000*         ADD A LEAP DAY NOW THAT MARCH HAS BEEN REACHED
035100         ADD 1 TO WS-JULIAN-1.
035200
035300*    SAME CONVERSION AS 9100-TO-JULIAN-1 ABOVE, APPLIED TO
035400*    WS-DATE-WORK-2 - KEPT AS ITS OWN PARAGRAPH RATHER THAN A
035500*    PARAMETERIZED ONE SINCE THIS COMPILER GENERATION HAS NO
035600*    LOCAL VARIABLES BETWEEN PARAGRAPHS                          *
035700*    END OF 9100-TO-JULIAN-1
035800 9110-TO-JULIAN-2.
035900*     WORK OUT WS-YEAR-FULL-2
036000     COMPUTE WS-YEAR-FULL-2 = WS-WK2-CC * 100 + WS-WK2-YY.
036100*     TEST DIVISIBLE BY 4, THE BASIC LEAP-YEAR RULE
036200     DIVIDE WS-YEAR-FULL-2 BY 4 GIVING WS-DUMMY
036300         REMAINDER WS-MOD-4.
036400*     TEST DIVISIBLE BY 100, THE CENTURY EXCEPTION
036500     DIVIDE WS-YEAR-FULL-2 BY 100 GIVING WS-DUMMY
036600         REMAINDER WS-MOD-100.
036700*     TEST DIVISIBLE BY 400, THE CENTURY-OF-400 RULE
036800     DIVIDE WS-YEAR-FULL-2 BY 400 GIVING WS-DUMMY
036900         REMAINDER WS-MOD-400.
037000*     TEST WS-MOD-4
037100     IF (WS-MOD-4 = 0 AND WS-MOD-100 NOT = 0)
037200             OR WS-MOD-400 = 0
037300         MOVE 1 TO WS-LEAP-ADJ-2
037400     ELSE
037500         MOVE 0 TO WS-LEAP-ADJ-2.
037600*     WORK OUT WS-JULIAN-2
037700     COMPUTE WS-JULIAN-2 =
037800         (WS-YEAR-FULL-2 - 1) * 365
037900         + ((WS-YEAR-FULL-2 - 1) / 4)
038000         - ((WS-YEAR-FULL-2 - 1) / 100)
038100         + ((WS-YEAR-FULL-2 - 1) / 400)
038200         + WS-CUM-DAYS (WS-WK2-MM)
038300         + WS-WK2-DD.
038400*     TEST WS-WK2-MM
038500     IF WS-WK2-MM > 2 AND WS-LEAP-ADJ-2 = 1
038600*         ADD A LEAP DAY NOW THAT MARCH HAS BEEN REACHED
038700         ADD 1 TO WS-JULIAN-2.
038800
038900*----------------------------------------------------------------
039000* FC-3  CURRENT YIELD
039100*----------------------------------------------------------------
039200*    END OF 9110-TO-JULIAN-2
039300 2200-CURRENT-YIELD.
039400*    CURRENT PRICE IN DOLLARS IS THE QUOTED PRICE PERCENT OF
039500*    FACE TIMES THE FACE VALUE                                   *
039600     COMPUTE WS-CURRENT-PRICE ROUNDED =
039700         FC-FACE-VALUE * FC-PRICE-PCT / 100.
039800*    GUARD AGAINST A DIVIDE BY ZERO ON A BAD OR MISSING PRICE -
039900*    NO RESULT RATHER THAN AN ABEND
040000     IF WS-CURRENT-PRICE NOT > 0
040100         MOVE 0 TO FC-CURRENT-YIELD
040200     ELSE
040300*         WORK OUT WS-ANNUAL-COUPON
040400         COMPUTE WS-ANNUAL-COUPON ROUNDED =
040500             FC-FACE-VALUE * FC-COUPON-RTE / 100
040600*        CURRENT YIELD IS ANNUAL COUPON DOLLARS OVER CURRENT
040700*        PRICE DOLLARS, EXPRESSED AS A PERCENT
040800         COMPUTE FC-CURRENT-YIELD ROUNDED =
040900             (WS-ANNUAL-COUPON / WS-CURRENT-PRICE) * 100.
041000
041100*----------------------------------------------------------------
041200* FC-4  YIELD TO MATURITY
041300*----------------------------------------------------------------
041400*    END OF 2200-CURRENT-YIELD
041500 2300-YTM.
041600*    A ZERO-COUPON BOND HAS A CLOSED-FORM YTM - NO ITERATION
041700*    NEEDED.  A COUPON BOND NEEDS THE NEWTON SOLVER BELOW
041800     IF FC-FREQ-MULT = 0
041900         PERFORM 2310-YTM-ZERO-COUPON
042000     ELSE
042100         PERFORM 2320-YTM-COUPON-BOND.
042200
042300*    ZERO-COUPON YTM - (FACE/PRICE) RAISED TO THE POWER OF ONE
042400*    OVER YEARS TO MATURITY, MINUS ONE, AS A PERCENT
042500*    END OF 2300-YTM
042600 2310-YTM-ZERO-COUPON.
042700*     TEST FC-CURRENT-PRICE-AMT
042800     IF FC-CURRENT-PRICE-AMT NOT > 0
042900             OR FC-YEARS-TO-MAT NOT > 0
043000         SET FC-STATUS-NO-RESULT TO TRUE
043100     ELSE
043200*         WORK OUT WS-RATIO
043300         COMPUTE WS-RATIO =
043400             FC-FACE-VALUE / FC-CURRENT-PRICE-AMT
043500         MOVE WS-RATIO TO WS-POW-BASE
043600*         WORK OUT WS-POW-EXPONENT
043700         COMPUTE WS-POW-EXPONENT = 1 / FC-YEARS-TO-MAT
043800         PERFORM 9300-COMPUTE-POWER
043900*         WORK OUT FC-YTM-RESULT
044000         COMPUTE FC-YTM-RESULT ROUNDED =
044100             (WS-POW-RESULT - 1) * 100.
044200
044300*    COUPON BOND YTM - NO CLOSED FORM EXISTS, SO WE ITERATE.
044400*    THE STARTING GUESS IS THE STANDARD BOND-MARKET             *
044500*    APPROXIMATE-YIELD FORMULA, WHICH USUALLY CONVERGES IN A
044600*    HANDFUL OF NEWTON STEPS                                     *
044700*    END OF 2310-YTM-ZERO-COUPON
044800 2320-YTM-COUPON-BOND.
044900*     WORK OUT WS-PERIODIC-COUPON
045000     COMPUTE WS-PERIODIC-COUPON ROUNDED =
045100         FC-FACE-VALUE * (FC-COUPON-RTE / 100) / FC-FREQ-MULT.
045200*     WORK OUT WS-N-PERIODS
045300     COMPUTE WS-N-PERIODS =
045400         FC-YEARS-TO-MAT * FC-FREQ-MULT.
045500*     WORK OUT WS-N-FLOOR
045600     COMPUTE WS-N-FLOOR = WS-N-PERIODS.
045700*    APPROXIMATE YIELD - COUPON PLUS AMORTIZED GAIN/LOSS, OVER
045800*    THE AVERAGE OF FACE AND PRICE
045900     COMPUTE WS-Y =
046000         (WS-PERIODIC-COUPON +
046100            (FC-FACE-VALUE - FC-CURRENT-PRICE-AMT) /
046200             WS-N-PERIODS) /
046300         ((FC-FACE-VALUE + FC-CURRENT-PRICE-AMT) / 2).
046400     MOVE 1 TO WS-ITER-CTR.
046500     MOVE 'N' TO WS-CONVERGED.
046600*    ITERATE UNTIL THE PRICE GAP IS INSIDE TOLERANCE, OR WE RUN
046700*    OUT OF ITERATIONS, OR THE SLOPE GOES FLAT BELOW
046800     PERFORM 2321-NEWTON-ITERATE
046900         UNTIL WS-ITER-CTR > 100
047000            OR WS-IS-CONVERGED
047100            OR FC-STATUS-NO-RESULT.
047200*     TEST WS-IS-CONVERGED
047300     IF WS-IS-CONVERGED
047400*         WORK OUT FC-YTM-RESULT
047500         COMPUTE FC-YTM-RESULT ROUNDED =
047600             WS-Y * FC-FREQ-MULT * 100
047700     ELSE
047800         SET FC-STATUS-NO-RESULT TO TRUE.
047900
048000*    ONE NEWTON STEP - PRICE THE BOND AT THE CURRENT YIELD
048100*    GUESS, COMPARE TO THE GIVEN MARKET PRICE, AND MOVE THE
048200*    GUESS ALONG THE TANGENT LINE                                *
048300*    END OF 2320-YTM-COUPON-BOND
048400 2321-NEWTON-ITERATE.
048500     PERFORM 2322-COMPUTE-PV-AND-PRIME.
048600*     WORK OUT WS-DELTA
048700     COMPUTE WS-DELTA = WS-PV - FC-CURRENT-PRICE-AMT.
048800*     TEST WS-DELTA
048900     IF WS-DELTA < 0.0001 AND WS-DELTA > -0.0001
049000         MOVE 'Y' TO WS-CONVERGED
049100     ELSE
049200*         TEST WS-PV-PRIME
049300         IF WS-PV-PRIME = 0
049400*            FLAT SLOPE - THE SOLVER CANNOT MAKE PROGRESS
049500             SET FC-STATUS-NO-RESULT TO TRUE
049600         ELSE
049700*             WORK OUT WS-Y-NEW
049800             COMPUTE WS-Y-NEW =
049900                 WS-Y - (WS-DELTA / WS-PV-PRIME)
050000*            A STEP THAT WOULD DRIVE THE YIELD AT OR BELOW -100%
050100*            IS NOT A BOND YIELD - PULL THE GUESS BACK TO A
050200*            SMALL POSITIVE NUMBER AND KEEP ITERATING
050300             IF WS-Y-NEW < -0.99
050400                 MOVE 0.01 TO WS-Y
050500             ELSE
050600                 MOVE WS-Y-NEW TO WS-Y
050700*             COUNT THIS NEWTON-RAPHSON ITERATION
050800             ADD 1 TO WS-ITER-CTR.
050900
051000*    PRESENT VALUE OF THE BOND AT THE CURRENT YIELD GUESS, AND
051100*    THE FIRST DERIVATIVE OF THAT PRESENT VALUE WITH RESPECT TO
051200*    YIELD (NEEDED FOR THE NEWTON STEP ABOVE)                    *
051300*    END OF 2321-NEWTON-ITERATE
051400 2322-COMPUTE-PV-AND-PRIME.
051500     MOVE 0 TO WS-PV.
051600     MOVE 0 TO WS-PV-PRIME.
051700     MOVE 1 TO WS-DISC-FACTOR.
051800*     WORK OUT WS-ONE-PLUS-Y
051900     COMPUTE WS-ONE-PLUS-Y = 1 + WS-Y.
052000*     WORK OUT WS-DISC-STEP
052100     COMPUTE WS-DISC-STEP = 1 / WS-ONE-PLUS-Y.
052200     MOVE 1 TO WS-T.
052300*    SUM THE DISCOUNTED COUPON OVER EVERY REMAINING PERIOD
052400     PERFORM 2323-SUM-TERM UNTIL WS-T > WS-N-FLOOR.
052500*    ADD THE DISCOUNTED FACE VALUE AT MATURITY AND ITS
052600*    CONTRIBUTION TO THE DERIVATIVE
052700     MOVE WS-ONE-PLUS-Y TO WS-POW-BASE.
052800     MOVE WS-N-PERIODS TO WS-POW-EXPONENT.
052900     PERFORM 9300-COMPUTE-POWER.
053000*     WORK OUT WS-DISC-N
053100     COMPUTE WS-DISC-N = 1 / WS-POW-RESULT.
053200*     WORK OUT WS-PV
053300     COMPUTE WS-PV = WS-PV + FC-FACE-VALUE * WS-DISC-N.
053400*     WORK OUT WS-PV-PRIME
053500     COMPUTE WS-PV-PRIME = WS-PV-PRIME -
053600         WS-N-PERIODS * FC-FACE-VALUE * WS-DISC-N /
053700         WS-ONE-PLUS-Y.
053800
053900*    ONE COUPON PERIOD'S CONTRIBUTION TO THE RUNNING PRESENT
054000*    VALUE AND DERIVATIVE SUMS, THEN STEP THE DISCOUNT FACTOR
054100*    FORWARD ONE MORE PERIOD
054200*    END OF 2322-COMPUTE-PV-AND-PRIME
054300 2323-SUM-TERM.
054400*     WORK OUT WS-PV
054500     COMPUTE WS-PV = WS-PV +
054600         WS-PERIODIC-COUPON * WS-DISC-FACTOR.
054700*     WORK OUT WS-PV-PRIME
054800     COMPUTE WS-PV-PRIME = WS-PV-PRIME -
054900         WS-T * WS-PERIODIC-COUPON * WS-DISC-FACTOR /
055000         WS-ONE-PLUS-Y.
055100*     WORK OUT WS-DISC-FACTOR
055200     COMPUTE WS-DISC-FACTOR = WS-DISC-FACTOR * WS-DISC-STEP.
055300*     ADVANCE TO THE NEXT COUPON PERIOD
055400     ADD 1 TO WS-T.
055500
055600*----------------------------------------------------------------
055700* FC-5  DURATION
055800*----------------------------------------------------------------
055900*    END OF 2323-SUM-TERM
056000 2400-DURATION.
056100*    A ZERO-COUPON BOND'S MACAULAY DURATION IS SIMPLY ITS TIME
056200*    TO MATURITY - NO CASH FLOW WEIGHTING IS NEEDED
056300     IF FC-FREQ-MULT = 0
056400         PERFORM 2410-DURATION-ZERO-COUPON
056500     ELSE
056600         PERFORM 2420-DURATION-COUPON-BOND.
056700
056800*    END OF 2400-DURATION
056900 2410-DURATION-ZERO-COUPON.
057000     MOVE FC-YEARS-TO-MAT TO FC-MACAULAY-DUR.
057100*    MODIFIED DURATION DISCOUNTS MACAULAY BY ONE PERIOD'S YIELD
057200     COMPUTE FC-MODIFIED-DUR ROUNDED =
057300         FC-YEARS-TO-MAT / (1 + FC-YTM-PCT-IN / 100).
057400
057500*    COUPON BOND DURATION - TIME-WEIGHTED AVERAGE OF EACH CASH
057600*    FLOW'S PRESENT VALUE, DIVIDED BY THE BOND'S TOTAL PRESENT
057700*    VALUE                                                       *
057800*    END OF 2410-DURATION-ZERO-COUPON
057900 2420-DURATION-COUPON-BOND.
058000*     WORK OUT WS-PERIODIC-COUPON
058100     COMPUTE WS-PERIODIC-COUPON ROUNDED =
058200         FC-FACE-VALUE * (FC-COUPON-RTE / 100) / FC-FREQ-MULT.
058300*     WORK OUT WS-N-PERIODS
058400     COMPUTE WS-N-PERIODS = FC-YEARS-TO-MAT * FC-FREQ-MULT.
058500*     WORK OUT WS-N-FLOOR
058600     COMPUTE WS-N-FLOOR = WS-N-PERIODS.
058700*     WORK OUT WS-PERIODIC-YIELD
058800     COMPUTE WS-PERIODIC-YIELD =
058900         (FC-YTM-PCT-IN / 100) / FC-FREQ-MULT.
059000*     WORK OUT WS-ONE-PLUS-Y
059100     COMPUTE WS-ONE-PLUS-Y = 1 + WS-PERIODIC-YIELD.
059200*     WORK OUT WS-DISC-STEP
059300     COMPUTE WS-DISC-STEP = 1 / WS-ONE-PLUS-Y.
059400     MOVE 1 TO WS-DISC-FACTOR.
059500     MOVE 0 TO WS-WEIGHTED-SUM.
059600     MOVE 0 TO WS-TOTAL-SUM.
059700     MOVE 1 TO WS-T.
059800*    ACCUMULATE EACH COUPON PERIOD'S WEIGHTED AND UNWEIGHTED
059900*    PRESENT VALUE                                               *
060000     PERFORM 2421-SUM-DURATION-TERMS UNTIL WS-T > WS-N-FLOOR.
060100*    ADD THE FINAL PRINCIPAL REPAYMENT AT MATURITY TO BOTH SUMS
060200     MOVE WS-ONE-PLUS-Y TO WS-POW-BASE.
060300     MOVE WS-N-PERIODS TO WS-POW-EXPONENT.
060400     PERFORM 9300-COMPUTE-POWER.
060500*     WORK OUT WS-DISC-N
060600     COMPUTE WS-DISC-N = 1 / WS-POW-RESULT.
060700*     WORK OUT WS-TOTAL-SUM
060800     COMPUTE WS-TOTAL-SUM = WS-TOTAL-SUM +
060900         FC-FACE-VALUE * WS-DISC-N.
061000*     WORK OUT WS-WEIGHTED-SUM
061100     COMPUTE WS-WEIGHTED-SUM = WS-WEIGHTED-SUM +
061200         (WS-N-PERIODS / FC-FREQ-MULT) * FC-FACE-VALUE *
061300         WS-DISC-N.
061400*     TEST WS-TOTAL-SUM
061500     IF WS-TOTAL-SUM = 0
061600         SET FC-STATUS-NO-RESULT TO TRUE
061700     ELSE
061800*         WORK OUT FC-MACAULAY-DUR
061900         COMPUTE FC-MACAULAY-DUR ROUNDED =
062000             WS-WEIGHTED-SUM / WS-TOTAL-SUM
062100*         WORK OUT FC-MODIFIED-DUR
062200         COMPUTE FC-MODIFIED-DUR ROUNDED =
062300             FC-MACAULAY-DUR / WS-ONE-PLUS-Y.
062400
062500*    ONE COUPON PERIOD'S CONTRIBUTION TO THE TOTAL AND
062600*    TIME-WEIGHTED PRESENT VALUE SUMS ABOVE
062700*    END OF 2420-DURATION-COUPON-BOND
062800 2421-SUM-DURATION-TERMS.
062900*     WORK OUT WS-TOTAL-SUM
063000     COMPUTE WS-TOTAL-SUM = WS-TOTAL-SUM +
063100         WS-PERIODIC-COUPON * WS-DISC-FACTOR.
063200*     WORK OUT WS-WEIGHTED-SUM
063300     COMPUTE WS-WEIGHTED-SUM = WS-WEIGHTED-SUM +
063400         (WS-T / FC-FREQ-MULT) * WS-PERIODIC-COUPON *
063500         WS-DISC-FACTOR.
063600*     WORK OUT WS-DISC-FACTOR
063700     COMPUTE WS-DISC-FACTOR = WS-DISC-FACTOR * WS-DISC-STEP.
063800*     ADVANCE TO THE NEXT COUPON PERIOD
063900     ADD 1 TO WS-T.
064000
064100*----------------------------------------------------------------
064200* FC-6  CONVEXITY
064300*----------------------------------------------------------------
064400*    END OF 2421-SUM-DURATION-TERMS
064500 2500-CONVEXITY.
064600*    CONVEXITY MEASURES THE CURVATURE OF THE PRICE/YIELD CURVE -
064700*    ZERO-COUPON PAPER HAS A CLOSED FORM, A COUPON BOND NEEDS
064800*    THE CASH-FLOW SUMMATION BELOW
064900     IF FC-FREQ-MULT = 0
065000         PERFORM 2510-CONVEXITY-ZERO-COUPON
065100     ELSE
065200         PERFORM 2520-CONVEXITY-COUPON-BOND.
065300
065400*    END OF 2500-CONVEXITY
065500 2510-CONVEXITY-ZERO-COUPON.
065600*     WORK OUT WS-PERIODIC-YIELD
065700     COMPUTE WS-PERIODIC-YIELD = FC-YTM-PCT-IN / 100.
065800*     WORK OUT WS-ONE-PLUS-Y
065900     COMPUTE WS-ONE-PLUS-Y = 1 + WS-PERIODIC-YIELD.
066000*     WORK OUT FC-CONVEXITY-RESULT
066100     COMPUTE FC-CONVEXITY-RESULT ROUNDED =
066200         (FC-YEARS-TO-MAT * (FC-YEARS-TO-MAT + 1)) /
066300         (WS-ONE-PLUS-Y * WS-ONE-PLUS-Y).
066400
066500*    COUPON BOND CONVEXITY - SECOND-DERIVATIVE-WEIGHTED AVERAGE
066600*    OF EACH CASH FLOW'S PRESENT VALUE, OVER THE BOND'S TOTAL
066700*    PRESENT VALUE, SCALED BY THE PERIODS-PER-YEAR SQUARED
066800*    END OF 2510-CONVEXITY-ZERO-COUPON
066900 2520-CONVEXITY-COUPON-BOND.
067000*     WORK OUT WS-PERIODIC-COUPON
067100     COMPUTE WS-PERIODIC-COUPON ROUNDED =
067200         FC-FACE-VALUE * (FC-COUPON-RTE / 100) / FC-FREQ-MULT.
067300*     WORK OUT WS-N-PERIODS
067400     COMPUTE WS-N-PERIODS = FC-YEARS-TO-MAT * FC-FREQ-MULT.
067500*     WORK OUT WS-N-FLOOR
067600     COMPUTE WS-N-FLOOR = WS-N-PERIODS.
067700*     WORK OUT WS-PERIODIC-YIELD
067800     COMPUTE WS-PERIODIC-YIELD =
067900         (FC-YTM-PCT-IN / 100) / FC-FREQ-MULT.
068000*     WORK OUT WS-ONE-PLUS-Y
068100     COMPUTE WS-ONE-PLUS-Y = 1 + WS-PERIODIC-YIELD.
068200*     WORK OUT WS-DISC-STEP
068300     COMPUTE WS-DISC-STEP = 1 / WS-ONE-PLUS-Y.
068400     MOVE 1 TO WS-DISC-FACTOR.
068500     MOVE 0 TO WS-WEIGHTED-SUM.
068600     MOVE 0 TO WS-TOTAL-SUM.
068700     MOVE 1 TO WS-T.
068800*    ACCUMULATE EACH COUPON PERIOD'S CONTRIBUTION
068900     PERFORM 2521-SUM-CONVEXITY-TERMS
069000         UNTIL WS-T > WS-N-FLOOR.
069100*    ADD THE FINAL PRINCIPAL REPAYMENT AT MATURITY
069200     MOVE WS-ONE-PLUS-Y TO WS-POW-BASE.
069300     MOVE WS-N-PERIODS TO WS-POW-EXPONENT.
069400     PERFORM 9300-COMPUTE-POWER.
069500*     WORK OUT WS-DISC-N
069600     COMPUTE WS-DISC-N = 1 / WS-POW-RESULT.
069700*     WORK OUT WS-TOTAL-SUM
069800     COMPUTE WS-TOTAL-SUM = WS-TOTAL-SUM +
069900         FC-FACE-VALUE * WS-DISC-N.
070000*     WORK OUT WS-WEIGHTED-SUM
070100     COMPUTE WS-WEIGHTED-SUM = WS-WEIGHTED-SUM +
070200         WS-N-PERIODS * (WS-N-PERIODS + 1) * FC-FACE-VALUE *
070300         WS-DISC-N.
070400*     TEST WS-TOTAL-SUM
070500     IF WS-TOTAL-SUM = 0
070600         SET FC-STATUS-NO-RESULT TO TRUE
070700     ELSE
070800*         WORK OUT FC-CONVEXITY-RESULT
070900         COMPUTE FC-CONVEXITY-RESULT ROUNDED =
071000             WS-WEIGHTED-SUM /
071100             (WS-TOTAL-SUM * FC-FREQ-MULT * FC-FREQ-MULT *
071200              WS-ONE-PLUS-Y * WS-ONE-PLUS-Y).
071300
071400*    ONE COUPON PERIOD'S CONTRIBUTION TO THE TOTAL AND SECOND-
071500*    DERIVATIVE-WEIGHTED PRESENT VALUE SUMS ABOVE
071600*    END OF 2520-CONVEXITY-COUPON-BOND
071700 2521-SUM-CONVEXITY-TERMS.
071800*     WORK OUT WS-TOTAL-SUM
071900     COMPUTE WS-TOTAL-SUM = WS-TOTAL-SUM +
072000         WS-PERIODIC-COUPON * WS-DISC-FACTOR.
072100*     WORK OUT WS-WEIGHTED-SUM
072200     COMPUTE WS-WEIGHTED-SUM = WS-WEIGHTED-SUM +
072300         WS-T * (WS-T + 1) * WS-PERIODIC-COUPON *
072400         WS-DISC-FACTOR.
072500*     WORK OUT WS-DISC-FACTOR
072600     COMPUTE WS-DISC-FACTOR = WS-DISC-FACTOR * WS-DISC-STEP.
072700*     ADVANCE TO THE NEXT COUPON PERIOD
072800     ADD 1 TO WS-T.
072900
073000*----------------------------------------------------------------
073100* FC-7  COUPON DATE STEP-BACK (ONE PERIOD)
073200*----------------------------------------------------------------
073300*    END OF 2521-SUM-CONVEXITY-TERMS
073400 2600-COUPON-DATE-STEP.
073500*    STEP FC-END-DTE BACK ONE COUPON PERIOD AND RETURN THE
073600*    RESULT IN FC-PRIOR-DTE.  THIS IS ONE STEP ONLY - THE
073700*    CALLER LOOPS THIS PARAGRAPH ITSELF TO WALK THE FULL CHAIN
073800*    BACK TO THE ISSUE DATE
073900     IF FC-FREQ-MULT = 0
074000         SET FC-STATUS-NO-RESULT TO TRUE
074100     ELSE
074200*         WORK OUT WS-MONTHS-BACK
074300         COMPUTE WS-MONTHS-BACK = 12 / FC-FREQ-MULT
074400         MOVE FC-END-DTE TO WS-CAND-DTE-NUM
074500         PERFORM 2610-SUBTRACT-MONTHS
074600         MOVE WS-CAND-DTE-NUM TO FC-PRIOR-DTE.
074700
074800*    SUBTRACT WS-MONTHS-BACK CALENDAR MONTHS FROM WS-CAND-DTE BY
074900*    CONVERTING TO AN ABSOLUTE MONTH NUMBER, SUBTRACTING, THEN
075000*    CONVERTING BACK - AVOIDS A SPECIAL CASE FOR CROSSING A
075100*    YEAR BOUNDARY
075200*    END OF 2600-COUPON-DATE-STEP
075300 2610-SUBTRACT-MONTHS.
075400*     WORK OUT WS-YEAR-FULL-1
075500     COMPUTE WS-YEAR-FULL-1 = WS-CAND-CC * 100 + WS-CAND-YY.
075600*     WORK OUT WS-ABS-MONTH
075700     COMPUTE WS-ABS-MONTH =
075800         WS-YEAR-FULL-1 * 12 + WS-CAND-MM - 1 - WS-MONTHS-BACK.
075900*     WORK OUT WS-NEW-YEAR
076000     COMPUTE WS-NEW-YEAR = WS-ABS-MONTH / 12.
076100*     WORK OUT WS-CAND-MM
076200     COMPUTE WS-CAND-MM =
076300         WS-ABS-MONTH - (WS-NEW-YEAR * 12) + 1.
076400*     WORK OUT WS-CAND-CC
076500     COMPUTE WS-CAND-CC = WS-NEW-YEAR / 100.
076600*     WORK OUT WS-CAND-YY
076700     COMPUTE WS-CAND-YY = WS-NEW-YEAR - (WS-CAND-CC * 100).
076800     MOVE WS-NEW-YEAR TO WS-YEAR-FULL-1.
076900*    THE TARGET MONTH MAY BE SHORTER THAN THE ORIGINAL DAY OF
077000*    MONTH (E.G. STEPPING FROM THE 31ST INTO A 30-DAY MONTH, OR
077100*    FROM THE 29TH OF FEBRUARY IN A LEAP YEAR INTO A NON-LEAP
077200*    ONE) - SUBSTITUTE DAY 28 RATHER THAN OVERFLOW INTO THE
077300*    FOLLOWING MONTH
077400     MOVE WS-DAYS-IN-MO (WS-CAND-MM) TO WS-MAX-DAY.
077500*     TEST WS-CAND-MM
077600     IF WS-CAND-MM = 2
077700*         TEST DIVISIBLE BY 4, THE BASIC LEAP-YEAR RULE
077800         DIVIDE WS-YEAR-FULL-1 BY 4 GIVING WS-DUMMY
077900             REMAINDER WS-MOD-4
078000*         TEST DIVISIBLE BY 100, THE CENTURY EXCEPTION
078100         DIVIDE WS-YEAR-FULL-1 BY 100 GIVING WS-DUMMY
078200             REMAINDER WS-MOD-100
078300*         TEST DIVISIBLE BY 400, THE CENTURY-OF-400 RULE
078400         DIVIDE WS-YEAR-FULL-1 BY 400 GIVING WS-DUMMY
078500             REMAINDER WS-MOD-400
078600*         TEST WS-MOD-4
078700         IF (WS-MOD-4 = 0 AND WS-MOD-100 NOT = 0)
078800                 OR WS-MOD-400 = 0
078900             MOVE 29 TO WS-MAX-DAY.
079000*     TEST WS-CAND-DD
079100     IF WS-CAND-DD > WS-MAX-DAY
079200         MOVE 28 TO WS-CAND-DD.
079300
079400*----------------------------------------------------------------
079500* FC-8  ACCRUED INTEREST
079600*----------------------------------------------------------------
079700*    END OF 2610-SUBTRACT-MONTHS
079800 2700-ACCRUED-INTEREST.
079900*    DOLLAR ACCRUED INTEREST AS OF SETTLEMENT, SINCE THE LAST
080000*    COUPON DATE - USES THE SECURITY'S OWN DAY-COUNT CONVENTION
080100*    VIA 2100-DAY-COUNT, NOT A FLAT ACTUAL-CALENDAR-DAYS COUNT
080200     IF FC-FREQ-MULT = 0
080300         MOVE 0 TO FC-ACCRUED-INT-AMT
080400     ELSE
080500*         WORK OUT WS-PERIODIC-COUPON
080600         COMPUTE WS-PERIODIC-COUPON ROUNDED =
080700             FC-FACE-VALUE * (FC-COUPON-RTE / 100) /
080800             FC-FREQ-MULT
080900         MOVE FC-LAST-COUPON-DTE TO FC-START-DTE
081000         MOVE FC-SETTLEMENT-DTE  TO FC-END-DTE
081100         PERFORM 2100-DAY-COUNT
081200*        LENGTH OF ONE FULL COUPON PERIOD IN DAYS, UNDER THE
081300*        SAME CONVENTION
081400         COMPUTE WS-PERIOD-LENGTH =
081500             FC-DAYS-DENOM / FC-FREQ-MULT
081600*         TEST WS-PERIOD-LENGTH
081700         IF WS-PERIOD-LENGTH = 0
081800             MOVE 0 TO FC-ACCRUED-INT-AMT
081900         ELSE
082000*            ACCRUED INTEREST IS THE PERIODIC COUPON PRORATED BY
082100*            THE FRACTION OF THE PERIOD ELAPSED                  *
082200             COMPUTE FC-ACCRUED-INT-AMT ROUNDED =
082300                 WS-PERIODIC-COUPON * FC-DAYS-NUMER /
082400                 WS-PERIOD-LENGTH.
082500
082600*----------------------------------------------------------------
082700* GENERIC FRACTIONAL-POWER UTILITY - WS-POW-BASE RAISED TO
082800* WS-POW-EXPONENT (WHICH MAY HAVE A FRACTIONAL PART) INTO
082900* WS-POW-RESULT.  INTEGER PART BY REPEATED MULTIPLICATION,
083000* FRACTIONAL PART BY A BINARY EXPANSION OF REPEATED NEWTON
083100* SQUARE ROOTS.
083200*----------------------------------------------------------------
083300*    END OF 2700-ACCRUED-INTEREST
083400 9300-COMPUTE-POWER.
083500*    SPLIT THE EXPONENT INTO ITS WHOLE AND FRACTIONAL PARTS -
083600*    THE WHOLE PART IS HANDLED BY PLAIN REPEATED MULTIPLICATION
083700     COMPUTE WS-POW-INT = WS-POW-EXPONENT.
083800*     WORK OUT WS-POW-FRAC
083900     COMPUTE WS-POW-FRAC = WS-POW-EXPONENT - WS-POW-INT.
084000     MOVE 1 TO WS-POW-RESULT.
084100     MOVE WS-POW-INT TO WS-POW-CTR.
084200     PERFORM 9310-INT-POWER-LOOP UNTIL WS-POW-CTR = 0.
084300*    THE FRACTIONAL PART IS HANDLED BY A BINARY EXPANSION OF
084400*    REPEATED SQUARE ROOTS - GOOD TO 20 BITS, FAR MORE
084500*    PRECISION THAN A YIELD CALCULATION NEEDS                    *
084600     MOVE WS-POW-BASE TO WS-SQRT-CHAIN.
084700     MOVE 1 TO WS-POW-CTR.
084800     PERFORM 9330-FRACTIONAL-POWER-LOOP
084900         UNTIL WS-POW-CTR > 20.
085000
085100*    ONE FACTOR OF THE WHOLE-NUMBER PART OF THE EXPONENT
085200*    END OF 9300-COMPUTE-POWER
085300 9310-INT-POWER-LOOP.
085400*     WORK OUT WS-POW-RESULT
085500     COMPUTE WS-POW-RESULT = WS-POW-RESULT * WS-POW-BASE.
085600*     SUBTRACT FROM 1
085700     SUBTRACT 1 FROM WS-POW-CTR.
085800
085900*    ONE BIT OF THE BINARY EXPANSION OF THE FRACTIONAL EXPONENT -
086000*    EACH PASS HALVES THE SQUARE ROOT CHAIN AND DOUBLES THE
086100*    REMAINING FRACTION, FOLDING THE ROOT INTO THE RESULT
086200*    WHENEVER THE DOUBLED FRACTION CROSSES 1
086300*    END OF 9310-INT-POWER-LOOP
086400 9330-FRACTIONAL-POWER-LOOP.
086500     MOVE WS-SQRT-CHAIN TO WS-SQRT-IN.
086600     PERFORM 9320-NEWTON-SQRT.
086700     MOVE WS-SQRT-OUT TO WS-SQRT-CHAIN.
086800*     WORK OUT WS-POW-FRAC
086900     COMPUTE WS-POW-FRAC = WS-POW-FRAC * 2.
087000*     TEST WS-POW-FRAC
087100     IF WS-POW-FRAC NOT < 1
087200*         WORK OUT WS-POW-RESULT
087300         COMPUTE WS-POW-RESULT =
087400             WS-POW-RESULT * WS-SQRT-CHAIN
087500*         SUBTRACT FROM 1
087600         SUBTRACT 1 FROM WS-POW-FRAC.
087700*     COUNT THIS MULTIPLICATION IN THE POWER LOOP
087800     ADD 1 TO WS-POW-CTR.
087900
088000*    SQUARE ROOT OF WS-SQRT-IN BY NEWTON'S METHOD - NO SQRT
088100*    INTRINSIC FUNCTION IS USED ON THIS COMPILER GENERATION
088200*    END OF 9330-FRACTIONAL-POWER-LOOP
088300 9320-NEWTON-SQRT.
088400*     TEST WS-SQRT-IN
088500     IF WS-SQRT-IN = 0
088600         MOVE 0 TO WS-SQRT-OUT
088700     ELSE
088800         MOVE WS-SQRT-IN TO WS-SQRT-PREV
088900         MOVE 1 TO WS-SQRT-ITER
089000         PERFORM 9321-SQRT-ITERATE
089100             UNTIL WS-SQRT-ITER > 25
089200         MOVE WS-SQRT-PREV TO WS-SQRT-OUT.
089300
089400*    ONE NEWTON REFINEMENT OF THE SQUARE ROOT GUESS - 25 PASSES
089500*    IS WAY PAST THE POINT OF CONVERGENCE FOR ANY INPUT THIS
089600*    MODULE EVER SEES
089700*    END OF 9320-NEWTON-SQRT
089800 9321-SQRT-ITERATE.
089900*     WORK OUT WS-SQRT-PREV
090000     COMPUTE WS-SQRT-PREV ROUNDED =
090100         (WS-SQRT-PREV + (WS-SQRT-IN / WS-SQRT-PREV)) / 2.
090200*     COUNT THIS NEWTON ITERATION FOR THE SQUARE ROOT
090300     ADD 1 TO WS-SQRT-ITER.
