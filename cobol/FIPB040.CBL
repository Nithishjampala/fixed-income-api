000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FIPB040.
000300 AUTHOR.        R B HARTLEY.
000400 INSTALLATION.  INVESTMENT SYSTEMS - PORTFOLIO ACCOUNTING.
000500 DATE-WRITTEN.  06/10/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* FIPB040 - HOLDING INTAKE EDIT AND POST
001000* VALIDATES EACH INCOMING HOLDING TRANSACTION, POSTS ACCEPTED
001100* HOLDINGS TO THE STANDING HOLDINGS FILE, AND INCREASES THE
001200* OWNING PORTFOLIO'S TOTAL-INVESTED BY PURCHASE PRICE PERCENT
001300* OF FACE TIMES QUANTITY TIMES THE SECURITY'S FACE VALUE.
001400* REJECTED TRANSACTIONS GO TO THE EXCEPTION REPORT WITH A
001500* MESSAGE EXPLAINING WHY.  PORTFOLIO MASTER IS REWRITTEN IN
001600* FULL AT END OF RUN WITH THE UPDATED TOTALS - THIS COMPILER
001700* GENERATION HAS NO IN-PLACE REWRITE FOR A LINE SEQUENTIAL
001800* FILE.
001900*-----------------------------------------------------------
002000* CHANGE LOG
002100* 1994-06-10  RBH  ORIGINAL - PLAIN SEQUENTIAL ACCUMULATION OF
002200*                  TOTAL-INVESTED, NO EDITING (REQ PA-019).
002300* 1996-09-03  RBH  REWORKED AS A TABLE-DRIVEN VALIDATION CHAIN
002400*                  WITH AN EXCEPTION REPORT, SAME PATTERN AS
002500*                  THE MEMBERSHIP EDIT RUNS (REQ PA-045).
002600* 1998-11-30  DWK  Y2K - HI-PURCH-DTE CONFIRMED 8-DIGIT
002700*                  CCYYMMDD, CARRIED THROUGH UNEDITED.
002800* 2001-07-09  TLM  ADDED ACCRUED-INTEREST-PAID EDIT, REPLACED
002900*                  HARDCODED RUN DATE WITH THE RUN PARAMETER
003000*                  FILE (REQ PA-061).
003100* 2006-03-14  TLM  ADDED THE SECURITY FACE VALUE AND COUPON
003200*                  RATE RANGE CHECKS - A BAD SECURITY LOAD HAD
003300*                  SLIPPED A NEGATIVE FACE VALUE THROUGH AND
003400*                  THROWN TOTAL-INVESTED OFF (REQ PA-091).
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'
004100     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
004200     UPSI-0 OFF STATUS IS WS-TRACE-SW-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT HOLDING-INTAKE   ASSIGN TO HOLDTRN
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT SECURITY-MASTER  ASSIGN TO SECMAST
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT PORTFOLIO-MASTER ASSIGN TO PORTMAST
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT RUN-PARM-FILE    ASSIGN TO RUNPARM
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT HOLDINGS-OUT     ASSIGN TO HOLDFILE
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT PORTFOLIO-OUT    ASSIGN TO PORTMOUT
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT EXCEPTION-RPT    ASSIGN TO HOLDERR
005800         ORGANIZATION IS RECORD SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  HOLDING-INTAKE
006400     LABEL RECORD IS STANDARD
006500     DATA RECORD IS HOLDING-RECORD.
006600 COPY HOLDMST.
006700
006800 FD  SECURITY-MASTER
006900     LABEL RECORD IS STANDARD
007000     DATA RECORD IS SEC-MASTER-RECORD.
007100 COPY SECMAST.
007200
007300 FD  PORTFOLIO-MASTER
007400     LABEL RECORD IS STANDARD
007500     DATA RECORD IS PORT-MASTER-RECORD.
007600 COPY PRTMAST.
007700
007800 FD  RUN-PARM-FILE
007900     LABEL RECORD IS STANDARD
008000     DATA RECORD IS RUN-PARM-RECORD.
008100*    RUN-PARM-RECORD -
008200*        ONE-RECORD RUN PARAMETER FILE, AS-OF DATE ONLY
008300 01  RUN-PARM-RECORD.
008400*    RP-AS-OF-DTE - AS-OF DATE READ FROM THE RUN PARAMETER FILE
008500     05  RP-AS-OF-DTE          PIC 9(08).
008600     05  FILLER                PIC X(72).
008700*    SPLIT VIEW OF RP-AS-OF-DTE SO THE ERROR-REPORT HEADING
008800*    CAN ADDRESS THE CENTURY/YEAR/MONTH/DAY PARTS SEPARATELY
008900 01  RP-AS-OF-DTE-PARTS REDEFINES RUN-PARM-RECORD.
009000     05  RP-CC                 PIC 9(02).
009100     05  RP-YY                 PIC 9(02).
009200     05  RP-MM                 PIC 9(02).
009300     05  RP-DD                 PIC 9(02).
009400     05  FILLER                PIC X(72).
009500
009600 FD  HOLDINGS-OUT
009700     LABEL RECORD IS STANDARD
009800     DATA RECORD IS HOLDING-OUT-RECORD.
009900*    HOLDING-OUT-RECORD -
010000*        ACCEPTED HOLDING, WRITTEN BACK OUT UNCHANGED
010100 01  HOLDING-OUT-RECORD.
010200*    HO-HOLD-ID - HOLD-ID, SAME LAYOUT AS THE HOLDMST COPYBOOK
010300     05  HO-HOLD-ID            PIC X(36).
010400*    HO-PORT-ID - OWNING PORTFOLIO, SAME LAYOUT AS HOLDMST
010500     05  HO-PORT-ID            PIC X(36).
010600*    HO-SEC-ID - SECURITY ID, SAME LAYOUT AS HOLDMST
010700     05  HO-SEC-ID             PIC X(36).
010800*    HO-PURCH-DTE - PURCHASE DATE, SAME LAYOUT AS HOLDMST
010900     05  HO-PURCH-DTE          PIC 9(08).
011000*    HO-PURCH-PRICE -
011100*        PURCHASE PRICE PERCENT OF PAR, SAME AS HOLDMST
011200     05  HO-PURCH-PRICE        PIC S9(11)V9999.
011300*    HO-QUANTITY - QUANTITY, SAME LAYOUT AS HOLDMST
011400     05  HO-QUANTITY           PIC S9(11)V9999.
011500*    HO-ACCR-INT-PD -
011600*        ACCRUED INTEREST PAID AT PURCHASE, SAME AS HOLDMST
011700     05  HO-ACCR-INT-PD        PIC S9(11)V9999.
011800*    HO-CURRENT-FLG - CURRENT-HOLDING FLAG, SAME LAYOUT AS HOLDMST
011900     05  HO-CURRENT-FLG        PIC X(01).
012000     05  FILLER                PIC X(08).
012100
012200 FD  PORTFOLIO-OUT
012300     LABEL RECORD IS STANDARD
012400     DATA RECORD IS PORTFOLIO-OUT-RECORD.
012500*    PORTFOLIO-OUT-RECORD -
012600*        PORTFOLIO MASTER, REWRITTEN WITH THE NEW TOTAL
012700 01  PORTFOLIO-OUT-RECORD.
012800*    PO-PORT-ID - PORT-ID, SAME LAYOUT AS THE PRTMAST COPYBOOK
012900     05  PO-PORT-ID            PIC X(36).
013000*    PO-PORT-NAME - PORT-NAME, SAME LAYOUT AS PRTMAST
013100     05  PO-PORT-NAME          PIC X(30).
013200*    PO-TOTAL-INVESTED -
013300*        GRAND TOTAL ACCUMULATED THROUGH THE RUN
013400     05  PO-TOTAL-INVESTED     PIC S9(13)V99.
013500     05  FILLER                PIC X(09).
013600
013700 FD  EXCEPTION-RPT
013800     LABEL RECORD IS OMITTED
013900     RECORD CONTAINS 132 CHARACTERS
014000     DATA RECORD IS ERRLINE
014100     LINAGE IS 60 WITH FOOTING AT 56.
014200*    ERRLINE - 132-COLUMN PRINT RECORD FOR THE EXCEPTION REPORT
014300 01  ERRLINE                   PIC X(132).
014400
014500 WORKING-STORAGE SECTION.
014600*    WS-MORE-HOLD - 'NO' WHEN THE HOLDINGS FILE HITS EOF
014700 77  WS-MORE-HOLD              PIC X(03)     VALUE 'YES'.
014800*    WS-MORE-SEC - 'NO' WHEN THE SECURITY MASTER HITS EOF
014900 77  WS-MORE-SEC               PIC X(03)     VALUE 'YES'.
015000*    WS-MORE-PORT - 'NO' WHEN THE PORTFOLIO MASTER HITS EOF
015100 77  WS-MORE-PORT              PIC X(03)     VALUE 'YES'.
015200*    WS-SEC-COUNT -
015300*        TALLY ACCUMULATED AS RECORDS ARE READ
015400 77  WS-SEC-COUNT              PIC 9(04)       COMP VALUE 0.
015500*    WS-SEC-IDX - SCANNING SUBSCRIPT FOR THE SECURITY TABLE LOOKUP
015600 77  WS-SEC-IDX                PIC 9(04)       COMP VALUE 0.
015700*    WS-FOUND-IDX - HOLDS THE SECURITY TABLE SLOT ONCE FOUND
015800 77  WS-FOUND-IDX               PIC 9(04)       COMP VALUE 0.
015900*    WS-PORT-COUNT -
016000*        TALLY ACCUMULATED AS RECORDS ARE READ
016100 77  WS-PORT-COUNT             PIC 9(04)       COMP VALUE 0.
016200*    WS-PORT-IDX -
016300*        SCANNING SUBSCRIPT FOR THE PORTFOLIO TABLE LOOKUP
016400 77  WS-PORT-IDX               PIC 9(04)       COMP VALUE 0.
016500*    WS-FOUND-PORT-IDX - HOLDS THE PORTFOLIO TABLE SLOT ONCE FOUND
016600 77  WS-FOUND-PORT-IDX         PIC 9(04)       COMP VALUE 0.
016700*    WS-ACCEPT-CNT -
016800*        HOLDINGS PASSING VALIDATION, PRINTED AT END OF RUN
016900 77  WS-ACCEPT-CNT             PIC 9(07)       COMP VALUE 0.
017000*    WS-REJECT-CNT -
017100*        HOLDINGS FAILING VALIDATION, PRINTED AT END OF RUN
017200 77  WS-REJECT-CNT             PIC 9(07)       COMP VALUE 0.
017300*    WS-PAGE-CTR -
017400*        RUNNING COUNT, RESET AT THE TOP OF THE RUN
017500 77  WS-PAGE-CTR               PIC 9(03)       COMP VALUE 0.
017600*    WS-AS-OF-DTE -
017700*        AS-OF DATE CARRIED FORWARD FROM THE RUN PARAMETER
017800 77  WS-AS-OF-DTE              PIC 9(08).
017900*    WS-INVESTED-AMT -
018000*        DOLLARS AND CENTS, ZONED DECIMAL
018100 77  WS-INVESTED-AMT           PIC S9(15)V99 VALUE 0.
018200*    WS-GT-INVESTED-AMT -
018300*        DOLLARS AND CENTS, ZONED DECIMAL
018400 77  WS-GT-INVESTED-AMT        PIC S9(17)V99 VALUE 0.
018500
018600*    WS-SWITCHES -
018700*        FLAG GROUP, REBUILT EACH TIME 2100-VALIDATION RUNS
018800 01  WS-SWITCHES.
018900*    WS-ERR-SW - 'YES' UNTIL THE VALIDATION CHAIN CLEARS A HOLDING
019000     05  WS-ERR-SW             PIC X(03).
019100*    WS-SEC-FOUND-SW -
019200*        'Y' ONCE THE SECURITY-MASTER SCAN FINDS A MATCH
019300     05  WS-SEC-FOUND-SW       PIC X(01).
019400*    WS-SEC-FOUND - 'Y' ONCE 2110-SCAN-ONE MATCHES THE SECURITY
019500         88  WS-SEC-FOUND          VALUE 'Y'.
019600*    WS-SEC-NOT-FOUND - 'Y' WHEN THE SECURITY TABLE SCAN RUNS DRY
019700         88  WS-SEC-NOT-FOUND      VALUE 'N'.
019800*    WS-PORT-FOUND-SW -
019900*        'Y' ONCE THE PORTFOLIO-MASTER SCAN FINDS A MATCH
020000     05  WS-PORT-FOUND-SW      PIC X(01).
020100*    WS-PORT-FOUND - 'Y' ONCE 2121-SCAN-PORT MATCHES THE PORTFOLIO
020200         88  WS-PORT-FOUND         VALUE 'Y'.
020300*    WS-PORT-NOT-FOUND -
020400*        'Y' WHEN THE PORTFOLIO TABLE SCAN RUNS DRY
020500         88  WS-PORT-NOT-FOUND     VALUE 'N'.
020600
020700*    WS-ERR-MSG -
020800*        TEXT OF THE VALIDATION FAILURE FOR THE ERROR LINE
020900 01  WS-ERR-MSG                PIC X(50).
021000
021100*    WS-SEC-TABLE -
021200*        WHOLE SECURITY MASTER, LOADED ONCE AT 1000-INIT
021300 01  WS-SEC-TABLE.
021400*    WS-SEC-ENTRY - ONE SECURITY MASTER ENTRY IN THE TABLE ABOVE
021500     05  WS-SEC-ENTRY OCCURS 2000 TIMES.
021600*    WS-SEC-ID-T - SECURITY ID, THE KEY 2110-SCAN-ONE MATCHES ON
021700         10  WS-SEC-ID-T          PIC X(36).
021800*    WS-SEC-NAME-T - SECURITY NAME, CARRIED THROUGH TO THE REPORT
021900         10  WS-SEC-NAME-T        PIC X(30).
022000*    WS-SEC-FACE-T - FACE VALUE, PER $100 OF PAR
022100         10  WS-SEC-FACE-T        PIC S9(13)V99.
022200*    WS-SEC-COUPON-T - ANNUAL COUPON RATE, PERCENT
022300         10  WS-SEC-COUPON-T      PIC S9(03)V99.
022400*    WS-SEC-FREQ-T - COUPON FREQUENCY CODE FED TO FIPB010 FC-1
022500         10  WS-SEC-FREQ-T        PIC X(12).
022600*    WS-SEC-ISSUE-T - ISSUE DATE, CCYYMMDD
022700         10  WS-SEC-ISSUE-T       PIC 9(08).
022800*    WS-SEC-MATURITY-T - MATURITY DATE, CCYYMMDD
022900         10  WS-SEC-MATURITY-T    PIC 9(08).
023000*    WS-SEC-DAYCNT-T -
023100*        DAY-COUNT CONVENTION CODE FED TO FIPB010 FC-2
023200         10  WS-SEC-DAYCNT-T      PIC X(10).
023300
023400*    WS-PORT-TABLE -
023500*        WHOLE PORTFOLIO MASTER, LOADED ONCE AT 1000-INIT
023600 01  WS-PORT-TABLE.
023700*    WS-PORT-ENTRY - ONE PORTFOLIO MASTER ENTRY IN THE TABLE ABOVE
023800     05  WS-PORT-ENTRY OCCURS 500 TIMES.
023900*    WS-PORT-ID-T - PORT-ID, THE KEY 2121-SCAN-PORT MATCHES ON
024000         10  WS-PORT-ID-T         PIC X(36).
024100*    WS-PORT-NAME-T - PORT-NAME, CARRIED THROUGH FOR THE REWRITE
024200         10  WS-PORT-NAME-T       PIC X(30).
024300*    WS-PORT-INVESTED-T - RUNNING TOTAL-INVESTED, UPDATED BY HI-1
024400         10  WS-PORT-INVESTED-T   PIC S9(13)V99.
024500
024600*    WS-AS-OF-DTE-GROUP -
024700*        AS-OF DATE SPLIT BY CC/YY/MM/DD FOR THE HEADING
024800 01  WS-AS-OF-DTE-GROUP.
024900*    WS-ADG-CC - CENTURY OF THE AS-OF DATE ON THE ERROR HEADING
025000     05  WS-ADG-CC             PIC 9(02).
025100*    WS-ADG-YY - YEAR-IN-CENTURY OF THE AS-OF DATE HEADING
025200     05  WS-ADG-YY             PIC 9(02).
025300*    WS-ADG-MM - MONTH OF THE AS-OF DATE HEADING
025400     05  WS-ADG-MM             PIC 9(02).
025500*    WS-ADG-DD - DAY OF THE AS-OF DATE HEADING
025600     05  WS-ADG-DD             PIC 9(02).
025700*    WS-AS-OF-DTE-NUM -
025800*        SAME FIELD, REDEFINED AS ONE 8-DIGIT NUMBER
025900 01  WS-AS-OF-DTE-NUM REDEFINES WS-AS-OF-DTE-GROUP
026000                               PIC 9(08).
026100
026200*    COMPANY-TITLE -
026300*        REPORT TITLE LINE, PAGE 1 OF EACH PORTFOLIO BREAK
026400 01  COMPANY-TITLE.
026500     05  FILLER                PIC X(06) VALUE 'DATE: '.
026600*    O-MM - AS-OF MONTH EDITED INTO THE TITLE LINE
026700     05  O-MM                  PIC 99.
026800     05  FILLER                PIC X     VALUE '/'.
026900*    O-DD - AS-OF DAY EDITED INTO THE TITLE LINE
027000     05  O-DD                  PIC 99.
027100     05  FILLER                PIC X     VALUE '/'.
027200*    O-CCYY - AS-OF YEAR EDITED INTO THE TITLE LINE
027300     05  O-CCYY                PIC 9(04).
027400     05  FILLER                PIC X(18) VALUE SPACES.
027500     05  FILLER                PIC X(34) VALUE
027600             'HOLDING INTAKE - EXCEPTION REPORT'.
027700     05  FILLER                PIC X(36) VALUE SPACES.
027800     05  FILLER                PIC X(06) VALUE 'PAGE: '.
027900*    O-PCTR -
028000*        RUNNING COUNT, RESET AT THE TOP OF THE RUN
028100     05  O-PCTR                PIC Z9.
028200     05  FILLER                PIC X(04) VALUE SPACES.
028300
028400*    COLUMN-HEADINGS-1 - DETAIL LINE COLUMN HEADINGS
028500 01  COLUMN-HEADINGS-1.
028600     05  FILLER                PIC X(10) VALUE 'HOLDING ID'.
028700     05  FILLER                PIC X(02) VALUE SPACES.
028800     05  FILLER                PIC X(10) VALUE 'SECURITY'.
028900     05  FILLER                PIC X(02) VALUE SPACES.
029000     05  FILLER                PIC X(50) VALUE
029100             'REASON REJECTED'.
029200     05  FILLER                PIC X(58) VALUE SPACES.
029300
029400*    BLANK-LINE - ONE BLANK PRINT LINE FOR SPACING
029500 01  BLANK-LINE.
029600     05  FILLER                PIC X(132) VALUE SPACES.
029700
029800*    ERR-DETAIL-LINE - ONE PRINTED LINE PER REJECTED HOLDING
029900 01  ERR-DETAIL-LINE.
030000*    O-ERR-HOLD-ID - HOLD-ID EDITED FOR THE EXCEPTION LINE
030100     05  O-ERR-HOLD-ID         PIC X(36).
030200     05  FILLER                PIC X(02) VALUE SPACES.
030300*    O-ERR-SEC-ID - SEC-ID EDITED FOR THE EXCEPTION LINE
030400     05  O-ERR-SEC-ID          PIC X(36).
030500     05  FILLER                PIC X(02) VALUE SPACES.
030600*    O-ERR-DESCRIP - REJECT REASON TEXT FOR THE EXCEPTION LINE
030700     05  O-ERR-DESCRIP         PIC X(50).
030800     05  FILLER                PIC X(06) VALUE SPACES.
030900
031000*    ERR-GRAND-TOTAL-LINE -
031100*        GRAND TOTAL ACCUMULATED THROUGH THE RUN
031200 01  ERR-GRAND-TOTAL-LINE.
031300     05  FILLER                PIC X(18) VALUE
031400             'HOLDINGS ACCEPTED:'.
031500*    O-GT-ACCEPT-CNT -
031600*        ACCEPTED COUNT EDITED FOR THE GRAND TOTAL LINE
031700     05  O-GT-ACCEPT-CNT       PIC ZZZ,ZZ9.
031800     05  FILLER                PIC X(04) VALUE SPACES.
031900     05  FILLER                PIC X(18) VALUE
032000             'HOLDINGS REJECTED:'.
032100*    O-GT-REJECT-CNT -
032200*        REJECTED COUNT EDITED FOR THE GRAND TOTAL LINE
032300     05  O-GT-REJECT-CNT       PIC ZZZ,ZZ9.
032400     05  FILLER                PIC X(04) VALUE SPACES.
032500     05  FILLER                PIC X(18) VALUE
032600             'TOTAL INVESTED:   '.
032700*    O-GT-INVESTED-AMT -
032800*        DOLLARS AND CENTS, ZONED DECIMAL
032900     05  O-GT-INVESTED-AMT     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
033000     05  FILLER                PIC X(37) VALUE SPACES.
033100
033200*    ----------  ERROR MESSAGE TABLE - SAME STYLE LAYOUT AS    -
033300*    ----------  THE EDIT RUNS USE ON THE MEMBERSHIP SYSTEM    -
033400 01  ERR-MSG-INFO.
033500     05  FILLER  PIC X(50) VALUE 'A SECURITY ID IS REQUIRED'.
033600     05  FILLER  PIC X(50) VALUE 'A PORTFOLIO ID IS REQUIRED'.
033700     05  FILLER  PIC X(50) VALUE 'PURCHASE PRICE MUST BE NUMERIC'.
033800     05  FILLER  PIC X(50) VALUE
033900             'PURCHASE PRICE MAY NOT BE NEGATIVE'.
034000     05  FILLER  PIC X(50) VALUE 'QUANTITY MUST BE NUMERIC'.
034100     05  FILLER  PIC X(50) VALUE
034200             'QUANTITY MUST BE GREATER THAN ZERO'.
034300     05  FILLER  PIC X(50) VALUE
034400             'ACCRUED INTEREST PAID MUST BE NUMERIC'.
034500     05  FILLER  PIC X(50) VALUE
034600             'ACCRUED INTEREST PAID MAY NOT BE NEGATIVE'.
034700     05  FILLER  PIC X(50) VALUE 'SECURITY ID NOT ON FILE'.
034800     05  FILLER  PIC X(50) VALUE 'PORTFOLIO ID NOT ON FILE'.
034900     05  FILLER  PIC X(50) VALUE
035000             'SECURITY FACE VALUE MAY NOT BE NEGATIVE'.
035100     05  FILLER  PIC X(50) VALUE
035200             'SECURITY COUPON RATE MUST BE 0 TO 100 PCT'.
035300
035400*    ERR-MSG-TABLE -
035500*        REDEFINES THE VALUE CLAUSE AS A 12-ENTRY TABLE
035600 01  ERR-MSG-TABLE REDEFINES ERR-MSG-INFO.
035700*    T-ERR-DESCRIP -
035800*        ONE REJECT-REASON TEXT, INDEXED BY ERROR NUMBER
035900     05  T-ERR-DESCRIP         PIC X(50) OCCURS 12 TIMES.
036000
036100 PROCEDURE DIVISION.
036200
036300 0000-MAIN.
036400*    ONE PASS OF 2000 PER HOLDING-INTAKE TRANSACTION - ACCEPTED
036500*    HOLDINGS GO TO HOLDINGS-OUT, REJECTED ONES TO EXCEPTION-RPT
036600     PERFORM 1000-INIT.
036700     PERFORM 2000-MAINLINE
036800         UNTIL WS-MORE-HOLD = 'NO'.
036900     PERFORM 3000-CLOSING.
037000     STOP RUN.
037100
037200*    END OF 0000-MAIN
037300 1000-INIT.
037400*    BOTH MASTERS ARE LOADED ONCE, INTO TABLES, SO 2100-VALIDATION
037500*    CAN LOOK UP A SECURITY OR PORTFOLIO WITHOUT RE-READING EITHER
037600*    FILE FOR EVERY TRANSACTION
037700     OPEN INPUT  HOLDING-INTAKE.
037800     OPEN INPUT  SECURITY-MASTER.
037900     OPEN INPUT  PORTFOLIO-MASTER.
038000     OPEN INPUT  RUN-PARM-FILE.
038100     OPEN OUTPUT HOLDINGS-OUT.
038200     OPEN OUTPUT PORTFOLIO-OUT.
038300     OPEN OUTPUT EXCEPTION-RPT.
038400
038500*    THE AS-OF DATE IS A RUN PARAMETER, NEVER THE SYSTEM CLOCK  *
038600     READ RUN-PARM-FILE
038700         AT END MOVE 0 TO RP-AS-OF-DTE.
038800     MOVE RP-AS-OF-DTE TO WS-AS-OF-DTE.
038900     CLOSE RUN-PARM-FILE.
039000
039100     PERFORM 9610-READ-SECURITY.
039200     PERFORM 9600-LOAD-SECURITIES
039300         UNTIL WS-MORE-SEC = 'NO'.
039400
039500     PERFORM 9710-READ-PORTFOLIO.
039600     PERFORM 9700-LOAD-PORTFOLIOS
039700         UNTIL WS-MORE-PORT = 'NO'.
039800
039900     PERFORM 9100-HEADINGS.
040000     PERFORM 9200-READ-HOLD.
040100
040200*    END OF 1000-INIT
040300 2000-MAINLINE.
040400     PERFORM 2100-VALIDATION THRU 2100-EXIT.
040500*     TEST WS-ERR-SW
040600     IF WS-ERR-SW = 'NO'
040700         PERFORM 2200-ACCUM-INVESTED
040800         PERFORM 2300-WRITE-HOLDING
040900*         COUNT THIS HOLDING AS ACCEPTED
041000         ADD 1 TO WS-ACCEPT-CNT
041100     ELSE
041200         PERFORM 2400-ERR-ROUT
041300*         COUNT THIS HOLDING AS REJECTED
041400         ADD 1 TO WS-REJECT-CNT.
041500     PERFORM 9200-READ-HOLD.
041600
041700*    EDIT CHAIN - FIRST FAILURE WINS, SAME GO TO PATTERN AS     *
041800*    THE MEMBERSHIP EDIT RUNS                                   *
041900*    END OF 2000-MAINLINE
042000 2100-VALIDATION.
042100     MOVE 'YES' TO WS-ERR-SW.
042200*     TEST HI-SEC-ID
042300     IF HI-SEC-ID = SPACES
042400         MOVE T-ERR-DESCRIP (1) TO WS-ERR-MSG
042500         GO TO 2100-EXIT.
042600*     TEST HI-PORT-ID
042700     IF HI-PORT-ID = SPACES
042800         MOVE T-ERR-DESCRIP (2) TO WS-ERR-MSG
042900         GO TO 2100-EXIT.
043000*     TEST HI-PURCH-PRICE
043100     IF HI-PURCH-PRICE NOT NUMERIC
043200         MOVE T-ERR-DESCRIP (3) TO WS-ERR-MSG
043300         GO TO 2100-EXIT.
043400*     TEST HI-PURCH-PRICE
043500     IF HI-PURCH-PRICE < 0
043600         MOVE T-ERR-DESCRIP (4) TO WS-ERR-MSG
043700         GO TO 2100-EXIT.
043800*     TEST HI-QUANTITY
043900     IF HI-QUANTITY NOT NUMERIC
044000         MOVE T-ERR-DESCRIP (5) TO WS-ERR-MSG
044100         GO TO 2100-EXIT.
044200*     TEST HI-QUANTITY
044300     IF HI-QUANTITY <= 0
044400         MOVE T-ERR-DESCRIP (6) TO WS-ERR-MSG
044500         GO TO 2100-EXIT.
044600*     TEST HI-ACCR-INT-PD
044700     IF HI-ACCR-INT-PD NOT NUMERIC
044800         MOVE T-ERR-DESCRIP (7) TO WS-ERR-MSG
044900         GO TO 2100-EXIT.
045000*     TEST HI-ACCR-INT-PD
045100     IF HI-ACCR-INT-PD < 0
045200         MOVE T-ERR-DESCRIP (8) TO WS-ERR-MSG
045300         GO TO 2100-EXIT.
045400     PERFORM 2110-FIND-SECURITY.
045500*     TEST WS-SEC-NOT-FOUND
045600     IF WS-SEC-NOT-FOUND
045700         MOVE T-ERR-DESCRIP (9) TO WS-ERR-MSG
045800         GO TO 2100-EXIT.
045900     PERFORM 2120-FIND-PORTFOLIO.
046000*     TEST WS-PORT-NOT-FOUND
046100     IF WS-PORT-NOT-FOUND
046200         MOVE T-ERR-DESCRIP (10) TO WS-ERR-MSG
046300         GO TO 2100-EXIT.
046400*     TEST WS-SEC-FACE-T
046500     IF WS-SEC-FACE-T (WS-FOUND-IDX) < 0
046600         MOVE T-ERR-DESCRIP (11) TO WS-ERR-MSG
046700         GO TO 2100-EXIT.
046800*     TEST WS-SEC-COUPON-T
046900     IF WS-SEC-COUPON-T (WS-FOUND-IDX) < 0
047000             OR WS-SEC-COUPON-T (WS-FOUND-IDX) > 100
047100         MOVE T-ERR-DESCRIP (12) TO WS-ERR-MSG
047200         GO TO 2100-EXIT.
047300     MOVE 'NO' TO WS-ERR-SW.
047400
047500*    END OF 2100-VALIDATION
047600 2100-EXIT.
047700*    2100-EXIT PROCESSING
047800     EXIT.
047900
048000*    END OF 2100-EXIT
048100 2110-FIND-SECURITY.
048200     MOVE 'N' TO WS-SEC-FOUND-SW.
048300     MOVE 1   TO WS-SEC-IDX.
048400     PERFORM 2111-SCAN-SEC
048500         UNTIL WS-SEC-IDX > WS-SEC-COUNT
048600            OR WS-SEC-FOUND.
048700
048800*    END OF 2110-FIND-SECURITY
048900 2111-SCAN-SEC.
049000*     TEST WS-SEC-ID-T
049100     IF WS-SEC-ID-T (WS-SEC-IDX) = HI-SEC-ID
049200         MOVE WS-SEC-IDX TO WS-FOUND-IDX
049300         MOVE 'Y' TO WS-SEC-FOUND-SW
049400     ELSE
049500*         ADVANCE THE SECURITY TABLE SCAN TO THE NEXT SLOT
049600         ADD 1 TO WS-SEC-IDX.
049700
049800*    END OF 2111-SCAN-SEC
049900 2120-FIND-PORTFOLIO.
050000     MOVE 'N' TO WS-PORT-FOUND-SW.
050100     MOVE 1   TO WS-PORT-IDX.
050200     PERFORM 2121-SCAN-PORT
050300         UNTIL WS-PORT-IDX > WS-PORT-COUNT
050400            OR WS-PORT-FOUND.
050500
050600*    END OF 2120-FIND-PORTFOLIO
050700 2121-SCAN-PORT.
050800*     TEST WS-PORT-ID-T
050900     IF WS-PORT-ID-T (WS-PORT-IDX) = HI-PORT-ID
051000         MOVE WS-PORT-IDX TO WS-FOUND-PORT-IDX
051100         MOVE 'Y' TO WS-PORT-FOUND-SW
051200     ELSE
051300*         ADVANCE THE PORTFOLIO TABLE SCAN TO THE NEXT SLOT
051400         ADD 1 TO WS-PORT-IDX.
051500
051600*    HI-1 - TOTAL INVESTED INCREASES BY PURCHASE PRICE PERCENT  *
051700*    OF FACE TIMES QUANTITY TIMES THE SECURITY'S FACE VALUE     *
051800*    END OF 2121-SCAN-PORT
051900 2200-ACCUM-INVESTED.
052000*     WORK OUT WS-INVESTED-AMT
052100*         PRICE PERCENT TIMES FACE TIMES QUANTITY
052200     COMPUTE WS-INVESTED-AMT ROUNDED =
052300         (HI-PURCH-PRICE / 100) * HI-QUANTITY *
052400         WS-SEC-FACE-T (WS-FOUND-IDX).
052500*     ADD INTO WS-INVESTED-AMT
052600     ADD WS-INVESTED-AMT
052700         TO WS-PORT-INVESTED-T (WS-FOUND-PORT-IDX).
052800*     ADD INTO WS-INVESTED-AMT
052900     ADD WS-INVESTED-AMT TO WS-GT-INVESTED-AMT.
053000
053100*    END OF 2200-ACCUM-INVESTED
053200 2300-WRITE-HOLDING.
053300*    A HOLDING THAT CLEARED 2100-VALIDATION IS COPIED STRAIGHT
053400*    ACROSS TO HOLDINGS-OUT, SAME FIELD ORDER AS THE INTAKE RECORD
053500     MOVE HI-HOLD-ID        TO HO-HOLD-ID.
053600     MOVE HI-PORT-ID        TO HO-PORT-ID.
053700     MOVE HI-SEC-ID         TO HO-SEC-ID.
053800     MOVE HI-PURCH-DTE      TO HO-PURCH-DTE.
053900     MOVE HI-PURCH-PRICE    TO HO-PURCH-PRICE.
054000     MOVE HI-QUANTITY       TO HO-QUANTITY.
054100     MOVE HI-ACCR-INT-PD    TO HO-ACCR-INT-PD.
054200     MOVE HI-CURRENT-FLG    TO HO-CURRENT-FLG.
054300     MOVE SPACES            TO FILLER OF HOLDING-OUT-RECORD.
054400*     WRITE OUT HOLDING-OUT-RECORD
054500     WRITE HOLDING-OUT-RECORD.
054600
054700*    END OF 2300-WRITE-HOLDING
054800 2400-ERR-ROUT.
054900     MOVE HI-HOLD-ID  TO O-ERR-HOLD-ID.
055000     MOVE HI-SEC-ID   TO O-ERR-SEC-ID.
055100     MOVE WS-ERR-MSG  TO O-ERR-DESCRIP.
055200*     WRITE OUT ERR-DETAIL-LINE
055300     WRITE ERRLINE FROM ERR-DETAIL-LINE
055400         AFTER ADVANCING 1 LINES
055500             AT EOP
055600                 PERFORM 9100-HEADINGS.
055700
055800*    END OF 2400-ERR-ROUT
055900 9100-HEADINGS.
056000*     BUMP THE PAGE COUNTER FOR THE NEXT HEADING
056100     ADD 1 TO WS-PAGE-CTR.
056200     MOVE WS-PAGE-CTR TO O-PCTR.
056300     MOVE WS-AS-OF-DTE TO WS-AS-OF-DTE-NUM.
056400     MOVE WS-ADG-MM TO O-MM.
056500     MOVE WS-ADG-DD TO O-DD.
056600*     WORK OUT O-CCYY, CENTURY TIMES 100 PLUS YEAR-IN-CENTURY
056700     COMPUTE O-CCYY = WS-ADG-CC * 100 + WS-ADG-YY.
056800*     WRITE OUT COMPANY-TITLE
056900     WRITE ERRLINE FROM COMPANY-TITLE
057000         AFTER ADVANCING PAGE.
057100*     WRITE OUT COLUMN-HEADINGS-1
057200     WRITE ERRLINE FROM COLUMN-HEADINGS-1
057300         AFTER ADVANCING 2 LINES.
057400*     WRITE OUT BLANK-LINE
057500     WRITE ERRLINE FROM BLANK-LINE
057600         AFTER ADVANCING 1 LINE.
057700
057800*    END OF 9100-HEADINGS
057900 9200-READ-HOLD.
058000*     READ THE NEXT HOLDING-INTAKE
058100     READ HOLDING-INTAKE
058200         AT END MOVE 'NO' TO WS-MORE-HOLD.
058300
058400*    END OF 9200-READ-HOLD
058500 9600-LOAD-SECURITIES.
058600*     TALLY ONE MORE SECURITY LOADED INTO THE TABLE
058700     ADD 1 TO WS-SEC-COUNT.
058800*    ONE SECURITY-MASTER RECORD BECOMES ONE TABLE ENTRY - EVERY
058900*    FIELD 2110-FIND-SECURITY AND 2200-ACCUM-INVESTED NEED
059000     MOVE SEC-ID          TO WS-SEC-ID-T       (WS-SEC-COUNT).
059100     MOVE SEC-NAME         TO WS-SEC-NAME-T     (WS-SEC-COUNT).
059200     MOVE SEC-FACE-VALUE   TO WS-SEC-FACE-T     (WS-SEC-COUNT).
059300     MOVE SEC-COUPON-RATE  TO WS-SEC-COUPON-T   (WS-SEC-COUNT).
059400     MOVE SEC-COUPON-FREQ-CDE
059500         TO WS-SEC-FREQ-T (WS-SEC-COUNT).
059600     MOVE SEC-ISSUE-DTE-NUM
059700         TO WS-SEC-ISSUE-T (WS-SEC-COUNT).
059800     MOVE SEC-MATURITY-DTE-NUM
059900         TO WS-SEC-MATURITY-T (WS-SEC-COUNT).
060000     MOVE SEC-DAY-CNT-CDE  TO WS-SEC-DAYCNT-T   (WS-SEC-COUNT).
060100     PERFORM 9610-READ-SECURITY.
060200
060300*    END OF 9600-LOAD-SECURITIES
060400 9610-READ-SECURITY.
060500*     READ THE NEXT SECURITY-MASTER
060600     READ SECURITY-MASTER
060700         AT END MOVE 'NO' TO WS-MORE-SEC.
060800
060900*    END OF 9610-READ-SECURITY
061000 9700-LOAD-PORTFOLIOS.
061100*     TALLY ONE MORE PORTFOLIO LOADED INTO THE TABLE
061200     ADD 1 TO WS-PORT-COUNT.
061300*    THE RUNNING TOTAL-INVESTED CARRIES FORWARD FROM THE MASTER
061400*    SO 2200-ACCUM-INVESTED ADDS ONTO WHAT WAS ALREADY THERE
061500     MOVE PORT-ID         TO WS-PORT-ID-T       (WS-PORT-COUNT).
061600     MOVE PORT-NAME        TO WS-PORT-NAME-T     (WS-PORT-COUNT).
061700     MOVE PORT-TOTAL-INVESTED
061800         TO WS-PORT-INVESTED-T (WS-PORT-COUNT).
061900     PERFORM 9710-READ-PORTFOLIO.
062000
062100*    END OF 9700-LOAD-PORTFOLIOS
062200 9710-READ-PORTFOLIO.
062300*     READ THE NEXT PORTFOLIO-MASTER
062400     READ PORTFOLIO-MASTER
062500         AT END MOVE 'NO' TO WS-MORE-PORT.
062600
062700*    END OF 9710-READ-PORTFOLIO
062800 3000-CLOSING.
062900*    THE PORTFOLIO TABLE WAS UPDATED IN MEMORY AT EVERY
063000*    2200-ACCUM-INVESTED - WRITE THE WHOLE TABLE BACK OUT NOW
063100*    SINCE THIS SHOP'S COMPILER WILL NOT REWRITE A LINE-
063200*    SEQUENTIAL FILE IN PLACE
063300     MOVE 1 TO WS-PORT-IDX.
063400     PERFORM 3100-WRITE-ONE-PORTFOLIO
063500         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
063600
063700     MOVE WS-ACCEPT-CNT      TO O-GT-ACCEPT-CNT.
063800     MOVE WS-REJECT-CNT      TO O-GT-REJECT-CNT.
063900     MOVE WS-GT-INVESTED-AMT TO O-GT-INVESTED-AMT.
064000*     WRITE OUT ERR-GRAND-TOTAL-LINE
064100     WRITE ERRLINE FROM ERR-GRAND-TOTAL-LINE
064200         AFTER ADVANCING 3 LINES.
064300
064400*    RUN-TOTALS TO THE CONSOLE FOR THE OPERATOR'S LOG SHEET
064500     DISPLAY 'FIPB040 - HOLDINGS ACCEPTED: ' WS-ACCEPT-CNT.
064600     DISPLAY 'FIPB040 - HOLDINGS REJECTED: ' WS-REJECT-CNT.
064700
064800     CLOSE HOLDING-INTAKE.
064900     CLOSE SECURITY-MASTER.
065000     CLOSE PORTFOLIO-MASTER.
065100     CLOSE HOLDINGS-OUT.
065200     CLOSE PORTFOLIO-OUT.
065300     CLOSE EXCEPTION-RPT.
065400
065500*    END OF 3000-CLOSING
065600 3100-WRITE-ONE-PORTFOLIO.
065700     MOVE WS-PORT-ID-T       (WS-PORT-IDX) TO PO-PORT-ID.
065800     MOVE WS-PORT-NAME-T     (WS-PORT-IDX) TO PO-PORT-NAME.
065900     MOVE WS-PORT-INVESTED-T (WS-PORT-IDX) TO PO-TOTAL-INVESTED.
066000     MOVE SPACES TO FILLER OF PORTFOLIO-OUT-RECORD.
066100*     WRITE OUT PORTFOLIO-OUT-RECORD
066200     WRITE PORTFOLIO-OUT-RECORD.
066300*     ADVANCE TO THE NEXT PORTFOLIO TABLE SLOT
066400     ADD 1 TO WS-PORT-IDX.
