000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FIPB030.
000300 AUTHOR.        R B HARTLEY.
000400 INSTALLATION.  INVESTMENT SYSTEMS - PORTFOLIO ACCOUNTING.
000500 DATE-WRITTEN.  06/18/1996.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* FIPB030 - COUPON PROJECTION SERVICE
001000* FOR EVERY CURRENT HOLDING, LOOKS UP THE SECURITY MASTER (TABLE
001100* LOAD, SAME AS FIPB020) AND STEPS BACKWARD FROM THE MATURITY
001200* DATE TO THE ISSUE DATE THROUGH FIPB010 TO BUILD THE FULL
001300* COUPON-DATE CHAIN, THEN WRITES ONE COUPON-SCHEDULE RECORD PER
001400* DATE ON OR AFTER THE PURCHASE DATE -- AMOUNT, ACCRUED DAYS
001500* SINCE THE PRIOR COUPON (OR ISSUE DATE FOR THE FIRST ONE), AND
001600* A PAID/PROJECTED STATUS AGAINST THE AS-OF DATE.  ZERO-COUPON
001700* PAPER GETS ONE RECORD AT MATURITY, FACE TIMES QUANTITY, WITH
001800* ZERO ACCRUED DAYS.  THIS IS THE FEED TREASURY USES FOR CASH
001900* FORECASTING.
002000*-----------------------------------------------------------
002100* CHANGE LOG
002200* 1996-02-27  RBH  ORIGINAL (REQ PA-041) - COUPON PROJECTION
002300*                  FOR CASH FORECASTING.
002400* 1998-11-30  DWK  Y2K - ALL DATES 8-DIGIT CCYYMMDD, COUPON-
002500*                  DATE CHAIN NOW CARRIES FULL CENTURY THROUGH
002600*                  THE STEP-BACK LOOP.
002700* 2001-07-09  TLM  AS-OF DATE MOVED TO THE RUN PARAMETER FILE,
002800*                  SAME AS FIPB020 (REQ PA-061).
002900* 2002-08-05  TLM  ADDED CP-STATUS-CDE (PAID/PROJECTED) PER
003000*                  TREASURY REQUEST.
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'
003700     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
003800     UPSI-0 OFF STATUS IS WS-TRACE-SW-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SECURITY-MASTER  ASSIGN TO SECMAST
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT HOLDINGS-FILE    ASSIGN TO HOLDFILE
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT RUN-PARM-FILE    ASSIGN TO RUNPARM
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT COUPON-SCHEDULE  ASSIGN TO CPNSKED
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  SECURITY-MASTER
005400     LABEL RECORD IS STANDARD
005500     DATA RECORD IS SEC-MASTER-RECORD.
005600 COPY SECMAST.
005700
005800 FD  HOLDINGS-FILE
005900     LABEL RECORD IS STANDARD
006000     DATA RECORD IS HOLDING-RECORD.
006100 COPY HOLDMST.
006200
006300 FD  RUN-PARM-FILE
006400     LABEL RECORD IS STANDARD
006500     DATA RECORD IS RUN-PARM-RECORD.
006600*    RUN-PARM-RECORD -
006700*        ONE-RECORD RUN PARAMETER FILE, AS-OF DATE ONLY
006800 01  RUN-PARM-RECORD.
006900*    RP-AS-OF-DTE - AS-OF DATE READ FROM THE RUN PARAMETER FILE
007000     05  RP-AS-OF-DTE          PIC 9(08).
007100     05  FILLER                PIC X(72).
007200
007300 FD  COUPON-SCHEDULE
007400     LABEL RECORD IS STANDARD
007500     DATA RECORD IS COUPON-PAYMENT-RECORD.
007600 COPY COUPREC.
007700
007800 WORKING-STORAGE SECTION.
007900*    WS-MORE-HOLD - 'NO' WHEN THE HOLDINGS FILE HITS EOF
008000 77  WS-MORE-HOLD              PIC X(03)     VALUE 'YES'.
008100*    WS-MORE-SEC - 'NO' WHEN THE SECURITY MASTER HITS EOF
008200 77  WS-MORE-SEC               PIC X(03)     VALUE 'YES'.
008300*    WS-SEC-COUNT -
008400*        TALLY ACCUMULATED AS RECORDS ARE READ
008500 77  WS-SEC-COUNT              PIC 9(04)       COMP VALUE 0.
008600*    WS-SEC-IDX - SCANNING SUBSCRIPT FOR THE SECURITY TABLE LOOKUP
008700 77  WS-SEC-IDX                PIC 9(04)       COMP VALUE 0.
008800*    WS-FOUND-IDX - HOLDS THE SECURITY TABLE SLOT ONCE FOUND
008900 77  WS-FOUND-IDX               PIC 9(04)       COMP VALUE 0.
009000*    WS-CPN-COUNT -
009100*        TALLY ACCUMULATED AS RECORDS ARE READ
009200 77  WS-CPN-COUNT              PIC 9(04)       COMP VALUE 0.
009300*    WS-CPN-IDX - SUBSCRIPT INTO THE COUPON DATE CHAIN TABLE
009400 77  WS-CPN-IDX                PIC 9(04)       COMP VALUE 0.
009500*    WS-CPN-OUT-CNT -
009600*        COUPON RECORDS WRITTEN, PRINTED AT END OF RUN
009700 77  WS-CPN-OUT-CNT            PIC 9(07)       COMP VALUE 0.
009800*    WS-GT-HOLD-CNT - HOLDINGS COUNTED ACROSS THE WHOLE RUN
009900 77  WS-GT-HOLD-CNT            PIC 9(07)       COMP VALUE 0.
010000*    WS-MOD-4 - YEAR MOD 4, LEAP YEAR TEST
010100 77  WS-MOD-4                  PIC 9(02)       COMP.
010200*    WS-MOD-100 - YEAR MOD 100, LEAP YEAR CENTURY TEST
010300 77  WS-MOD-100                PIC 9(02)       COMP.
010400*    WS-MOD-400 - YEAR MOD 400, LEAP YEAR CENTURY TEST
010500 77  WS-MOD-400                PIC 9(03)       COMP.
010600*    WS-DUMMY - THROWAWAY REMAINDER FOR A DIVIDE WE DO NOT NEED
010700 77  WS-DUMMY                  PIC 9(09)       COMP.
010800*    WS-LEAP-ADJ-1 -
010900*        ONE EXTRA DAY WHEN THE FIRST DATE IS A LEAP YEAR
011000 77  WS-LEAP-ADJ-1             PIC 9(01)       COMP.
011100*    WS-LEAP-ADJ-2 -
011200*        ONE EXTRA DAY WHEN THE SECOND DATE IS A LEAP YEAR
011300 77  WS-LEAP-ADJ-2             PIC 9(01)       COMP.
011400*    WS-YEAR-FULL-1 - 4-DIGIT YEAR OF THE FIRST DATE
011500 77  WS-YEAR-FULL-1            PIC 9(04)       COMP.
011600*    WS-YEAR-FULL-2 - 4-DIGIT YEAR OF THE SECOND DATE
011700 77  WS-YEAR-FULL-2            PIC 9(04)       COMP.
011800*    WS-JULIAN-1 - JULIAN DAY NUMBER OF THE FIRST DATE
011900 77  WS-JULIAN-1               PIC 9(08)       COMP.
012000*    WS-JULIAN-2 - JULIAN DAY NUMBER OF THE SECOND DATE
012100 77  WS-JULIAN-2               PIC 9(08)       COMP.
012200*    WS-AS-OF-DTE -
012300*        AS-OF DATE CARRIED FORWARD FROM THE RUN PARAMETER
012400 77  WS-AS-OF-DTE              PIC 9(08).
012500
012600*    WS-SWITCHES -
012700*        FLAG GROUP, REBUILT EACH TIME A HOLDING IS PROCESSED
012800 01  WS-SWITCHES.
012900*    WS-SEC-FOUND-SW -
013000*        'Y' ONCE THE SECURITY-MASTER SCAN FINDS A MATCH
013100     05  WS-SEC-FOUND-SW       PIC X(01).
013200*    WS-SEC-FOUND - 'Y' ONCE 2110-SCAN-ONE MATCHES THE SECURITY
013300         88  WS-SEC-FOUND          VALUE 'Y'.
013400*    WS-SEC-NOT-FOUND - 'Y' WHEN THE SECURITY TABLE SCAN RUNS DRY
013500         88  WS-SEC-NOT-FOUND      VALUE 'N'.
013600
013700*    WS-HOLDING-WORK - THE CURRENT HOLDING'S WORK FIELDS
013800 01  WS-HOLDING-WORK.
013900*    WS-H-ISSUE-DTE -
014000*        LOOKED-UP SECURITY'S ISSUE DATE FOR THIS HOLDING
014100     05  WS-H-ISSUE-DTE        PIC 9(08).
014200*    WS-H-MATURITY-DTE -
014300*        LOOKED-UP SECURITY'S MATURITY DATE FOR THIS HOLDING
014400     05  WS-H-MATURITY-DTE     PIC 9(08).
014500*    WS-H-PURCH-DTE - PURCHASE DATE OF THIS HOLDING
014600     05  WS-H-PURCH-DTE        PIC 9(08).
014700*    WS-H-FACE-VALUE -
014800*        LOOKED-UP SECURITY'S FACE VALUE FOR THIS HOLDING
014900     05  WS-H-FACE-VALUE       PIC S9(13)V99.
015000*    WS-H-COUPON-RTE -
015100*        RATE EXPRESSED AS A PERCENT
015200     05  WS-H-COUPON-RTE       PIC S9(03)V99.
015300*    WS-H-FREQ-CDE -
015400*        CODE VALUE TESTED FARTHER DOWN BELOW
015500     05  WS-H-FREQ-CDE         PIC X(12).
015600*    WS-H-DAYCNT-CDE -
015700*        CODE VALUE TESTED FARTHER DOWN BELOW
015800     05  WS-H-DAYCNT-CDE       PIC X(10).
015900*    WS-H-QUANTITY -
016000*        QUANTITY OF THIS HOLDING, FROM THE HOLDINGS FILE
016100     05  WS-H-QUANTITY         PIC S9(11)V9999.
016200
016300*    WS-COUPON-WORK -
016400*        PER-COUPON WORK FIELDS, REBUILT EACH COUPON DATE
016500 01  WS-COUPON-WORK.
016600*    WS-PRIOR-DTE - ONE COUPON PERIOD BACK FROM WS-THIS-DTE
016700     05  WS-PRIOR-DTE          PIC 9(08).
016800*    WS-THIS-DTE - THE COUPON DATE CURRENTLY BEING STEPPED BACK
016900     05  WS-THIS-DTE           PIC 9(08).
017000*    WS-PERIOD-AMT -
017100*        DOLLARS AND CENTS, ZONED DECIMAL
017200     05  WS-PERIOD-AMT         PIC S9(11)V9999 VALUE 0.
017300*    WS-PERIOD-DAYS - DAYS IN THE COUPON PERIOD JUST ENDED
017400     05  WS-PERIOD-DAYS        PIC 9(05)       COMP.
017500
017600*    WS-CPN-DATE-TBL - THE FULL BACK-TO-ISSUE COUPON DATE CHAIN
017700 01  WS-CPN-DATE-TBL.
017800*    WS-CPN-DATE-T - ONE ENTRY IN THE COUPON DATE CHAIN ABOVE
017900     05  WS-CPN-DATE-T         PIC 9(08) OCCURS 1200 TIMES.
018000
018100*    WS-SEC-TABLE -
018200*        WHOLE SECURITY MASTER, LOADED ONCE AT 1000-INIT
018300 01  WS-SEC-TABLE.
018400*    WS-SEC-ENTRY - ONE SECURITY MASTER ENTRY IN THE TABLE ABOVE
018500     05  WS-SEC-ENTRY OCCURS 2000 TIMES.
018600*    WS-SEC-ID-T - SECURITY ID, THE KEY 2110-SCAN-ONE MATCHES ON
018700         10  WS-SEC-ID-T          PIC X(36).
018800*    WS-SEC-NAME-T - SECURITY NAME, CARRIED THROUGH TO THE REPORT
018900         10  WS-SEC-NAME-T        PIC X(30).
019000*    WS-SEC-FACE-T - FACE VALUE, PER $100 OF PAR
019100         10  WS-SEC-FACE-T        PIC S9(13)V99.
019200*    WS-SEC-COUPON-T - ANNUAL COUPON RATE, PERCENT
019300         10  WS-SEC-COUPON-T      PIC S9(03)V99.
019400*    WS-SEC-FREQ-T - COUPON FREQUENCY CODE FED TO FIPB010 FC-1
019500         10  WS-SEC-FREQ-T        PIC X(12).
019600*    WS-SEC-ISSUE-T - ISSUE DATE, CCYYMMDD
019700         10  WS-SEC-ISSUE-T       PIC 9(08).
019800*    WS-SEC-MATURITY-T - MATURITY DATE, CCYYMMDD
019900         10  WS-SEC-MATURITY-T    PIC 9(08).
020000*    WS-SEC-DAYCNT-T -
020100*        DAY-COUNT CONVENTION CODE FED TO FIPB010 FC-2
020200         10  WS-SEC-DAYCNT-T      PIC X(10).
020300
020400*    WS-DATE-WORK-1 -
020500*        FIRST DATE FED TO 9700-JULIAN-DIFF, SPLIT BY CC/YY/MM/DD
020600 01  WS-DATE-WORK-1.
020700*    WS-WK1-CC - CENTURY OF THE FIRST WORK DATE
020800     05  WS-WK1-CC             PIC 9(02).
020900*    WS-WK1-YY - YEAR-IN-CENTURY OF THE FIRST WORK DATE
021000     05  WS-WK1-YY             PIC 9(02).
021100*    WS-WK1-MM - MONTH OF THE FIRST WORK DATE
021200     05  WS-WK1-MM             PIC 9(02).
021300*    WS-WK1-DD - DAY OF THE FIRST WORK DATE
021400     05  WS-WK1-DD             PIC 9(02).
021500*    WS-DATE-WORK-1-NUM -
021600*        SAME FIELD, REDEFINED AS ONE 8-DIGIT NUMBER
021700 01  WS-DATE-WORK-1-NUM REDEFINES WS-DATE-WORK-1
021800                               PIC 9(08).
021900
022000*    WS-DATE-WORK-2 -
022100*        SECOND DATE FED TO 9700-JULIAN-DIFF, SPLIT BY CC/YY/MM/DD
022200 01  WS-DATE-WORK-2.
022300*    WS-WK2-CC - CENTURY OF THE SECOND WORK DATE
022400     05  WS-WK2-CC             PIC 9(02).
022500*    WS-WK2-YY - YEAR-IN-CENTURY OF THE SECOND WORK DATE
022600     05  WS-WK2-YY             PIC 9(02).
022700*    WS-WK2-MM - MONTH OF THE SECOND WORK DATE
022800     05  WS-WK2-MM             PIC 9(02).
022900*    WS-WK2-DD - DAY OF THE SECOND WORK DATE
023000     05  WS-WK2-DD             PIC 9(02).
023100*    WS-DATE-WORK-2-NUM -
023200*        SAME FIELD, REDEFINED AS ONE 8-DIGIT NUMBER
023300 01  WS-DATE-WORK-2-NUM REDEFINES WS-DATE-WORK-2
023400                               PIC 9(08).
023500
023600*    WS-CUM-DAYS-LIT - CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP
023700 01  WS-CUM-DAYS-LIT   PIC X(36)
023800             VALUE '000031059090120151181212243273304334'.
023900*    WS-CUM-DAYS-TBL -
024000*        TABLE LOADED ONCE AT THE TOP OF THE RUN
024100 01  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-LIT.
024200*    WS-CUM-DAYS - SAME LITERAL, REDEFINED AS A 12-ENTRY TABLE
024300     05  WS-CUM-DAYS           PIC 9(03) OCCURS 12 TIMES.
024400
024500 COPY FCPARM.
024600
024700 PROCEDURE DIVISION.
024800
024900 0000-MAIN.
025000*    ONE PASS OF 2000 PER HOLDINGS-FILE RECORD - NO CONTROL BREAK
025100*    IS NEEDED SINCE THE COUPON SCHEDULE IS PER-HOLDING, NOT
025200*    PER-PORTFOLIO
025300     PERFORM 1000-INIT.
025400     PERFORM 2000-MAINLINE
025500         UNTIL WS-MORE-HOLD = 'NO'.
025600     PERFORM 3000-CLOSING.
025700     STOP RUN.
025800
025900*    END OF 0000-MAIN
026000 1000-INIT.
026100*    SECURITY MASTER LOADED ONCE TO AVOID RE-READING IT FOR
026200*    EVERY HOLDING
026300     OPEN INPUT  SECURITY-MASTER.
026400     OPEN INPUT  HOLDINGS-FILE.
026500     OPEN INPUT  RUN-PARM-FILE.
026600     OPEN OUTPUT COUPON-SCHEDULE.
026700
026800*    THE AS-OF DATE IS A RUN PARAMETER, NEVER THE SYSTEM CLOCK  *
026900     READ RUN-PARM-FILE
027000         AT END MOVE 0 TO RP-AS-OF-DTE.
027100     MOVE RP-AS-OF-DTE TO WS-AS-OF-DTE.
027200     CLOSE RUN-PARM-FILE.
027300
027400     PERFORM 9610-READ-SECURITY.
027500     PERFORM 9600-LOAD-SECURITIES
027600         UNTIL WS-MORE-SEC = 'NO'.
027700
027800     PERFORM 9200-READ-HOLD.
027900
028000*    END OF 1000-INIT
028100 2000-MAINLINE.
028200*     TEST HOLD-IS-CURRENT
028300     IF HOLD-IS-CURRENT
028400         PERFORM 2100-LOOKUP-SECURITY
028500*         TEST WS-SEC-FOUND
028600         IF WS-SEC-FOUND
028700*             COUNT THIS HOLDING TOWARD THE RUN GRAND TOTAL
028800             ADD 1 TO WS-GT-HOLD-CNT
028900             PERFORM 2200-LOAD-HOLDING-WORK
029000*             TEST WS-H-FREQ-CDE
029100             IF WS-H-FREQ-CDE = 'ZERO_COUPON'
029200                 PERFORM 2300-ZERO-COUPON-REC
029300             ELSE
029400                 PERFORM 2400-BUILD-DATE-CHAIN
029500                 PERFORM 2500-WRITE-COUPON-RECS.
029600     PERFORM 9200-READ-HOLD.
029700
029800*    END OF 2000-MAINLINE
029900 2100-LOOKUP-SECURITY.
030000     MOVE 'N' TO WS-SEC-FOUND-SW.
030100     MOVE 1   TO WS-SEC-IDX.
030200     PERFORM 2110-SCAN-ONE
030300         UNTIL WS-SEC-IDX > WS-SEC-COUNT
030400            OR WS-SEC-FOUND.
030500
030600*    END OF 2100-LOOKUP-SECURITY
030700 2110-SCAN-ONE.
030800*     TEST WS-SEC-ID-T
030900     IF WS-SEC-ID-T (WS-SEC-IDX) = HOLD-SEC-ID
031000         MOVE WS-SEC-IDX TO WS-FOUND-IDX
031100         MOVE 'Y' TO WS-SEC-FOUND-SW
031200     ELSE
031300*         ADVANCE THE SECURITY TABLE SCAN TO THE NEXT SLOT
031400         ADD 1 TO WS-SEC-IDX.
031500
031600*    END OF 2110-SCAN-ONE
031700 2200-LOAD-HOLDING-WORK.
031800*    PULL THE LOOKED-UP SECURITY'S COUPON TERMS PLUS THIS
031900*    HOLDING'S OWN PURCHASE DATE AND QUANTITY INTO ONE WORK
032000*    GROUP SO 2300/2400/2500 DO NOT HAVE TO REACH BACK TO THE
032100*    TABLE OR THE INPUT RECORD AGAIN
032200     MOVE WS-SEC-ISSUE-T    (WS-FOUND-IDX) TO WS-H-ISSUE-DTE.
032300     MOVE WS-SEC-MATURITY-T (WS-FOUND-IDX) TO WS-H-MATURITY-DTE.
032400     MOVE WS-SEC-FACE-T     (WS-FOUND-IDX) TO WS-H-FACE-VALUE.
032500     MOVE WS-SEC-COUPON-T   (WS-FOUND-IDX) TO WS-H-COUPON-RTE.
032600     MOVE WS-SEC-FREQ-T     (WS-FOUND-IDX) TO WS-H-FREQ-CDE.
032700     MOVE WS-SEC-DAYCNT-T   (WS-FOUND-IDX) TO WS-H-DAYCNT-CDE.
032800     MOVE HOLD-PURCH-DTE-NUM                TO WS-H-PURCH-DTE.
032900     MOVE HOLD-QUANTITY                     TO WS-H-QUANTITY.
033000
033100*    CP-1 ZERO COUPON - ONE RECORD AT MATURITY, FACE TIMES       *
033200*    QUANTITY, ZERO ACCRUED DAYS                                 *
033300*    END OF 2200-LOAD-HOLDING-WORK
033400 2300-ZERO-COUPON-REC.
033500     MOVE HOLD-ID            TO CP-HOLD-ID.
033600     MOVE WS-H-MATURITY-DTE  TO CP-PAY-DTE.
033700*     WORK OUT CP-PAY-AMT
033800*         FACE TIMES COUPON RATE OVER THE FREQUENCY
033900     COMPUTE CP-PAY-AMT ROUNDED =
034000         WS-H-FACE-VALUE * WS-H-QUANTITY.
034100     MOVE 0 TO CP-ACCR-DAYS.
034200*     TEST WS-H-MATURITY-DTE
034300     IF WS-H-MATURITY-DTE <= WS-AS-OF-DTE
034400         SET CP-STATUS-PAID TO TRUE
034500     ELSE
034600         SET CP-STATUS-PROJECTED TO TRUE.
034700*     WRITE OUT COUPON-PAYMENT-RECORD
034800     WRITE COUPON-PAYMENT-RECORD.
034900*     TALLY ONE MORE COUPON RECORD WRITTEN
035000     ADD 1 TO WS-CPN-OUT-CNT.
035100
035200*    FC-7 RULE CD - STEP BACK FROM MATURITY TO THE ISSUE DATE,   *
035300*    ONE CALL TO FIPB010 PER STEP, BUILDING THE FULL CHAIN SO    *
035400*    ACCRUED DAYS IS ALWAYS MEASURED AGAINST THE TRUE PRIOR      *
035500*    COUPON (OR THE ISSUE DATE) EVEN WHEN A PURCHASE DATE CUTS   *
035600*    OFF THE EARLY PAYMENTS                                      *
035700*    END OF 2300-ZERO-COUPON-REC
035800 2400-BUILD-DATE-CHAIN.
035900*    SLOT 1 OF THE CHAIN IS ALWAYS THE MATURITY DATE ITSELF -
036000*    THE LOOP BELOW WALKS BACKWARD FROM THERE
036100     MOVE 1 TO WS-CPN-IDX.
036200     MOVE WS-H-MATURITY-DTE TO WS-CPN-DATE-T (WS-CPN-IDX).
036300*    ASK FIPB010 HOW MANY COUPONS PER YEAR THIS FREQUENCY CODE
036400*    MEANS, NEEDED BELOW TO STEP THE CHAIN BACK CORRECTLY
036500     MOVE WS-H-FREQ-CDE     TO FC-FREQ-CDE.
036600     SET FC-FN-FREQ-MULT TO TRUE.
036700     CALL 'FIPB010' USING FC-PARAMETER-AREA.
036800*    PRIME FC-PRIOR-DTE OFF THE MATURITY DATE BEFORE THE STEP-  *
036900*    BACK LOOP IS TESTED - PERFORM ... UNTIL TESTS BEFORE THE   *
037000*    BODY RUNS, SO WITHOUT THIS CALL FC-PRIOR-DTE WOULD STILL   *
037100*    HOLD WHATEVER THE PRIOR HOLDING'S CHAIN LEFT IN IT AND THE *
037200*    LOOP COULD EXIT BEFORE EVER WALKING THIS HOLDING'S CHAIN   *
037300     MOVE WS-H-MATURITY-DTE TO FC-END-DTE.
037400     SET FC-FN-COUPON-DTE TO TRUE.
037500     CALL 'FIPB010' USING FC-PARAMETER-AREA.
037600     PERFORM 2410-STEP-ONE-DATE
037700         UNTIL FC-PRIOR-DTE NOT > WS-H-ISSUE-DTE.
037800     MOVE WS-CPN-IDX TO WS-CPN-COUNT.
037900
038000*    END OF 2400-BUILD-DATE-CHAIN
038100 2410-STEP-ONE-DATE.
038200     MOVE WS-CPN-DATE-T (WS-CPN-IDX) TO FC-END-DTE.
038300     SET FC-FN-COUPON-DTE TO TRUE.
038400     CALL 'FIPB010' USING FC-PARAMETER-AREA.
038500*     TEST FC-PRIOR-DTE
038600     IF FC-PRIOR-DTE > WS-H-ISSUE-DTE
038700*         ADVANCE TO THE NEXT SLOT IN THE COUPON DATE CHAIN
038800         ADD 1 TO WS-CPN-IDX
038900         MOVE FC-PRIOR-DTE TO WS-CPN-DATE-T (WS-CPN-IDX).
039000
039100*    THE TABLE IS DESCENDING (MATURITY FIRST) SO THE EARLIEST    *
039200*    ENTRY IS WS-CPN-COUNT AND THE LATEST IS SUBSCRIPT 1 -       *
039300*    WALK IT BACKWARD FOR ASCENDING OUTPUT ORDER                 *
039400*    END OF 2410-STEP-ONE-DATE
039500 2500-WRITE-COUPON-RECS.
039600     MOVE WS-CPN-COUNT TO WS-CPN-IDX.
039700     PERFORM 2510-ONE-COUPON-REC
039800         UNTIL WS-CPN-IDX < 1.
039900
040000*    END OF 2500-WRITE-COUPON-RECS
040100 2510-ONE-COUPON-REC.
040200     MOVE WS-CPN-DATE-T (WS-CPN-IDX) TO WS-THIS-DTE.
040300*     TEST WS-CPN-IDX
040400     IF WS-CPN-IDX = WS-CPN-COUNT
040500         MOVE WS-H-ISSUE-DTE TO WS-PRIOR-DTE
040600     ELSE
040700         MOVE WS-CPN-DATE-T (WS-CPN-IDX + 1) TO WS-PRIOR-DTE.
040800     MOVE WS-PRIOR-DTE TO WS-DATE-WORK-1-NUM.
040900     MOVE WS-THIS-DTE  TO WS-DATE-WORK-2-NUM.
041000     PERFORM 9700-JULIAN-DIFF.
041100*     WORK OUT WS-PERIOD-DAYS
041200*         JULIAN DAYS IN THE COUPON PERIOD JUST ENDED
041300     COMPUTE WS-PERIOD-DAYS = WS-JULIAN-2 - WS-JULIAN-1.
041400*     WORK OUT WS-PERIOD-AMT
041500*         FACE TIMES COUPON RATE, PRORATED BY THE PERIOD
041600     COMPUTE WS-PERIOD-AMT ROUNDED =
041700         WS-H-FACE-VALUE * (WS-H-COUPON-RTE / 100) /
041800         FC-FREQ-MULT * WS-H-QUANTITY.
041900*     TEST WS-THIS-DTE
042000     IF WS-THIS-DTE >= WS-H-PURCH-DTE
042100         MOVE HOLD-ID        TO CP-HOLD-ID
042200         MOVE WS-THIS-DTE    TO CP-PAY-DTE
042300         MOVE WS-PERIOD-AMT  TO CP-PAY-AMT
042400         MOVE WS-PERIOD-DAYS TO CP-ACCR-DAYS
042500*         TEST WS-THIS-DTE
042600         IF WS-THIS-DTE <= WS-AS-OF-DTE
042700             SET CP-STATUS-PAID TO TRUE
042800         ELSE
042900             SET CP-STATUS-PROJECTED TO TRUE
043000*         WRITE OUT COUPON-PAYMENT-RECORD
043100         WRITE COUPON-PAYMENT-RECORD
043200*         TALLY ONE MORE COUPON RECORD WRITTEN
043300         ADD 1 TO WS-CPN-OUT-CNT.
043400*     SUBTRACT FROM 1
043500*        BACKS OUT THE PRIOR AMOUNT
043600     SUBTRACT 1 FROM WS-CPN-IDX.
043700
043800*    END OF 2510-ONE-COUPON-REC
043900 9200-READ-HOLD.
044000*     READ THE NEXT HOLDINGS-FILE
044100     READ HOLDINGS-FILE
044200         AT END MOVE 'NO' TO WS-MORE-HOLD.
044300
044400*    END OF 9200-READ-HOLD
044500 9600-LOAD-SECURITIES.
044600*     TALLY ONE MORE SECURITY LOADED INTO THE TABLE
044700     ADD 1 TO WS-SEC-COUNT.
044800*    ONE SECURITY-MASTER RECORD BECOMES ONE TABLE ENTRY - THE
044900*    FIELDS BELOW ARE EVERYTHING 2100-LOOKUP-SECURITY AND
045000*    2400-BUILD-DATE-CHAIN NEED, NOTHING FROM SEC-ID DOWN IS KEPT
045100     MOVE SEC-ID          TO WS-SEC-ID-T       (WS-SEC-COUNT).
045200     MOVE SEC-NAME         TO WS-SEC-NAME-T     (WS-SEC-COUNT).
045300     MOVE SEC-FACE-VALUE   TO WS-SEC-FACE-T     (WS-SEC-COUNT).
045400     MOVE SEC-COUPON-RATE  TO WS-SEC-COUPON-T   (WS-SEC-COUNT).
045500     MOVE SEC-COUPON-FREQ-CDE
045600         TO WS-SEC-FREQ-T (WS-SEC-COUNT).
045700     MOVE SEC-ISSUE-DTE-NUM
045800         TO WS-SEC-ISSUE-T (WS-SEC-COUNT).
045900     MOVE SEC-MATURITY-DTE-NUM
046000         TO WS-SEC-MATURITY-T (WS-SEC-COUNT).
046100     MOVE SEC-DAY-CNT-CDE  TO WS-SEC-DAYCNT-T   (WS-SEC-COUNT).
046200     PERFORM 9610-READ-SECURITY.
046300
046400*    END OF 9600-LOAD-SECURITIES
046500 9610-READ-SECURITY.
046600*     READ THE NEXT SECURITY-MASTER
046700     READ SECURITY-MASTER
046800         AT END MOVE 'NO' TO WS-MORE-SEC.
046900
047000*    JULIAN DAY NUMBER DIFFERENCE BETWEEN WS-DATE-WORK-1 AND    *
047100*    WS-DATE-WORK-2, PROLEPTIC GREGORIAN - SAME ROUTINE AS      *
047200*    FIPB020, KEPT LOCAL SINCE EACH SERVICE LOAD MODULE IS      *
047300*    SELF-CONTAINED ON THIS SHOP'S COMPILER                     *
047400*    END OF 9610-READ-SECURITY
047500 9700-JULIAN-DIFF.
047600     PERFORM 9710-TO-JULIAN-1.
047700     PERFORM 9720-TO-JULIAN-2.
047800
047900*    END OF 9700-JULIAN-DIFF
048000 9710-TO-JULIAN-1.
048100*     WORK OUT WS-YEAR-FULL-1
048200*         CENTURY TIMES 100 PLUS YEAR-IN-CENTURY
048300     COMPUTE WS-YEAR-FULL-1 = WS-WK1-CC * 100 + WS-WK1-YY.
048400*     TEST DIVISIBLE BY 4, THE BASIC LEAP-YEAR RULE
048500     DIVIDE WS-YEAR-FULL-1 BY 4 GIVING WS-DUMMY
048600         REMAINDER WS-MOD-4.
048700*     TEST DIVISIBLE BY 100, THE CENTURY EXCEPTION
048800     DIVIDE WS-YEAR-FULL-1 BY 100 GIVING WS-DUMMY
048900         REMAINDER WS-MOD-100.
049000*     TEST DIVISIBLE BY 400, THE CENTURY-OF-400 RULE
049100     DIVIDE WS-YEAR-FULL-1 BY 400 GIVING WS-DUMMY
049200         REMAINDER WS-MOD-400.
049300*     TEST WS-MOD-4
049400     IF (WS-MOD-4 = 0 AND WS-MOD-100 NOT = 0)
049500             OR WS-MOD-400 = 0
049600         MOVE 1 TO WS-LEAP-ADJ-1
049700     ELSE
049800         MOVE 0 TO WS-LEAP-ADJ-1.
049900*     WORK OUT WS-JULIAN-1
050000*         DAYS SINCE A FIXED EPOCH, PER 9710S ALGORITHM
050100     COMPUTE WS-JULIAN-1 =
050200         (WS-YEAR-FULL-1 - 1) * 365
050300         + ((WS-YEAR-FULL-1 - 1) / 4)
050400         - ((WS-YEAR-FULL-1 - 1) / 100)
050500         + ((WS-YEAR-FULL-1 - 1) / 400)
050600         + WS-CUM-DAYS (WS-WK1-MM)
050700         + WS-WK1-DD.
050800*     TEST WS-WK1-MM
050900     IF WS-WK1-MM > 2 AND WS-LEAP-ADJ-1 = 1
051000*         ADD A LEAP DAY NOW THAT MARCH HAS BEEN REACHED
051100         ADD 1 TO WS-JULIAN-1.
051200
051300*    END OF 9710-TO-JULIAN-1
051400 9720-TO-JULIAN-2.
051500*     WORK OUT WS-YEAR-FULL-2
051600*         CENTURY TIMES 100 PLUS YEAR-IN-CENTURY
051700     COMPUTE WS-YEAR-FULL-2 = WS-WK2-CC * 100 + WS-WK2-YY.
051800*     TEST DIVISIBLE BY 4, THE BASIC LEAP-YEAR RULE
051900     DIVIDE WS-YEAR-FULL-2 BY 4 GIVING WS-DUMMY
052000         REMAINDER WS-MOD-4.
052100*     TEST DIVISIBLE BY 100, THE CENTURY EXCEPTION
052200     DIVIDE WS-YEAR-FULL-2 BY 100 GIVING WS-DUMMY
052300         REMAINDER WS-MOD-100.
052400*     TEST DIVISIBLE BY 400, THE CENTURY-OF-400 RULE
052500     DIVIDE WS-YEAR-FULL-2 BY 400 GIVING WS-DUMMY
052600         REMAINDER WS-MOD-400.
052700*     TEST WS-MOD-4
052800     IF (WS-MOD-4 = 0 AND WS-MOD-100 NOT = 0)
052900             OR WS-MOD-400 = 0
053000         MOVE 1 TO WS-LEAP-ADJ-2
053100     ELSE
053200         MOVE 0 TO WS-LEAP-ADJ-2.
053300*     WORK OUT WS-JULIAN-2
053400*         DAYS SINCE A FIXED EPOCH, PER 9720S ALGORITHM
053500     COMPUTE WS-JULIAN-2 =
053600         (WS-YEAR-FULL-2 - 1) * 365
053700         + ((WS-YEAR-FULL-2 - 1) / 4)
053800         - ((WS-YEAR-FULL-2 - 1) / 100)
053900         + ((WS-YEAR-FULL-2 - 1) / 400)
054000         + WS-CUM-DAYS (WS-WK2-MM)
054100         + WS-WK2-DD.
054200*     TEST WS-WK2-MM
054300     IF WS-WK2-MM > 2 AND WS-LEAP-ADJ-2 = 1
054400*         ADD A LEAP DAY NOW THAT MARCH HAS BEEN REACHED
054500         ADD 1 TO WS-JULIAN-2.
054600
054700*    END OF 9720-TO-JULIAN-2
054800 3000-CLOSING.
054900*    RUN-TOTALS TO THE CONSOLE FOR THE OPERATOR'S LOG SHEET
055000     DISPLAY 'FIPB030 - HOLDINGS PROCESSED: ' WS-GT-HOLD-CNT.
055100     DISPLAY 'FIPB030 - COUPON RECORDS WRITTEN: ' WS-CPN-OUT-CNT.
055200     CLOSE SECURITY-MASTER.
055300     CLOSE HOLDINGS-FILE.
055400     CLOSE COUPON-SCHEDULE.
